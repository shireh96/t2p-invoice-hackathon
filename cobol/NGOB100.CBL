000100******************************************************************
000200* FECHA       : 09/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FILEDO ONG                                       *
000500* PROGRAMA    : NGOB100                                          *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000700* DESCRIPCION : MOTOR PRINCIPAL DEL ARCHIVADOR DE FACTURAS Y     *
000800*             : RECIBOS DE LA ONG.  POR CADA DOCUMENTO DE        *
000900*             : ENTRADA: ARMA LA HUELLA DE DUPLICADOS, CORRE EL  *
001000*             : MOTOR DE VALIDACION, CLASIFICA CONTABILIDAD,     *
001100*             : DETERMINA CARPETA/NOMBRE DE ARCHIVO Y ESTADO     *
001200*             : INICIAL, ACTUALIZA EL LIBRO MAYOR Y ESCRIBE EL   *
001300*             : RENGLON DE RESUMEN EN EL REPORTE DE PROCESO.     *
001400*             : AL FINALIZAR REGRABA EL LIBRO MAYOR COMPLETO,    *
001500*             : EXPORTA EL CSV PARA CONTABILIDAD Y PRODUCE LOS   *
001600*             : REPORTES DE EJERCICIO FISCAL Y DE PROYECTO.      *
001700* ARCHIVOS    : DOCSIN (ENTRADA), LINEAIN (ENTRADA), LEDGMTR     *
001800*             : (ENTRADA/SALIDA), FLAGOUT (SALIDA), EXPOCSV      *
001900*             : (SALIDA), RPTOUT (SALIDA - REPORTE IMPRESO)      *
002000* INSTALADO   : 09/03/2024                                       *
002100* BPM/RATIONAL: 241190                                           *
002200* NOMBRE      : ARCHIVADOR DE FACTURAS ONG - FILEDO              *
002300******************************************************************
002400*                    HISTORIAL DE CAMBIOS
002500*----------------------------------------------------------------
002520* 30/12/1999  PEDR  990045   REVISION Y2K: LOS CAMPOS DE FECHA DE
002540*                            ENTRADA YA ERAN DE 4 DIGITOS DE ANO
002560*                            (9(08) AAAAMMDD) DESDE EL DISEÑO
002580*                            ORIGINAL. SIN CAMBIOS DE LOGICA.
002600* 09/03/2024  PEDR  241190   VERSION INICIAL. LECTURA DE
002700*                            DOCUMENTOS, MOTOR DE VALIDACION
002800*                            BASICO (CHEQUEO MATEMATICO Y DE
002900*                            FECHAS).
003000* 12/03/2024  PEDR  241344   SE AGREGA EL CLASIFICADOR ONG
003100*                            (PROYECTO/GRANT/CATEGORIA) Y EL
003200*                            SISTEMA DE ARCHIVADO (RUTA Y NOMBRE
003300*                            DE ARCHIVO).
003400* 18/03/2024  PEDR  241344   SE AGREGA EL LIBRO MAYOR EN MEMORIA,
003500*                            LA DETECCION DE DUPLICADOS POR
003600*                            CHECKSUM Y HUELLA SEMANTICA, Y EL
003700*                            PUNTAJE DE CONFIANZA.
003800* 25/03/2024  PEDR  241512   SE AGREGA LA EXPORTACION CSV Y EL
003900*                            REPORTE DE PROCESO CON DETALLE DE
004000*                            BANDERAS.
004100* 03/04/2024  PEDR  241512   SE AGREGAN LOS REPORTES DE EJERCICIO
004200*                            FISCAL (CON TOP 10 DE VENDEDORES) Y
004300*                            DE PROYECTO.
004400* 10/04/2024  PEDR  241560   SE ENMASCARAN LOS DATOS DE CONTACTO
004500*                            DEL VENDEDOR EN EL RENGLON DE
004600*                            AUDITORIA DEL REPORTE, VIA CALL A
004700*                            NGOSEG0 (PII).
004800* 22/04/2024  PEDR  241560   SE CORRIGE EL CALCULO DEL EJERCICIO
004900*                            FISCAL CUANDO FALTA LA FECHA DE
005000*                            EMISION (SE USA LA FECHA DE PROCESO).
005100* 29/04/2024  MGLV  241575   SE CORRIGE EL LITERAL DE PROYECTO/
005150*                            GRANT AUSENTE EN LA LINEA DE RESUMEN
005200*                            (ERA 'NOPROJ'/'NOGRANT', DEBE SER
005250*                            'unassigned') Y SE AGREGA EL CONTEO
005300*                            DE BANDERAS DE ALTA SEVERIDAD A ESA
005350*                            MISMA LINEA.
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    NGOB100.
005800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005900 INSTALLATION.  FILEDO ONG - DEPARTAMENTO DE SISTEMAS.
006000 DATE-WRITTEN.  14/06/1987.
006100 DATE-COMPILED.
006200 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT NGO-DOCS      ASSIGN TO DOCSIN
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-DOCS.
007300     SELECT NGO-LINEAS    ASSIGN TO LINEAIN
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-LINEAS.
007600     SELECT NGO-LEDGER    ASSIGN TO LEDGMTR
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-LEDGER.
007900     SELECT NGO-FLAGS     ASSIGN TO FLAGOUT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-FLAGS.
008200     SELECT NGO-EXPORT    ASSIGN TO EXPOCSV
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-EXPORT.
008500     SELECT NGO-REPORTE   ASSIGN TO RPTOUT
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-REPORTE.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  NGO-DOCS
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY NGDOCM.
009500
009600 FD  NGO-LINEAS
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY NGLINE.
010000
010100 FD  NGO-LEDGER
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY NGLEDG.
010500
010600 FD  NGO-FLAGS
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900     COPY NGFLAG.
011000
011100 FD  NGO-EXPORT
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400     COPY NGEXPT.
011500
011600 FD  NGO-REPORTE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 01  WKS-RENGLON-REPORTE         PIC X(132).
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200*----------------------------------------------------------------
012300*    ESTADOS DE ARCHIVO
012400*----------------------------------------------------------------
012500 01  WKS-ESTADOS-ARCHIVO.
012600     05  FS-DOCS                     PIC X(02) VALUE '00'.
012700     05  FS-LINEAS                   PIC X(02) VALUE '00'.
012800     05  FS-LEDGER                   PIC X(02) VALUE '00'.
012900     05  FS-FLAGS                    PIC X(02) VALUE '00'.
013000     05  FS-EXPORT                   PIC X(02) VALUE '00'.
013100     05  FS-REPORTE                  PIC X(02) VALUE '00'.
013200
013300*----------------------------------------------------------------
013400*    SWITCHES DE CONTROL DE FIN DE ARCHIVO
013500*----------------------------------------------------------------
013600 01  WKS-SWITCHES.
013700     05  WKS-SW-FIN-DOCS             PIC X(01) VALUE 'N'.
013800         88  FIN-DOCS                          VALUE 'S'.
013900     05  WKS-SW-FIN-LINEAS           PIC X(01) VALUE 'N'.
014000         88  FIN-LINEAS                        VALUE 'S'.
014100     05  WKS-SW-FIN-LEDGER           PIC X(01) VALUE 'N'.
014200         88  FIN-LEDGER                        VALUE 'S'.
014300     05  WKS-SW-HAY-LINEA-PENDIENTE  PIC X(01) VALUE 'N'.
014400         88  HAY-LINEA-PENDIENTE               VALUE 'S'.
014500     05  WKS-SW-LEDGER-EXISTIA       PIC X(01) VALUE 'N'.
014600         88  LEDGER-DOC-EXISTIA                VALUE 'S'.
014700
014800*----------------------------------------------------------------
014900*    FECHA DE PROCESO (PARAMETRO DE CORRIDA)
015000*----------------------------------------------------------------
015100 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE 0.
015200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015300     05  WKS-FP-ANO                  PIC 9(04).
015400     05  WKS-FP-MES                  PIC 9(02).
015500     05  WKS-FP-DIA                  PIC 9(02).
015600 01  WKS-FECHA-SISTEMA               PIC 9(06).
015700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
015800     05  WKS-FS-ANO2                 PIC 9(02).
015900     05  WKS-FS-MES                  PIC 9(02).
016000     05  WKS-FS-DIA                  PIC 9(02).
016050*----------------------------------------------------------------
016070*    CAMPOS DE TRABAJO SUELTOS (HORA DE CORRIDA, TIEMPO
016080*    TRANSCURRIDO PARA LA BITACORA DE OPERACION).
016090*----------------------------------------------------------------
016100 77  WKS-HORA-SISTEMA                PIC 9(08).
016110 77  WKS-TIEMPO-PROCESO       COMP-3 PIC S9(07).
016200*----------------------------------------------------------------
016300*    CONTADORES Y ACUMULADORES GENERALES (COMP)
016400*----------------------------------------------------------------
016500 01  WKS-CONTADORES.
016600     05  WKS-DOCS-LEIDOS             PIC S9(07) COMP VALUE 0.
016700     05  WKS-DOCS-CON-BANDERA        PIC S9(07) COMP VALUE 0.
016800     05  WKS-LEDGER-RENGLONES        PIC S9(07) COMP VALUE 0.
016900     05  WKS-IX-LEDGER               PIC S9(07) COMP VALUE 0.
017000     05  WKS-IX-LEDGER2               PIC S9(07) COMP VALUE 0.
017100     05  WKS-IX-LEDGER-ENCONTRADO    PIC S9(07) COMP VALUE 0.
017200     05  WKS-IX-LINEA                PIC S9(04) COMP VALUE 0.
017300     05  WKS-LINEAS-CARGADAS         PIC S9(04) COMP VALUE 0.
017400     05  WKS-SUBI                    PIC S9(04) COMP VALUE 0.
017500     05  WKS-SUBJ                    PIC S9(04) COMP VALUE 0.
017600     05  WKS-LIMITE                  PIC S9(04) COMP VALUE 0.
017700     05  WKS-LONG-DATO               PIC S9(04) COMP VALUE 0.
017800     05  WKS-LONG-DATO2              PIC S9(04) COMP VALUE 0.
017900     05  WKS-FLAG-ALTAS              PIC S9(04) COMP VALUE 0.
018000     05  WKS-FLAG-MEDIAS             PIC S9(04) COMP VALUE 0.
018100     05  WKS-FLAG-BAJAS              PIC S9(04) COMP VALUE 0.
018200     05  WKS-CONTADOR-VENDOR         PIC S9(04) COMP VALUE 0.
018300     05  WKS-MAX-CATEGORIA-VECES     PIC S9(04) COMP VALUE 0.
018400 01  WKS-TOTAL-MONTO-PROCESADO       PIC S9(11)V99 VALUE 0.
018500
018600*----------------------------------------------------------------
018700*    TABLA DE LINEAS DE DETALLE DEL DOCUMENTO ACTUAL
018800*    (CARGADA POR EMPAREJAMIENTO CONTRA EL MAESTRO POR DOC-ID)
018900*----------------------------------------------------------------
019000 01  WKS-TABLA-LINEAS-DATOS.
019100     05  WKS-LIN-RENGLON  OCCURS 50 TIMES
019200                           INDEXED BY WKS-IX-TL.
019300         10  WKS-LIN-DESCRIPCION     PIC X(40).
019400         10  WKS-LIN-TOTAL           PIC S9(09)V99.
019500         10  WKS-LIN-PROYECTO        PIC X(08).
019600         10  WKS-LIN-GRANT           PIC X(08).
019700         10  WKS-LIN-CATEGORIA       PIC X(15).
019800 01  WKS-TABLA-LINEAS REDEFINES WKS-TABLA-LINEAS-DATOS.
019900     05  FILLER                      PIC X(3900).
020000 01  WKS-LINEA-BUFFER                PIC X(12).
020100
020200*----------------------------------------------------------------
020300*    TABLA DE CATEGORIAS DISTINTAS DEL DOCUMENTO ACTUAL, PARA
020400*    EL VOTO DE MAYORIA DE LA CATEGORIA PRIMARIA
020500*----------------------------------------------------------------
020600 01  WKS-TABLA-CATDIST-DATOS.
020700     05  WKS-CATDIST-RENGLON  OCCURS 50 TIMES
020800                               INDEXED BY WKS-IX-CD.
020900         10  WKS-CATDIST-NOMBRE      PIC X(15).
021000         10  WKS-CATDIST-VECES       PIC S9(04) COMP.
021100 01  WKS-CATDIST-CONTADOR             PIC S9(04) COMP VALUE 0.
021200
021300*----------------------------------------------------------------
021400*    LIBRO MAYOR EN MEMORIA (ESPEJO DEL RENGLON NGLG-RENGLON,
021500*    MISMO ORDEN Y ANCHO DE CAMPOS PARA COPIA POR GRUPO)
021600*----------------------------------------------------------------
021700 01  WKS-TABLA-LEDGER.
021800     05  WKS-LG-RENGLON  OCCURS 5000 TIMES
021900                          INDEXED BY WKS-IX-LG.
022000         10  WKS-LG-DOC-ID           PIC X(12).
022100         10  WKS-LG-ISSUE-DATE       PIC 9(08).
022200         10  WKS-LG-DUE-DATE         PIC 9(08).
022300         10  WKS-LG-VENDOR           PIC X(30).
022400         10  WKS-LG-INVOICE-NUMBER   PIC X(15).
022500         10  WKS-LG-CURRENCY         PIC X(03).
022600         10  WKS-LG-SUBTOTAL         PIC S9(09)V99.
022700         10  WKS-LG-TAX-AMOUNT       PIC S9(09)V99.
022800         10  WKS-LG-GRAND-TOTAL      PIC S9(09)V99.
022900         10  WKS-LG-PROJECT-CODE     PIC X(08).
023000         10  WKS-LG-GRANT-CODE       PIC X(08).
023100         10  WKS-LG-FUND-TYPE        PIC X(01).
023200         10  WKS-LG-CATEGORY-PRIM    PIC X(15).
023300         10  WKS-LG-STATUS           PIC X(01).
023400         10  WKS-LG-FISCAL-YEAR      PIC X(09).
023500         10  WKS-LG-FOLDER-PATH      PIC X(80).
023600         10  WKS-LG-FILE-NAME        PIC X(120).
023700         10  WKS-LG-DEDUPE-STATUS    PIC X(01).
023800         10  WKS-LG-CHECKSUM         PIC X(16).
023900         10  WKS-LG-FINGERPRINT      PIC X(60).
024000         10  WKS-LG-APPROVER         PIC X(20).
024100         10  WKS-LG-APPROVED-DATE    PIC 9(08).
024200
024300*----------------------------------------------------------------
024400*    DATOS DE TRABAJO DEL DOCUMENTO QUE SE ESTA PROCESANDO
024500*----------------------------------------------------------------
024600 01  WKS-DOC-TRABAJO.
024700     05  WKS-DT-COMPLETITUD          PIC S9(01) COMP VALUE 0.
024800     05  WKS-DT-CONFIANZA-BASE       PIC 9V99 VALUE 0.
024900     05  WKS-DT-PENALIDAD            PIC S9(03)V99 VALUE 0.
025000     05  WKS-DT-PUNTAJE              PIC S9(03)V99 VALUE 0.
025100     05  WKS-DT-FINGERPRINT          PIC X(60) VALUE SPACES.
025200     05  WKS-DT-PROYECTO             PIC X(08) VALUE SPACES.
025300     05  WKS-DT-GRANT                PIC X(08) VALUE SPACES.
025400     05  WKS-DT-DONANTE              PIC X(30) VALUE SPACES.
025500     05  WKS-DT-FONDO-TIPO           PIC X(01) VALUE 'U'.
025600     05  WKS-DT-CATEGORIA-PRIMARIA   PIC X(15) VALUE SPACES.
025700     05  WKS-DT-PAIS                 PIC X(02) VALUE SPACES.
025800     05  WKS-DT-TIPO-IMPUESTO        PIC X(09) VALUE SPACES.
025900     05  WKS-DT-FISCAL-YEAR          PIC X(09) VALUE SPACES.
026000     05  WKS-DT-ESTADO               PIC X(01) VALUE 'D'.
026100     05  WKS-DT-DEDUPE-STATUS        PIC X(01) VALUE 'U'.
026200     05  WKS-DT-FOLDER-PATH          PIC X(80) VALUE SPACES.
026300     05  WKS-DT-FILE-NAME            PIC X(120) VALUE SPACES.
026400     05  WKS-DT-EFECTIVO-TASA        PIC S9(05)V99 VALUE 0.
026500     05  WKS-DT-SUMA-LINEAS          PIC S9(09)V99 VALUE 0.
026600     05  WKS-DT-COMPUTADO            PIC S9(09)V99 VALUE 0.
026700     05  WKS-DT-DIFERENCIA           PIC S9(09)V99 VALUE 0.
026800     05  WKS-DT-HAY-BANDERA-ALTA     PIC X(01) VALUE 'N'.
026900         88  HAY-BANDERA-ALTA                  VALUE 'S'.
027000     05  WKS-DT-HAY-FLAG-INICIAL     PIC X(01) VALUE 'N'.
027100         88  HAY-FLAG-INICIAL                  VALUE 'S'.
027200
027300*----------------------------------------------------------------
027400*    CAMPOS AUXILIARES GENERICOS DE MANEJO DE CADENAS
027500*    (NORMALIZACION DE VENDEDOR, HUELLA, NOMBRE DE ARCHIVO)
027600*----------------------------------------------------------------
027700 01  WKS-CAMPO-GENERICO               PIC X(40) VALUE SPACES.
027800 01  WKS-CAMPO-GENERICO-R REDEFINES WKS-CAMPO-GENERICO.
027900     05  WKS-CG-CARACTER              PIC X(01) OCCURS 40 TIMES.
028000 01  WKS-RESULTADO-GENERICO           PIC X(40) VALUE SPACES.
028100 01  WKS-RESULTADO-GENERICO-R REDEFINES WKS-RESULTADO-GENERICO.
028200     05  WKS-RG-CARACTER               PIC X(01) OCCURS 40 TIMES.
028300 01  WKS-SEGUNDO-CAMPO                PIC X(40) VALUE SPACES.
028400 01  WKS-SEGUNDO-CAMPO-R REDEFINES WKS-SEGUNDO-CAMPO.
028500     05  WKS-SC-CARACTER               PIC X(01) OCCURS 40 TIMES.
028600 01  WKS-RESULTADO-LONGITUD           PIC S9(04) COMP VALUE 0.
028700
028800*----------------------------------------------------------------
028900*    CONVERSION DE MONTO A TEXTO (SIN SIGNO OVERPUNCH)
029000*----------------------------------------------------------------
029100 01  WKS-MONTO-SIN-SIGNO              PIC 9(09)V99 VALUE 0.
029200 01  WKS-MONTO-SIN-SIGNO-R REDEFINES WKS-MONTO-SIN-SIGNO.
029300     05  WKS-MS-ENTERO                PIC 9(09).
029400     05  WKS-MS-DECIMAL                PIC 9(02).
029500 01  WKS-MONTO-TEXTO                  PIC X(11) VALUE SPACES.
029600 01  WKS-MONTO-EDITADO                PIC Z(8)9.99- VALUE SPACES.
029650 01  WKS-RD-BANDERAS-ALTAS-ED         PIC Z9 VALUE SPACES.
029700
029800*----------------------------------------------------------------
029900*    ARITMETICA DE DIAS JULIANOS (REGLA 4, VENTANA DE 730 DIAS)
030000*    TABLA DE DIAS ACUMULADOS AL INICIO DE CADA MES -- EVITA
030050*    EL USO DE FUNCTION INTEGER-OF-DATE PARA RESTAR FECHAS.
030100*----------------------------------------------------------------
030200 01  WKS-TABLA-DIAS-DATOS.
030300     05  FILLER                      PIC 9(03) VALUE 000.
030400     05  FILLER                      PIC 9(03) VALUE 031.
030500     05  FILLER                      PIC 9(03) VALUE 059.
030600     05  FILLER                      PIC 9(03) VALUE 090.
030700     05  FILLER                      PIC 9(03) VALUE 120.
030800     05  FILLER                      PIC 9(03) VALUE 151.
030900     05  FILLER                      PIC 9(03) VALUE 181.
031000     05  FILLER                      PIC 9(03) VALUE 212.
031100     05  FILLER                      PIC 9(03) VALUE 243.
031200     05  FILLER                      PIC 9(03) VALUE 273.
031300     05  FILLER                      PIC 9(03) VALUE 304.
031400     05  FILLER                      PIC 9(03) VALUE 334.
031500 01  WKS-TABLA-DIAS REDEFINES WKS-TABLA-DIAS-DATOS.
031600     05  WKS-DIAS-ANTES-DEL-MES  PIC 9(03) OCCURS 12 TIMES.
031700 01  WKS-JD-FECHA                      PIC 9(08) VALUE 0.
031800 01  WKS-JD-FECHA-R REDEFINES WKS-JD-FECHA.
031900     05  WKS-JD-ANO                   PIC 9(04).
032000     05  WKS-JD-MES                   PIC 9(02).
032100     05  WKS-JD-DIA                   PIC 9(02).
032200 01  WKS-DIAS-JULIANOS-1              PIC S9(09) COMP VALUE 0.
032300 01  WKS-BISIESTOS-CONTADOS           PIC S9(09) COMP VALUE 0.
032400 01  WKS-DIAS-ISSUE                   PIC S9(09) COMP VALUE 0.
032500 01  WKS-DIAS-HOY                     PIC S9(09) COMP VALUE 0.
032600 01  WKS-DIAS-DIFERENCIA              PIC S9(09) COMP VALUE 0.
032700 01  WKS-ANO-BISIESTO-SW              PIC X(01) VALUE 'N'.
032800     88  ANO-ES-BISIESTO                        VALUE 'S'.
032900 01  WKS-RESIDUO-BISIESTO             PIC S9(04) COMP VALUE 0.
033000
033100*----------------------------------------------------------------
033200*    LLAMADA A NGOSEG0 PARA ENMASCARAR CONTACTO DEL VENDEDOR
033300*----------------------------------------------------------------
033400 01  WKS-CALL-ACCION                  PIC X(09) VALUE SPACES.
033500 01  WKS-CALL-TIPO                    PIC X(08) VALUE SPACES.
033600 01  WKS-CALL-ENTRADA                 PIC X(40) VALUE SPACES.
033700 01  WKS-CALL-SALIDA                  PIC X(40) VALUE SPACES.
033800 01  WKS-CALL-ROL                     PIC X(01) VALUE SPACES.
033900 01  WKS-CALL-ACCION-SOL              PIC X(01) VALUE SPACES.
034000 01  WKS-CALL-PERMISO                 PIC X(01) VALUE SPACES.
034100
034200*----------------------------------------------------------------
034300*    LINEAS DE REPORTE (TITULOS Y DETALLE)
034400*----------------------------------------------------------------
034500 01  WKS-LIN-TITULO-1.
034600     05  FILLER                      PIC X(40) VALUE
034700         'FILEDO ONG - REPORTE DE PROCESO'.
034800     05  FILLER                      PIC X(92) VALUE SPACES.
034900 01  WKS-LIN-TITULO-2.
035000     05  FILLER                      PIC X(20) VALUE
035100         'FECHA DE PROCESO : '.
035200     05  WKS-T2-FECHA                PIC 9999/99/99.
035300     05  FILLER                      PIC X(102) VALUE SPACES.
035400 01  WKS-LIN-RESUMEN-DOC.
035500     05  WKS-RD-TIPO                 PIC X(11) VALUE SPACES.
035600     05  FILLER                      PIC X(01) VALUE SPACES.
035700     05  WKS-RD-VENDOR               PIC X(30) VALUE SPACES.
035800     05  FILLER                      PIC X(07) VALUE ' DATED '.
035900     05  WKS-RD-FECHA                PIC 9999/99/99.
036000     05  FILLER                      PIC X(05) VALUE ' FOR '.
036100     05  WKS-RD-MONTO                PIC Z(8)9.99-.
036200     05  FILLER                      PIC X(01) VALUE SPACES.
036300     05  WKS-RD-MONEDA               PIC X(03) VALUE SPACES.
036400     05  FILLER                      PIC X(10) VALUE ', STATUS: '.
036500     05  WKS-RD-ESTADO               PIC X(12) VALUE SPACES.
036600     05  FILLER                      PIC X(10) VALUE ' PROJECT: '.
036700     05  WKS-RD-PROYECTO             PIC X(11) VALUE SPACES.
036800     05  FILLER                      PIC X(08) VALUE ' GRANT: '.
036900     05  WKS-RD-GRANT                PIC X(11) VALUE SPACES.
037000     05  WKS-RD-BANDERAS             PIC X(24) VALUE SPACES.
037100 01  WKS-LIN-BANDERA-DET.
037200     05  FILLER                      PIC X(10) VALUE
037300         '    FLAG: '.
037400     05  WKS-BD-SEVERIDAD            PIC X(01) VALUE SPACES.
037500     05  FILLER                      PIC X(03) VALUE ' - '.
037600     05  WKS-BD-MENSAJE              PIC X(80) VALUE SPACES.
037700     05  FILLER                      PIC X(38) VALUE SPACES.
037800 01  WKS-LIN-CONTACTO-DET.
037900     05  FILLER                      PIC X(20) VALUE
038000         '    VENDOR CONTACT: '.
038100     05  WKS-CD-IBAN                 PIC X(24) VALUE SPACES.
038200     05  FILLER                      PIC X(01) VALUE SPACES.
038300     05  WKS-CD-TAXID                PIC X(15) VALUE SPACES.
038400     05  FILLER                      PIC X(01) VALUE SPACES.
038500     05  WKS-CD-EMAIL                PIC X(30) VALUE SPACES.
038600     05  FILLER                      PIC X(01) VALUE SPACES.
038700     05  WKS-CD-TEL                  PIC X(15) VALUE SPACES.
038800     05  FILLER                      PIC X(25) VALUE SPACES.
038900 01  WKS-LIN-TOTALES.
039000     05  FILLER                      PIC X(24) VALUE
039100         'DOCUMENTS READ........: '.
039200     05  WKS-TC-DOCS                 PIC ZZZ,ZZ9.
039300     05  FILLER                      PIC X(94) VALUE SPACES.
039400 01  WKS-LIN-TOTALES-2.
039500     05  FILLER                      PIC X(24) VALUE
039600         'DOCUMENTS FLAGGED.....: '.
039700     05  WKS-TC-FLAGGED              PIC ZZZ,ZZ9.
039800     05  FILLER                      PIC X(94) VALUE SPACES.
039900 01  WKS-LIN-TOTALES-3.
040000     05  FILLER                      PIC X(24) VALUE
040100         'TOTAL AMOUNT PROCESSED: '.
040200     05  WKS-TC-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99-.
040300     05  FILLER                      PIC X(85) VALUE SPACES.
040320*----------------------------------------------------------------
040340*    RENGLONES DE ESTADISTICAS DEL LIBRO MAYOR COMPLETO (NO SOLO
040345*    LOS DOCUMENTOS DE ESTA CORRIDA) PARA 3900-TOTALES-CONTROL.
040350*----------------------------------------------------------------
040355 01  WKS-LIN-TOTALES-LEDGER.
040360     05  WKS-TL-ETIQUETA             PIC X(24) VALUE SPACES.
040365     05  WKS-TL-VALOR                PIC ZZZ,ZZ9.
040370     05  FILLER                      PIC X(94) VALUE SPACES.
040375 01  WKS-LIN-TOTALES-LEDGER-MTO.
040380     05  WKS-TLM-ETIQUETA            PIC X(24) VALUE SPACES.
040385     05  WKS-TLM-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
040390     05  FILLER                      PIC X(85) VALUE SPACES.
040400 01  WKS-LIN-BLANCO                  PIC X(132) VALUE SPACES.
040500 01  WKS-LIN-SEPARADOR               PIC X(132) VALUE ALL '-'.
040600
040700*----------------------------------------------------------------
040800*    LINEAS DEL REPORTE DE EJERCICIO FISCAL
040900*----------------------------------------------------------------
041000 01  WKS-LIN-RFY-TITULO.
041100     05  FILLER                      PIC X(20) VALUE
041200         'FISCAL YEAR REPORT '.
041300     05  WKS-RFY-EJERCICIO           PIC X(09) VALUE SPACES.
041400     05  FILLER                      PIC X(103) VALUE SPACES.
041500 01  WKS-LIN-RFY-RESUMEN.
041600     05  FILLER                      PIC X(18) VALUE
041700         'DOC COUNT......: '.
041800     05  WKS-RFY-CANTIDAD            PIC ZZZ,ZZ9.
041900     05  FILLER                      PIC X(10) VALUE
042000         '  TOTAL: '.
042100     05  WKS-RFY-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
042200     05  FILLER                      PIC X(10) VALUE
042300         '   AVG: '.
042400     05  WKS-RFY-PROMEDIO            PIC Z,ZZZ,ZZ9.99-.
042500     05  FILLER                      PIC X(46) VALUE SPACES.
042600 01  WKS-LIN-RFY-DETALLE.
042700     05  WKS-RFYD-ETIQUETA           PIC X(20) VALUE SPACES.
042800     05  WKS-RFYD-CODIGO             PIC X(10) VALUE SPACES.
042900     05  FILLER                      PIC X(02) VALUE SPACES.
043000     05  WKS-RFYD-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
043100     05  FILLER                      PIC X(01) VALUE SPACES.
043200     05  WKS-RFYD-CONTADOR           PIC ZZ9.
043300     05  FILLER                      PIC X(74) VALUE SPACES.
043400 01  WKS-LIN-RFY-VENDOR.
043500     05  FILLER                      PIC X(15) VALUE
043600         '  TOP VENDOR: '.
043700     05  WKS-RFYV-RANGO              PIC Z9.
043800     05  FILLER                      PIC X(02) VALUE '. '.
043900     05  WKS-RFYV-NOMBRE             PIC X(30) VALUE SPACES.
044000     05  FILLER                      PIC X(03) VALUE SPACES.
044100     05  WKS-RFYV-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
044200     05  FILLER                      PIC X(63) VALUE SPACES.
044300
044400*----------------------------------------------------------------
044500*    LINEAS DEL REPORTE DE PROYECTO
044600*----------------------------------------------------------------
044700 01  WKS-LIN-RPR-TITULO.
044800     05  FILLER                      PIC X(20) VALUE
044900         'PROJECT REPORT PROJ: '.
045000     05  WKS-RPR-CODIGO              PIC X(08) VALUE SPACES.
045100     05  FILLER                      PIC X(104) VALUE SPACES.
045200 01  WKS-LIN-RPR-RESUMEN.
045300     05  FILLER                      PIC X(18) VALUE
045400         'DOC COUNT......: '.
045500     05  WKS-RPR-CANTIDAD            PIC ZZZ,ZZ9.
045600     05  FILLER                      PIC X(10) VALUE
045700         '  TOTAL: '.
045800     05  WKS-RPR-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
045900     05  FILLER                      PIC X(78) VALUE SPACES.
046000
046100*----------------------------------------------------------------
046200*    TABLAS DE TRABAJO PARA LOS REPORTES (BREAKDOWNS)
046300*----------------------------------------------------------------
046400 01  WKS-TABLA-DESGLOSE.
046500     05  WKS-DESG-RENGLON  OCCURS 40 TIMES
046600                            INDEXED BY WKS-IX-DG.
046700         10  WKS-DESG-CLAVE          PIC X(20).
046800         10  WKS-DESG-MONTO          PIC S9(11)V99.
046900         10  WKS-DESG-CONTADOR       PIC S9(05) COMP.
047000 01  WKS-DESGLOSE-CONTADOR            PIC S9(05) COMP VALUE 0.
047100
047200 01  WKS-TABLA-VENDOR-DESG.
047300     05  WKS-VD-RENGLON  OCCURS 200 TIMES
047400                          INDEXED BY WKS-IX-VD.
047500         10  WKS-VD-NOMBRE           PIC X(30).
047600         10  WKS-VD-MONTO            PIC S9(11)V99.
047700 01  WKS-VENDOR-DESG-CONTADOR        PIC S9(05) COMP VALUE 0.
047800
047900 01  WKS-VD-TEMP-NOMBRE               PIC X(30) VALUE SPACES.
048000 01  WKS-VD-TEMP-MONTO                PIC S9(11)V99 VALUE 0.
048100 01  WKS-SUBK                          PIC S9(04) COMP VALUE 0.
048200
048300*----------------------------------------------------------------
048400*    SWITCH GENERICO DE "ENCONTRADO EN TABLA" (REUTILIZADO POR
048500*    VARIAS BUSQUEDAS SECUENCIALES DE ESTE PROGRAMA)
048600*----------------------------------------------------------------
048700 01  WKS-SW-CAT-ENCONTRADA            PIC X(01) VALUE 'N'.
048800     88  CAT-ENCONTRADA                         VALUE 'S'.
048900
049000*----------------------------------------------------------------
049100*    CAMPOS DE TRABAJO DEL SISTEMA DE ARCHIVADO (RUTA Y NOMBRE)
049200*----------------------------------------------------------------
049300 01  WKS-ARCHIVADO-TRABAJO.
049400     05  WKS-DT-VENDOR-SANEADO        PIC X(30) VALUE SPACES.
049500     05  WKS-DT-VENDOR-SAN-LARGO      PIC S9(04) COMP VALUE 0.
049600     05  WKS-DT-INVOICE-SANEADO       PIC X(20) VALUE SPACES.
049700     05  WKS-DT-INVOICE-SAN-LARGO     PIC S9(04) COMP VALUE 0.
049800     05  WKS-DT-PROY-NOMBRE           PIC X(20) VALUE SPACES.
049900     05  WKS-DT-GRANT-DONANTE-TRUNC   PIC X(15) VALUE SPACES.
050000     05  WKS-DT-DOCTYPE-NOMBRE        PIC X(10) VALUE SPACES.
050100     05  WKS-DT-PROY-SEGMENTO         PIC X(30) VALUE SPACES.
050200     05  WKS-DT-GRANT-SEGMENTO        PIC X(25) VALUE SPACES.
050300     05  WKS-DT-FECHA-STR             PIC X(10) VALUE SPACES.
050400     05  WKS-DT-MONTO-ENTERO          PIC 9(09) VALUE 0.
050500     05  WKS-DT-MONTO-ENTERO-TXT      PIC X(09) VALUE SPACES.
050600     05  WKS-DT-ESTADO-TEXTO          PIC X(12) VALUE SPACES.
050700     05  WKS-DT-PROY-O-NOPROJ         PIC X(08) VALUE SPACES.
050800     05  WKS-DT-GRANT-O-NOGRANT       PIC X(08) VALUE SPACES.
050900     05  WKS-LEN-PROY                 PIC S9(04) COMP VALUE 0.
051000     05  WKS-LEN-GRANT                PIC S9(04) COMP VALUE 0.
051100     05  WKS-LEN-DOCTYPE              PIC S9(04) COMP VALUE 0.
051200     05  WKS-LEN-INVNUM               PIC S9(04) COMP VALUE 0.
051300     05  WKS-LEN-MONTO                PIC S9(04) COMP VALUE 0.
051400
051500*----------------------------------------------------------------
051600*    BANDERAS DEL DOCUMENTO ACTUAL (PARA EL DETALLE DEL REPORTE)
051700*----------------------------------------------------------------
051800 01  WKS-TABLA-BANDERAS-DOC.
051900     05  WKS-BD-RENGLON  OCCURS 20 TIMES
052000                           INDEXED BY WKS-IX-BD.
052100         10  WKS-BD-SEV                PIC X(01).
052200         10  WKS-BD-MSG                PIC X(80).
052300 01  WKS-BANDERAS-DOC-CONTADOR        PIC S9(04) COMP VALUE 0.
052400
052500*----------------------------------------------------------------
052600*    CAMPOS DE TRABAJO DE LOS REPORTES DE EJERCICIO Y PROYECTO
052700*----------------------------------------------------------------
052800 01  WKS-ETIQUETA-DESGLOSE            PIC X(20) VALUE SPACES.
052900 01  WKS-DESG-CLAVE-TEMP              PIC X(20) VALUE SPACES.
053000 01  WKS-DESG-MONTO-TEMP              PIC S9(11)V99 VALUE 0.
053100 01  WKS-FY-ACTUAL                    PIC X(09) VALUE SPACES.
053200 01  WKS-PROY-ACTUAL                  PIC X(08) VALUE SPACES.
053300
053400 01  WKS-TABLA-FY-DISTINCT.
053500     05  WKS-FY-RENGLON  OCCURS 30 TIMES
053600                           INDEXED BY WKS-IX-FY.
053700         10  WKS-FY-VALOR              PIC X(09).
053800 01  WKS-FY-DISTINCT-CONTADOR         PIC S9(04) COMP VALUE 0.
053900
054000 01  WKS-TABLA-PROY-DISTINCT.
054100     05  WKS-PRD-RENGLON  OCCURS 30 TIMES
054200                            INDEXED BY WKS-IX-PRD.
054300         10  WKS-PRD-VALOR             PIC X(08).
054400 01  WKS-PROY-DISTINCT-CONTADOR       PIC S9(04) COMP VALUE 0.
054500
054600 01  WKS-RFY-CANTIDAD-ACUM            PIC S9(07) COMP VALUE 0.
054700 01  WKS-RFY-TOTAL-ACUM               PIC S9(11)V99 VALUE 0.
054800 01  WKS-RFY-PROMEDIO-CALC            PIC S9(09)V99 VALUE 0.
054900 01  WKS-RPR-CANTIDAD-ACUM            PIC S9(07) COMP VALUE 0.
055000 01  WKS-RPR-TOTAL-ACUM               PIC S9(11)V99 VALUE 0.
055100 01  WKS-RFY-SC-DRAFT                 PIC S9(05) COMP VALUE 0.
055200 01  WKS-RFY-SC-NEEDS                 PIC S9(05) COMP VALUE 0.
055300 01  WKS-RFY-SC-APPROVED              PIC S9(05) COMP VALUE 0.
055400 01  WKS-RFY-SC-POSTED                PIC S9(05) COMP VALUE 0.
055500
055600 01  WKS-CAMPO-GENERICO-COPIA         PIC X(40) VALUE SPACES.
055700 01  WKS-LEN-PALABRA-CLAVE            PIC S9(04) COMP VALUE 0.
055800 01  WKS-CSV-ENCABEZADO               PIC X(250) VALUE SPACES.
055900
056000 01  WKS-STATUS-CONTADORES.
056100     05  WKS-SC-DRAFT                 PIC S9(05) COMP VALUE 0.
056200     05  WKS-SC-NEEDS                 PIC S9(05) COMP VALUE 0.
056300     05  WKS-SC-APPROVED              PIC S9(05) COMP VALUE 0.
056400     05  WKS-SC-POSTED                PIC S9(05) COMP VALUE 0.
056420 01  WKS-LC-MONTO-TOTAL-LEDGER        PIC S9(11)V99 VALUE 0.
056500******************************************************************
056600 PROCEDURE DIVISION.
056700******************************************************************
056800*               S E C C I O N    P R I N C I P A L
056900******************************************************************
057000 1000-MAIN SECTION.
057100     PERFORM 1100-APERTURA-ARCHIVOS THRU 1150-CARGA-LIBRO-MAYOR-E
057300     PERFORM 1200-LEE-PRIMER-DOCUMENTO
057400     PERFORM 1800-PROCESA-DOCUMENTO UNTIL FIN-DOCS
057500     PERFORM 2430-REGRABA-LIBRO-MAYOR
057600     PERFORM 2500-EXPORTA-CSV
057700     PERFORM 3000-REPORTES
057800     PERFORM 3900-TOTALES-CONTROL
057900     PERFORM 1990-CIERRA-ARCHIVOS
058000     STOP RUN.
058100 1000-MAIN-E. EXIT.
058200
058300*------------------------------------------------------------
058400*   1100  ABRE TODOS LOS ARCHIVOS DEL PROCESO Y OBTIENE LA
058500*         FECHA DE PROCESO DEL RELOJ DEL SISTEMA.
058600*------------------------------------------------------------
058700 1100-APERTURA-ARCHIVOS SECTION.
058750     ACCEPT WKS-HORA-SISTEMA FROM TIME
058760     MOVE WKS-HORA-SISTEMA TO WKS-TIEMPO-PROCESO
058770     DISPLAY 'NGOB100 - INICIO DE CORRIDA, HORA ' WKS-HORA-SISTEMA
058780              UPON CONSOLE
058800     ACCEPT WKS-FECHA-SISTEMA FROM DATE
058900     IF WKS-FS-ANO2 < 50
059000        COMPUTE WKS-FP-ANO = 2000 + WKS-FS-ANO2
059100     ELSE
059200        COMPUTE WKS-FP-ANO = 1900 + WKS-FS-ANO2
059300     END-IF
059400     MOVE WKS-FS-MES TO WKS-FP-MES
059500     MOVE WKS-FS-DIA TO WKS-FP-DIA
059600
059700     OPEN INPUT  NGO-DOCS
059800     OPEN INPUT  NGO-LINEAS
059900     OPEN INPUT  NGO-LEDGER
060000     OPEN OUTPUT NGO-FLAGS
060100     OPEN OUTPUT NGO-EXPORT
060200     OPEN OUTPUT NGO-REPORTE
060300
060400     EVALUATE TRUE
060500        WHEN FS-DOCS NOT = '00' AND FS-DOCS NOT = '10'
060600           DISPLAY 'NGOB100 - ERROR AL ABRIR DOCSIN  ' FS-DOCS
060700                    UPON CONSOLE
060800        WHEN FS-LINEAS NOT = '00' AND FS-LINEAS NOT = '10'
060900           DISPLAY 'NGOB100 - ERROR AL ABRIR LINEAIN ' FS-LINEAS
061000                    UPON CONSOLE
061100        WHEN OTHER
061200           CONTINUE
061300     END-EVALUATE
061400
061500     MOVE WKS-FECHA-PROCESO TO WKS-T2-FECHA
061600     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TITULO-1
061700     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TITULO-2
061800     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR.
061900 1100-APERTURA-ARCHIVOS-E. EXIT.
062000
062100*------------------------------------------------------------
062200*   1150  CARGA EL LIBRO MAYOR EXISTENTE A LA TABLA EN
062300*         MEMORIA (PASO PREVIO AL COTEJO DE DUPLICADOS).
062400*------------------------------------------------------------
062500 1150-CARGA-LIBRO-MAYOR SECTION.
062600     MOVE 0 TO WKS-LEDGER-RENGLONES
062700     READ NGO-LEDGER
062800        AT END SET FIN-LEDGER TO TRUE
062900     END-READ
063000     PERFORM 1160-CARGA-UN-RENGLON UNTIL FIN-LEDGER.
063100 1150-CARGA-LIBRO-MAYOR-E. EXIT.
063200
063300 1160-CARGA-UN-RENGLON SECTION.
063400     ADD 1 TO WKS-LEDGER-RENGLONES
063500     SET WKS-IX-LEDGER TO WKS-LEDGER-RENGLONES
063600     MOVE NGLG-RENGLON TO WKS-LG-RENGLON (WKS-IX-LEDGER)
063700     READ NGO-LEDGER
063800        AT END SET FIN-LEDGER TO TRUE
063900     END-READ.
064000 1160-CARGA-UN-RENGLON-E. EXIT.
064100
064200*------------------------------------------------------------
064300*   1200  LEE EL PRIMER DOCUMENTO Y LA PRIMERA LINEA DE
064400*         DETALLE, PARA DEJAR ARMADO EL EMPAREJAMIENTO.
064500*------------------------------------------------------------
064600 1200-LEE-PRIMER-DOCUMENTO SECTION.
064700     READ NGO-DOCS
064800        AT END SET FIN-DOCS TO TRUE
064900     END-READ
065000     READ NGO-LINEAS
065100        AT END SET FIN-LINEAS TO TRUE
065200     END-READ
065300     IF NOT FIN-LINEAS
065400        SET HAY-LINEA-PENDIENTE TO TRUE
065500     END-IF.
065600 1200-LEE-PRIMER-DOCUMENTO-E. EXIT.
065700
065800*------------------------------------------------------------
065900*   1800  PROCESA UN DOCUMENTO COMPLETO: HUELLA, VALIDACION,
066000*         CLASIFICADOR, ARCHIVADO, LIBRO MAYOR Y RESUMEN.
066100*------------------------------------------------------------
066200 1800-PROCESA-DOCUMENTO SECTION.
066300     ADD 1 TO WKS-DOCS-LEIDOS
066400     ADD NGDC-GRAND-TOTAL TO WKS-TOTAL-MONTO-PROCESADO
066500
066600     MOVE 0     TO WKS-FLAG-ALTAS WKS-FLAG-MEDIAS WKS-FLAG-BAJAS
066700     MOVE 0     TO WKS-BANDERAS-DOC-CONTADOR
066800     MOVE 'N'   TO WKS-DT-HAY-BANDERA-ALTA
066900     MOVE 'N'   TO WKS-DT-HAY-FLAG-INICIAL
067000     MOVE SPACES TO WKS-DT-PROYECTO WKS-DT-GRANT WKS-DT-DONANTE
067100
067200     PERFORM 1810-CARGA-LINEAS-DOCUMENTO
067300     PERFORM 2050-CONSTRUYE-FINGERPRINT
067400     PERFORM 2100-MOTOR-VALIDACION
067500     PERFORM 2180-CALCULA-PUNTAJE-CONFIANZA
067600     PERFORM 2190-CALCULA-EJERCICIO-FISCAL
067700     PERFORM 2200-CLASIFICADOR-NGO
067800     PERFORM 2300-SISTEMA-ARCHIVADO
067900     PERFORM 2410-ACTUALIZA-LIBRO-MAYOR
068000     PERFORM 1900-ESCRIBE-RESUMEN
068100     PERFORM 1960-ACUMULA-TOTALES
068200
068300     READ NGO-DOCS
068400        AT END SET FIN-DOCS TO TRUE
068500     END-READ.
068600 1800-PROCESA-DOCUMENTO-E. EXIT.
068700
068800*------------------------------------------------------------
068900*   1810  CARGA LAS LINEAS DE DETALLE DEL DOCUMENTO ACTUAL A
069000*         LA TABLA DE TRABAJO, EMPAREJANDO POR DOC-ID CONTRA
069100*         EL BUFFER DE "LINEA PENDIENTE" DEL ARCHIVO HIJO.
069200*------------------------------------------------------------
069300 1810-CARGA-LINEAS-DOCUMENTO SECTION.
069400     MOVE 0 TO WKS-LINEAS-CARGADAS
069500     PERFORM 1820-CARGA-UNA-LINEA
069600        UNTIL FIN-LINEAS
069700               OR NOT HAY-LINEA-PENDIENTE
069800               OR LI-DOC-ID NOT = NGDC-DOC-ID.
069900 1810-CARGA-LINEAS-DOCUMENTO-E. EXIT.
070000
070100 1820-CARGA-UNA-LINEA SECTION.
070200     IF WKS-LINEAS-CARGADAS < 50
070300        ADD 1 TO WKS-LINEAS-CARGADAS
070400        SET WKS-IX-TL TO WKS-LINEAS-CARGADAS
070500        MOVE LI-DESCRIPTION  TO WKS-LIN-DESCRIPCION (WKS-IX-TL)
070600        MOVE LI-TOTAL        TO WKS-LIN-TOTAL       (WKS-IX-TL)
070700        MOVE LI-PROJECT-CODE TO WKS-LIN-PROYECTO    (WKS-IX-TL)
070800        MOVE LI-GRANT-CODE   TO WKS-LIN-GRANT       (WKS-IX-TL)
070900        MOVE LI-CATEGORY     TO WKS-LIN-CATEGORIA   (WKS-IX-TL)
071000        IF WKS-LIN-CATEGORIA (WKS-IX-TL) = SPACES
071100           PERFORM 2245-CLASIFICA-UNA-LINEA
071200        END-IF
071300     END-IF
071400     READ NGO-LINEAS
071500        AT END
071600           SET FIN-LINEAS TO TRUE
071700           SET WKS-SW-HAY-LINEA-PENDIENTE TO 'N'
071800     END-READ.
071900 1820-CARGA-UNA-LINEA-E. EXIT.
072000
072100*==============================================================
072200*   2050  HUELLA SEMANTICA DE DUPLICADOS (DEDUPE FINGERPRINT)
072300*==============================================================
072400 2050-CONSTRUYE-FINGERPRINT SECTION.
072500     MOVE SPACES TO WKS-DT-FINGERPRINT
072600
072700     MOVE SPACES TO WKS-CAMPO-GENERICO
072800     MOVE NGDC-VENDOR-NAME TO WKS-CAMPO-GENERICO
072900     PERFORM 2051-NORMALIZA-ALFANUMERICO
073000     STRING WKS-RESULTADO-GENERICO (1:WKS-RESULTADO-LONGITUD)
073100            DELIMITED BY SIZE
073200            '_' DELIMITED BY SIZE
073300            INTO WKS-DT-FINGERPRINT
073400     MOVE WKS-RESULTADO-LONGITUD TO WKS-LONG-DATO2
073500     ADD 1 TO WKS-LONG-DATO2
073600
073700     IF NGDC-ISSUE-DATE = 0
073800        STRING 'NODATE' DELIMITED BY SIZE
073900               '_'      DELIMITED BY SIZE
074000               INTO WKS-DT-FINGERPRINT
074100               WITH POINTER WKS-LONG-DATO2
074200     ELSE
074300        MOVE NGDC-ISSUE-DATE TO WKS-MONTO-TEXTO (1:8)
074400        STRING WKS-MONTO-TEXTO (1:8) DELIMITED BY SIZE
074500               '_'                    DELIMITED BY SIZE
074600               INTO WKS-DT-FINGERPRINT
074700               WITH POINTER WKS-LONG-DATO2
074800     END-IF
074900
075000     IF NGDC-INVOICE-NUMBER = SPACES
075100        STRING 'NOINV' DELIMITED BY SIZE
075200               '_'     DELIMITED BY SIZE
075300               INTO WKS-DT-FINGERPRINT
075400               WITH POINTER WKS-LONG-DATO2
075500     ELSE
075600        MOVE SPACES TO WKS-CAMPO-GENERICO
075700        MOVE NGDC-INVOICE-NUMBER TO WKS-CAMPO-GENERICO
075800        PERFORM 2051-NORMALIZA-ALFANUMERICO
075900        STRING WKS-RESULTADO-GENERICO (1:WKS-RESULTADO-LONGITUD)
076000               DELIMITED BY SIZE
076100               '_' DELIMITED BY SIZE
076200               INTO WKS-DT-FINGERPRINT
076300               WITH POINTER WKS-LONG-DATO2
076400     END-IF
076500
076600     MOVE NGDC-GRAND-TOTAL TO WKS-MONTO-SIN-SIGNO
076700     IF NGDC-GRAND-TOTAL < 0
076800        COMPUTE WKS-MONTO-SIN-SIGNO = NGDC-GRAND-TOTAL * -1
076900     END-IF
077000     MOVE WKS-MS-ENTERO   TO WKS-MONTO-TEXTO (1:9)
077100     MOVE WKS-MS-DECIMAL  TO WKS-MONTO-TEXTO (10:2)
077200     STRING WKS-MONTO-TEXTO (1:11) DELIMITED BY SIZE
077300            INTO WKS-DT-FINGERPRINT
077400            WITH POINTER WKS-LONG-DATO2.
077500 2050-CONSTRUYE-FINGERPRINT-E. EXIT.
077600
077700*------------------------------------------------------------
077800*   2051  BAJA A MINUSCULAS Y ELIMINA TODO CARACTER QUE NO
077900*         SEA ALFANUMERICO. DEJA EL RESULTADO EN
078000*         WKS-RESULTADO-GENERICO / WKS-RESULTADO-LONGITUD.
078100*------------------------------------------------------------
078200 2051-NORMALIZA-ALFANUMERICO SECTION.
078300     MOVE SPACES TO WKS-SEGUNDO-CAMPO
078400     INSPECT WKS-CAMPO-GENERICO
078500        CONVERTING
078600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078700        TO
078800        'abcdefghijklmnopqrstuvwxyz'
078900     MOVE WKS-CAMPO-GENERICO TO WKS-SEGUNDO-CAMPO
079000
079100     MOVE SPACES TO WKS-RESULTADO-GENERICO
079200     MOVE 0 TO WKS-RESULTADO-LONGITUD
079300     MOVE 1 TO WKS-SUBI
079400     PERFORM 2052-COPIA-UN-CARACTER UNTIL WKS-SUBI > 40.
079500 2051-NORMALIZA-ALFANUMERICO-E. EXIT.
079600
079700 2052-COPIA-UN-CARACTER SECTION.
079800     IF (WKS-SC-CARACTER (WKS-SUBI) >= 'a' AND
079900         WKS-SC-CARACTER (WKS-SUBI) <= 'z')  OR
080000        (WKS-SC-CARACTER (WKS-SUBI) >= '0' AND
080100         WKS-SC-CARACTER (WKS-SUBI) <= '9')
080200        ADD 1 TO WKS-RESULTADO-LONGITUD
080300        MOVE WKS-SC-CARACTER (WKS-SUBI) TO
080400             WKS-RG-CARACTER (WKS-RESULTADO-LONGITUD)
080500     END-IF
080600     ADD 1 TO WKS-SUBI.
080700 2052-COPIA-UN-CARACTER-E. EXIT.
080800
080900*==============================================================
081000*   2100  MOTOR DE VALIDACION - DESPACHA LAS 11 REGLAS
081100*==============================================================
081200 2100-MOTOR-VALIDACION SECTION.
081300     PERFORM 2110-VALIDA-MATEMATICA
081400     PERFORM 2120-VALIDA-FECHAS
081500     PERFORM 2130-VALIDA-IMPUESTOS
081600     PERFORM 2140-VALIDA-MONEDA
081700     PERFORM 2150-VALIDA-VENDEDOR
081800     PERFORM 2160-VALIDA-CONFIANZA-OCR
081900     PERFORM 2170-VALIDA-DUPLICADOS.
082000 2100-MOTOR-VALIDACION-E. EXIT.
082100
082200*------------------------------------------------------------
082300*   2110  REGLA 1 (CHEQUEO MATEMATICO GLOBAL) Y REGLA 2
082400*         (SUMA DE RENGLONES DE DETALLE CONTRA SUBTOTAL).
082500*         TOLERANCIA EPSILON = 0.02.
082600*------------------------------------------------------------
082700 2110-VALIDA-MATEMATICA SECTION.
082800     COMPUTE WKS-DT-COMPUTADO =
082900             NGDC-SUBTOTAL + NGDC-TAX-AMOUNT +
083000             NGDC-SHIPPING - NGDC-DISCOUNT
083100     COMPUTE WKS-DT-DIFERENCIA =
083200             WKS-DT-COMPUTADO - NGDC-GRAND-TOTAL
083300     IF WKS-DT-DIFERENCIA < 0
083400        COMPUTE WKS-DT-DIFERENCIA = WKS-DT-DIFERENCIA * -1
083500     END-IF
083600     IF WKS-DT-DIFERENCIA > 0.02
083700        MOVE 'MATH-MISMATCH'      TO WKS-CALL-TIPO
083800        MOVE 'H'                  TO VF-SEVERITY
083900        MOVE 'MATH-MISMATCH   '   TO VF-TYPE
084000        SET  VF-SEVERIDAD-ALTA    TO TRUE
084100        MOVE 'totals.grand_total' TO VF-FIELD
084200        STRING 'COMPUTED TOTAL DOES NOT MATCH GRAND TOTAL'
084300               DELIMITED BY SIZE INTO VF-MESSAGE
084400        PERFORM 1830-GRABA-BANDERA
084500     END-IF
084600
084700     MOVE 0 TO WKS-DT-SUMA-LINEAS
084800     IF WKS-LINEAS-CARGADAS > 0
084900        SET WKS-IX-TL TO 1
085000        PERFORM 2111-SUMA-UNA-LINEA
085100           VARYING WKS-IX-TL FROM 1 BY 1
085200              UNTIL WKS-IX-TL > WKS-LINEAS-CARGADAS
085300        IF WKS-DT-SUMA-LINEAS > 0
085400           COMPUTE WKS-DT-DIFERENCIA =
085500                   WKS-DT-SUMA-LINEAS - NGDC-SUBTOTAL
085600           IF WKS-DT-DIFERENCIA < 0
085700              COMPUTE WKS-DT-DIFERENCIA = WKS-DT-DIFERENCIA * -1
085800           END-IF
085900           IF WKS-DT-DIFERENCIA > 0.02
086000              SET  VF-SEVERIDAD-MEDIA  TO TRUE
086100              MOVE 'MATH-MISMATCH   '  TO VF-TYPE
086200              MOVE 'totals.subtotal'   TO VF-FIELD
086300              STRING 'SUM OF LINE ITEM TOTALS DOES NOT MATCH ',
086400                     'SUBTOTAL' DELIMITED BY SIZE INTO VF-MESSAGE
086500              PERFORM 1830-GRABA-BANDERA
086600           END-IF
086700        END-IF
086800     END-IF.
086900 2110-VALIDA-MATEMATICA-E. EXIT.
087000
087100 2111-SUMA-UNA-LINEA SECTION.
087200     IF WKS-LIN-TOTAL (WKS-IX-TL) NOT = 0
087300        ADD WKS-LIN-TOTAL (WKS-IX-TL) TO WKS-DT-SUMA-LINEAS
087400     END-IF.
087500 2111-SUMA-UNA-LINEA-E. EXIT.
087600
087700*------------------------------------------------------------
087800*   2120  REGLA 3 (ORDEN DE FECHAS), REGLA 4 (RAZONABILIDAD
087900*         DE FECHA, VENTANA DE 730 DIAS) Y REGLA 5 (FALTA
088000*         FECHA DE EMISION).
088100*------------------------------------------------------------
088200 2120-VALIDA-FECHAS SECTION.
088300     IF NGDC-ISSUE-DATE NOT = 0 AND NGDC-DUE-DATE NOT = 0
088400        IF NGDC-DUE-DATE < NGDC-ISSUE-DATE
088500           SET  VF-SEVERIDAD-ALTA         TO TRUE
088600           MOVE 'SUSPICIOUS-DATE     '    TO VF-TYPE
088700           MOVE 'dates.due_date'          TO VF-FIELD
088800           STRING 'DUE DATE IS BEFORE ISSUE DATE'
088900                  DELIMITED BY SIZE INTO VF-MESSAGE
089000           PERFORM 1830-GRABA-BANDERA
089100        END-IF
089200     END-IF
089300
089400     IF NGDC-ISSUE-DATE NOT = 0
089500        MOVE NGDC-ISSUE-DATE TO WKS-JD-FECHA
089600        PERFORM 2125-DIAS-JULIANOS-DE-FECHA
089700        MOVE WKS-DIAS-JULIANOS-1 TO WKS-DIAS-ISSUE
089800        MOVE WKS-FECHA-PROCESO TO WKS-JD-FECHA
089900        PERFORM 2125-DIAS-JULIANOS-DE-FECHA
090000        MOVE WKS-DIAS-JULIANOS-1 TO WKS-DIAS-HOY
090100        COMPUTE WKS-DIAS-DIFERENCIA =
090200                WKS-DIAS-HOY - WKS-DIAS-ISSUE
090300        IF WKS-DIAS-DIFERENCIA < 0
090400           COMPUTE WKS-DIAS-DIFERENCIA = WKS-DIAS-DIFERENCIA * -1
090500        END-IF
090600        IF WKS-DIAS-DIFERENCIA > 730
090700           SET  VF-SEVERIDAD-MEDIA        TO TRUE
090800           MOVE 'SUSPICIOUS-DATE     '    TO VF-TYPE
090900           MOVE 'dates.issue_date'        TO VF-FIELD
091000           STRING 'ISSUE DATE IS NOT WITHIN A REASONABLE RANGE'
091100                  DELIMITED BY SIZE INTO VF-MESSAGE
091200           PERFORM 1830-GRABA-BANDERA
091300        END-IF
091400     ELSE
091500        SET  VF-SEVERIDAD-MEDIA          TO TRUE
091600        MOVE 'MISSING-FIELD       '      TO VF-TYPE
091700        MOVE 'dates.issue_date'          TO VF-FIELD
091800        STRING 'ISSUE DATE IS MISSING'
091900               DELIMITED BY SIZE INTO VF-MESSAGE
092000        PERFORM 1830-GRABA-BANDERA
092100     END-IF.
092200 2120-VALIDA-FECHAS-E. EXIT.
092300
092400*------------------------------------------------------------
092500*   2125  NUMERO DE DIA JULIANO (ORDINAL) DE LA FECHA AAAAMMDD
092600*         RECIBIDA EN WKS-JD-FECHA. RESULTADO EN
092700*         WKS-DIAS-JULIANOS-1. NO USA FUNCION INTRINSECA.
092800*------------------------------------------------------------
092900 2125-DIAS-JULIANOS-DE-FECHA SECTION.
093000     MOVE 'N' TO WKS-ANO-BISIESTO-SW
093100     DIVIDE WKS-JD-ANO BY 4
093200            GIVING WKS-SUBI REMAINDER WKS-RESIDUO-BISIESTO
093300     IF WKS-RESIDUO-BISIESTO = 0
093400        SET ANO-ES-BISIESTO TO TRUE
093500        DIVIDE WKS-JD-ANO BY 100
093600               GIVING WKS-SUBI REMAINDER WKS-RESIDUO-BISIESTO
093700        IF WKS-RESIDUO-BISIESTO = 0
093800           SET WKS-ANO-BISIESTO-SW TO 'N'
093900           DIVIDE WKS-JD-ANO BY 400
094000                  GIVING WKS-SUBI REMAINDER WKS-RESIDUO-BISIESTO
094100           IF WKS-RESIDUO-BISIESTO = 0
094200              SET ANO-ES-BISIESTO TO TRUE
094300           END-IF
094400        END-IF
094500     END-IF
094600
094700     COMPUTE WKS-SUBJ = WKS-JD-ANO - 1
094800     PERFORM 2126-CUENTA-BISIESTOS
094900     COMPUTE WKS-DIAS-JULIANOS-1 =
095000             (WKS-JD-ANO - 1) * 365 + WKS-BISIESTOS-CONTADOS +
095100             WKS-DIAS-ANTES-DEL-MES (WKS-JD-MES) + WKS-JD-DIA
095200     IF ANO-ES-BISIESTO AND WKS-JD-MES > 2
095300        ADD 1 TO WKS-DIAS-JULIANOS-1
095400     END-IF.
095500 2125-DIAS-JULIANOS-DE-FECHA-E. EXIT.
095600
095700*------------------------------------------------------------
095800*   2126  CUENTA DE AÑOS BISIESTOS DESDE EL AÑO 1 HASTA EL
095900*         AÑO RECIBIDO EN WKS-SUBJ (SUSTITUYE A UNA FUNCION
096000*         INTRINSECA - VER BANNER DEL PARRAFO 2125).
096100*------------------------------------------------------------
096200 2126-CUENTA-BISIESTOS SECTION.
096300     DIVIDE WKS-SUBJ BY 4   GIVING WKS-SUBI
096400     MOVE WKS-SUBI TO WKS-BISIESTOS-CONTADOS
096500     DIVIDE WKS-SUBJ BY 100 GIVING WKS-SUBI
096600     SUBTRACT WKS-SUBI FROM WKS-BISIESTOS-CONTADOS
096700     DIVIDE WKS-SUBJ BY 400 GIVING WKS-SUBI
096800     ADD WKS-SUBI TO WKS-BISIESTOS-CONTADOS.
096900 2126-CUENTA-BISIESTOS-E. EXIT.
097000
097100*------------------------------------------------------------
097200*   2130  REGLA 6 (CONSISTENCIA DE IMPUESTO): 6A CONTRA LA
097300*         TASA DECLARADA EN EL DOCUMENTO, 6B CONTRA LA TABLA
097400*         DE VAT POR MONEDA. SOLO CUANDO TAX > 0 Y SUBTOTAL>0.
097500*------------------------------------------------------------
097600 2130-VALIDA-IMPUESTOS SECTION.
097700     IF NGDC-TAX-AMOUNT > 0 AND NGDC-SUBTOTAL > 0
097800        COMPUTE WKS-DT-EFECTIVO-TASA ROUNDED =
097900                NGDC-TAX-AMOUNT / NGDC-SUBTOTAL * 100
098000
098100        IF NGDC-TAX-RATE NOT = 0
098200           COMPUTE WKS-DT-DIFERENCIA =
098300                   WKS-DT-EFECTIVO-TASA - NGDC-TAX-RATE
098400           IF WKS-DT-DIFERENCIA < 0
098500              COMPUTE WKS-DT-DIFERENCIA = WKS-DT-DIFERENCIA * -1
098600           END-IF
098700           IF WKS-DT-DIFERENCIA > 0.5
098800              SET  VF-SEVERIDAD-MEDIA     TO TRUE
098900              MOVE 'TAX-ANOMALY         ' TO VF-TYPE
099000              MOVE 'totals.tax_rate'      TO VF-FIELD
099100              STRING 'EFFECTIVE TAX RATE DOES NOT MATCH ',
099200                     'STATED TAX RATE' DELIMITED BY SIZE
099300                     INTO VF-MESSAGE
099400              PERFORM 1830-GRABA-BANDERA
099500           END-IF
099600        END-IF
099700
099800        SET WKS-IX-VAT TO 1
099900        SEARCH WKS-VAT-RENGLON
100000           AT END CONTINUE
100100           WHEN WKS-VAT-MONEDA (WKS-IX-VAT) = NGDC-CURRENCY
100200              COMPUTE WKS-DT-DIFERENCIA =
100300                      WKS-DT-EFECTIVO-TASA -
100400                      WKS-VAT-TASA (WKS-IX-VAT)
100500              IF WKS-DT-DIFERENCIA < 0
100600                 COMPUTE WKS-DT-DIFERENCIA =
100700                         WKS-DT-DIFERENCIA * -1
100800              END-IF
100900              IF WKS-DT-DIFERENCIA > 1.0
101000                 SET  VF-SEVERIDAD-BAJA      TO TRUE
101100                 MOVE 'TAX-ANOMALY         ' TO VF-TYPE
101200                 MOVE 'totals.tax_amount'    TO VF-FIELD
101300                 STRING 'EFFECTIVE TAX RATE DOES NOT MATCH ',
101400                        'EXPECTED VAT RATE FOR CURRENCY'
101500                        DELIMITED BY SIZE INTO VF-MESSAGE
101600                 PERFORM 1830-GRABA-BANDERA
101700              END-IF
101800        END-SEARCH
101900     END-IF.
102000 2130-VALIDA-IMPUESTOS-E. EXIT.
102100
102200*------------------------------------------------------------
102300*   2140  REGLA 7 (MONEDA RECONOCIDA - 24 CODIGOS ISO).
102400*------------------------------------------------------------
102500 2140-VALIDA-MONEDA SECTION.
102600     EVALUATE NGDC-CURRENCY
102700        WHEN 'USD' WHEN 'EUR' WHEN 'GBP' WHEN 'JPY'
102800        WHEN 'CHF' WHEN 'CAD' WHEN 'AUD' WHEN 'NZD'
102900        WHEN 'ILS' WHEN 'INR' WHEN 'CNY' WHEN 'KRW'
103000        WHEN 'SGD' WHEN 'HKD' WHEN 'THB' WHEN 'MXN'
103100        WHEN 'BRL' WHEN 'ZAR' WHEN 'RUB' WHEN 'TRY'
103200        WHEN 'SEK' WHEN 'NOK' WHEN 'DKK' WHEN 'PLN'
103300           CONTINUE
103400        WHEN OTHER
103500           SET  VF-SEVERIDAD-MEDIA        TO TRUE
103600           MOVE 'CURRENCY-MISMATCH   '    TO VF-TYPE
103700           MOVE 'currency'                TO VF-FIELD
103800           STRING 'CURRENCY CODE IS NOT A RECOGNIZED ISO CODE'
103900                  DELIMITED BY SIZE INTO VF-MESSAGE
104000           PERFORM 1830-GRABA-BANDERA
104100     END-EVALUATE.
104200 2140-VALIDA-MONEDA-E. EXIT.
104300
104400*------------------------------------------------------------
104500*   2150  REGLA 8 (NOMBRE DE VENDEDOR FALTANTE) Y REGLA 9
104600*         (SIN NINGUN DATO DE CONTACTO DEL VENDEDOR).
104700*------------------------------------------------------------
104800 2150-VALIDA-VENDEDOR SECTION.
104900     IF NGDC-VENDOR-NAME = SPACES OR
105000        NGDC-VENDOR-NAME = 'UNKNOWN VENDOR              '
105100        SET  VF-SEVERIDAD-ALTA          TO TRUE
105200        MOVE 'MISSING-FIELD       '     TO VF-TYPE
105300        MOVE 'vendor.display_name'      TO VF-FIELD
105400        STRING 'VENDOR NAME IS MISSING OR UNKNOWN'
105500               DELIMITED BY SIZE INTO VF-MESSAGE
105600        PERFORM 1830-GRABA-BANDERA
105700     END-IF
105800
105900     IF NGDC-VENDOR-TAX-ID = SPACES AND
106000        NGDC-VENDOR-EMAIL  = SPACES AND
106100        NGDC-VENDOR-PHONE  = SPACES
106200        SET  VF-SEVERIDAD-BAJA          TO TRUE
106300        MOVE 'VENDOR-MISMATCH     '     TO VF-TYPE
106400        MOVE 'vendor'                   TO VF-FIELD
106500        STRING 'NO VENDOR CONTACT DATA IS PRESENT'
106600               DELIMITED BY SIZE INTO VF-MESSAGE
106700        PERFORM 1830-GRABA-BANDERA
106800     END-IF.
106900 2150-VALIDA-VENDEDOR-E. EXIT.
107000
107100*------------------------------------------------------------
107200*   2160  REGLA 10 (CONFIANZA DE OCR MENOR A 0.75).
107300*------------------------------------------------------------
107400 2160-VALIDA-CONFIANZA-OCR SECTION.
107500     IF NGDC-OCR-CONFIDENCE < 0.75
107600        SET  VF-SEVERIDAD-MEDIA         TO TRUE
107700        MOVE 'OCR-LOW-CONF        '     TO VF-TYPE
107800        MOVE 'confidence'               TO VF-FIELD
107900        STRING 'OCR CONFIDENCE IS BELOW ACCEPTABLE THRESHOLD'
108000               DELIMITED BY SIZE INTO VF-MESSAGE
108100        PERFORM 1830-GRABA-BANDERA
108200     END-IF.
108300 2160-VALIDA-CONFIANZA-OCR-E. EXIT.
108400
108500*------------------------------------------------------------
108600*   2170  REGLA 11 (DUPLICADOS) - COTEJA CONTRA CADA RENGLON
108700*         YA EXISTENTE DEL LIBRO MAYOR EN MEMORIA, EN ORDEN:
108800*         PRIMERO CHECKSUM EXACTO, LUEGO HUELLA SEMANTICA.
108900*------------------------------------------------------------
109000 2170-VALIDA-DUPLICADOS SECTION.
109100     MOVE 'U' TO WKS-DT-DEDUPE-STATUS
109200     IF WKS-LEDGER-RENGLONES > 0
109300        SET WKS-IX-LEDGER TO 1
109400        PERFORM 2171-COTEJA-UN-RENGLON
109500           VARYING WKS-IX-LEDGER FROM 1 BY 1
109600              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
109700                     OR WKS-DT-DEDUPE-STATUS NOT = 'U'
109800     END-IF
109900
110000     IF WKS-DT-DEDUPE-STATUS NOT = 'U'
110100        SET  VF-SEVERIDAD-ALTA          TO TRUE
110200        MOVE 'DUPLICATE           '     TO VF-TYPE
110300        MOVE 'doc_id'                   TO VF-FIELD
110400        STRING 'DOCUMENT APPEARS TO BE A DUPLICATE'
110500               DELIMITED BY SIZE INTO VF-MESSAGE
110600        PERFORM 1830-GRABA-BANDERA
110700     END-IF.
110800 2170-VALIDA-DUPLICADOS-E. EXIT.
110900
111000 2171-COTEJA-UN-RENGLON SECTION.
111100     IF WKS-LG-CHECKSUM (WKS-IX-LEDGER) = NGDC-CHECKSUM
111200        MOVE 'D' TO WKS-DT-DEDUPE-STATUS
111300     ELSE
111400        IF WKS-LG-FINGERPRINT (WKS-IX-LEDGER) =
111500           WKS-DT-FINGERPRINT
111600           MOVE 'S' TO WKS-DT-DEDUPE-STATUS
111700        END-IF
111800     END-IF.
111900 2171-COTEJA-UN-RENGLON-E. EXIT.
112000
112100*------------------------------------------------------------
112200*   1830  GRABA UN RENGLON DE BANDERA EN EL ARCHIVO DE SALIDA
112300*         Y ACUMULA LOS CONTADORES DE SEVERIDAD DEL DOCUMENTO.
112400*------------------------------------------------------------
112500 1830-GRABA-BANDERA SECTION.
112600     MOVE NGDC-DOC-ID TO VF-DOC-ID
112700     WRITE NGVF-BANDERA
112800
112900     EVALUATE TRUE
113000        WHEN VF-SEVERIDAD-ALTA
113100           ADD 1 TO WKS-FLAG-ALTAS
113200           SET WKS-DT-HAY-BANDERA-ALTA TO 'S'
113300        WHEN VF-SEVERIDAD-MEDIA
113400           ADD 1 TO WKS-FLAG-MEDIAS
113500        WHEN VF-SEVERIDAD-BAJA
113600           ADD 1 TO WKS-FLAG-BAJAS
113700     END-EVALUATE
113800     SET WKS-DT-HAY-FLAG-INICIAL TO 'S'
113900
114000     IF WKS-BANDERAS-DOC-CONTADOR < 20
114100        ADD 1 TO WKS-BANDERAS-DOC-CONTADOR
114200        MOVE VF-SEVERITY TO
114300             WKS-BD-SEV (WKS-BANDERAS-DOC-CONTADOR)
114400        MOVE VF-MESSAGE TO
114500             WKS-BD-MSG (WKS-BANDERAS-DOC-CONTADOR)
114600     END-IF.
114700 1830-GRABA-BANDERA-E. EXIT.
114800
114900*==============================================================
115000*   2180  PUNTAJE DE CONFIANZA DEL DOCUMENTO
115100*==============================================================
115200 2180-CALCULA-PUNTAJE-CONFIANZA SECTION.
115300     MOVE 0 TO WKS-DT-COMPLETITUD
115400     IF NGDC-VENDOR-NAME NOT = SPACES
115500        ADD 1 TO WKS-DT-COMPLETITUD
115600     END-IF
115700     IF NGDC-ISSUE-DATE NOT = 0
115800        ADD 1 TO WKS-DT-COMPLETITUD
115900     END-IF
116000     IF NGDC-GRAND-TOTAL NOT = 0
116100        ADD 1 TO WKS-DT-COMPLETITUD
116200     END-IF
116300     IF NGDC-CURRENCY NOT = SPACES
116400        ADD 1 TO WKS-DT-COMPLETITUD
116500     END-IF
116600
116700     IF NGDC-OCR-CONFIDENCE = 0
116800        MOVE 0.90 TO WKS-DT-CONFIANZA-BASE
116900     ELSE
117000        MOVE NGDC-OCR-CONFIDENCE TO WKS-DT-CONFIANZA-BASE
117100     END-IF
117200
117300     COMPUTE WKS-DT-PENALIDAD ROUNDED =
117400             (WKS-FLAG-ALTAS * 0.15) + (WKS-FLAG-MEDIAS * 0.05)
117500
117600     COMPUTE WKS-DT-PUNTAJE ROUNDED =
117700             (WKS-DT-CONFIANZA-BASE * WKS-DT-COMPLETITUD / 4)
117800             - WKS-DT-PENALIDAD
117900
118000     IF WKS-DT-PUNTAJE < 0
118100        MOVE 0 TO WKS-DT-PUNTAJE
118200     END-IF
118300     IF WKS-DT-PUNTAJE > 1
118400        MOVE 1 TO WKS-DT-PUNTAJE
118500     END-IF.
118600 2180-CALCULA-PUNTAJE-CONFIANZA-E. EXIT.
118700
118800*==============================================================
118900*   2190  EJERCICIO FISCAL DEL DOCUMENTO
119000*==============================================================
119100 2190-CALCULA-EJERCICIO-FISCAL SECTION.
119200     IF NGDC-ISSUE-DATE NOT = 0
119300        MOVE NGDC-ISSUE-YYYY TO WKS-SUBI
119400        MOVE NGDC-ISSUE-MM   TO WKS-SUBJ
119500     ELSE
119600        MOVE WKS-FP-ANO TO WKS-SUBI
119700        MOVE WKS-FP-MES TO WKS-SUBJ
119800     END-IF
119900
120000     IF WKS-SUBJ < WKS-ONG-MES-INICIO-FISCAL
120100        SUBTRACT 1 FROM WKS-SUBI GIVING WKS-SUBI
120200        STRING WKS-SUBI DELIMITED BY SIZE
120300               '-'      DELIMITED BY SIZE
120400               INTO WKS-DT-FISCAL-YEAR
120500        ADD 1 TO WKS-SUBI
120600        MOVE WKS-SUBI TO WKS-DT-FISCAL-YEAR (6:4)
120700     ELSE
120800        MOVE WKS-SUBI TO WKS-DT-FISCAL-YEAR (1:4)
120900        MOVE '-' TO WKS-DT-FISCAL-YEAR (5:1)
121000        ADD 1 TO WKS-SUBI
121100        MOVE WKS-SUBI TO WKS-DT-FISCAL-YEAR (6:4)
121200     END-IF.
121300 2190-CALCULA-EJERCICIO-FISCAL-E. EXIT.
121400
121500*==============================================================
121600*   2200  CLASIFICADOR ONG - PROYECTO, GRANT, DONANTE, TIPO DE
121700*         FONDO, CATEGORIA PRINCIPAL, PAIS Y TIPO DE IMPUESTO.
121800*==============================================================
121900 2200-CLASIFICADOR-NGO SECTION.
122000     PERFORM 2210-DETERMINA-PROYECTO-GRANT
122100     PERFORM 2220-DETERMINA-TIPO-FONDO
122200     PERFORM 2230-DETERMINA-DONANTE
122300     PERFORM 2240-CLASIFICA-CATEGORIAS
122400     PERFORM 2250-DETERMINA-PAIS-IMPUESTO.
122500 2200-CLASIFICADOR-NGO-E. EXIT.
122600
122700*------------------------------------------------------------
122800*   2210  PROYECTO Y GRANT: PRIMERO EL HINT DEL DOCUMENTO,
122900*         DESPUES EL PRIMER RENGLON QUE LO TRAIGA.
123000*------------------------------------------------------------
123100 2210-DETERMINA-PROYECTO-GRANT SECTION.
123200     MOVE SPACES TO WKS-DT-PROYECTO WKS-DT-GRANT
123300
123400     IF NGDC-HINT-PROJECT NOT = SPACES
123500        MOVE NGDC-HINT-PROJECT TO WKS-DT-PROYECTO
123600     ELSE
123700        IF WKS-LINEAS-CARGADAS > 0
123800           SET WKS-IX-TL TO 1
123900           PERFORM 2211-BUSCA-PROYECTO-LINEA
124000              VARYING WKS-IX-TL FROM 1 BY 1
124100                 UNTIL WKS-IX-TL > WKS-LINEAS-CARGADAS
124200                        OR WKS-DT-PROYECTO NOT = SPACES
124300        END-IF
124400     END-IF
124500
124600     IF NGDC-HINT-GRANT NOT = SPACES
124700        MOVE NGDC-HINT-GRANT TO WKS-DT-GRANT
124800     ELSE
124900        IF WKS-LINEAS-CARGADAS > 0
125000           SET WKS-IX-TL TO 1
125100           PERFORM 2212-BUSCA-GRANT-LINEA
125200              VARYING WKS-IX-TL FROM 1 BY 1
125300                 UNTIL WKS-IX-TL > WKS-LINEAS-CARGADAS
125400                        OR WKS-DT-GRANT NOT = SPACES
125500        END-IF
125600     END-IF.
125700 2210-DETERMINA-PROYECTO-GRANT-E. EXIT.
125800
125900 2211-BUSCA-PROYECTO-LINEA SECTION.
126000     IF WKS-LIN-PROYECTO (WKS-IX-TL) NOT = SPACES
126100        MOVE WKS-LIN-PROYECTO (WKS-IX-TL) TO WKS-DT-PROYECTO
126200     END-IF.
126300 2211-BUSCA-PROYECTO-LINEA-E. EXIT.
126400
126500 2212-BUSCA-GRANT-LINEA SECTION.
126600     IF WKS-LIN-GRANT (WKS-IX-TL) NOT = SPACES
126700        MOVE WKS-LIN-GRANT (WKS-IX-TL) TO WKS-DT-GRANT
126800     END-IF.
126900 2212-BUSCA-GRANT-LINEA-E. EXIT.
127000
127100*------------------------------------------------------------
127200*   2220  TIPO DE FONDO: RESTRICTED SI EL GRANT ASI LO INDICA
127300*         EN EL PERFIL, UNRESTRICTED EN CUALQUIER OTRO CASO.
127400*------------------------------------------------------------
127500 2220-DETERMINA-TIPO-FONDO SECTION.
127600     MOVE 'U' TO WKS-DT-FONDO-TIPO
127700     IF WKS-DT-GRANT NOT = SPACES
127800        SET WKS-IX-GRANT TO 1
127900        SEARCH WKS-GRANT-RENGLON
128000           AT END CONTINUE
128100           WHEN WKS-GRANT-CODIGO (WKS-IX-GRANT) = WKS-DT-GRANT
128200              IF WKS-GRANT-FONDO-TIPO (WKS-IX-GRANT) = 'R'
128300                 MOVE 'R' TO WKS-DT-FONDO-TIPO
128400              END-IF
128500        END-SEARCH
128600     END-IF.
128700 2220-DETERMINA-TIPO-FONDO-E. EXIT.
128800
128900*------------------------------------------------------------
129000*   2230  DONANTE ASOCIADO AL GRANT DEL DOCUMENTO.
129100*------------------------------------------------------------
129200 2230-DETERMINA-DONANTE SECTION.
129300     MOVE SPACES TO WKS-DT-DONANTE
129400     IF WKS-DT-GRANT NOT = SPACES
129500        SET WKS-IX-GRANT TO 1
129600        SEARCH WKS-GRANT-RENGLON
129700           AT END CONTINUE
129800           WHEN WKS-GRANT-CODIGO (WKS-IX-GRANT) = WKS-DT-GRANT
129900              MOVE WKS-GRANT-DONANTE (WKS-IX-GRANT)
130000                                    TO WKS-DT-DONANTE
130100        END-SEARCH
130200     END-IF.
130300 2230-DETERMINA-DONANTE-E. EXIT.
130400
130500*------------------------------------------------------------
130600*   2240  CATEGORIA PRIMARIA DEL DOCUMENTO POR VOTO DE MAYORIA
130700*         ENTRE LAS CATEGORIAS YA ASIGNADAS A CADA RENGLON.
130800*------------------------------------------------------------
130900 2240-CLASIFICA-CATEGORIAS SECTION.
131000     MOVE 0 TO WKS-CATDIST-CONTADOR
131100     MOVE 0 TO WKS-MAX-CATEGORIA-VECES
131200     MOVE SPACES TO WKS-DT-CATEGORIA-PRIMARIA
131300     IF WKS-LINEAS-CARGADAS > 0
131400        SET WKS-IX-TL TO 1
131500        PERFORM 2241-ACUMULA-CATEGORIA-LINEA
131600           VARYING WKS-IX-TL FROM 1 BY 1
131700              UNTIL WKS-IX-TL > WKS-LINEAS-CARGADAS
131800        IF WKS-CATDIST-CONTADOR > 0
131900           SET WKS-IX-CD TO 1
132000           PERFORM 2242-BUSCA-CATEGORIA-MAYOR
132100              VARYING WKS-IX-CD FROM 1 BY 1
132200                 UNTIL WKS-IX-CD > WKS-CATDIST-CONTADOR
132300        END-IF
132400     END-IF.
132500 2240-CLASIFICA-CATEGORIAS-E. EXIT.
132600
132700 2241-ACUMULA-CATEGORIA-LINEA SECTION.
132800     IF WKS-LIN-CATEGORIA (WKS-IX-TL) NOT = SPACES
132900        MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
133000        IF WKS-CATDIST-CONTADOR > 0
133100           SET WKS-IX-CD TO 1
133200           SEARCH WKS-CATDIST-RENGLON
133300              AT END CONTINUE
133400              WHEN WKS-CATDIST-NOMBRE (WKS-IX-CD) =
133500                   WKS-LIN-CATEGORIA (WKS-IX-TL)
133600                 ADD 1 TO WKS-CATDIST-VECES (WKS-IX-CD)
133700                 SET CAT-ENCONTRADA TO TRUE
133800           END-SEARCH
133900        END-IF
134000        IF NOT CAT-ENCONTRADA
134100           IF WKS-CATDIST-CONTADOR < 50
134200              ADD 1 TO WKS-CATDIST-CONTADOR
134300              SET WKS-IX-CD TO WKS-CATDIST-CONTADOR
134400              MOVE WKS-LIN-CATEGORIA (WKS-IX-TL) TO
134500                   WKS-CATDIST-NOMBRE (WKS-IX-CD)
134600              MOVE 1 TO WKS-CATDIST-VECES (WKS-IX-CD)
134700           END-IF
134800        END-IF
134900     END-IF.
135000 2241-ACUMULA-CATEGORIA-LINEA-E. EXIT.
135100
135200 2242-BUSCA-CATEGORIA-MAYOR SECTION.
135300     IF WKS-CATDIST-VECES (WKS-IX-CD) > WKS-MAX-CATEGORIA-VECES
135400        MOVE WKS-CATDIST-VECES (WKS-IX-CD)
135500                              TO WKS-MAX-CATEGORIA-VECES
135600        MOVE WKS-CATDIST-NOMBRE (WKS-IX-CD)
135700                              TO WKS-DT-CATEGORIA-PRIMARIA
135800     END-IF.
135900 2242-BUSCA-CATEGORIA-MAYOR-E. EXIT.
136000
136100*------------------------------------------------------------
136200*   2245  CATEGORIA DE UN RENGLON POR SUBCADENA DE PALABRA
136300*         CLAVE (SIN DISTINGUIR MAYUSCULA/MINUSCULA) DENTRO
136400*         DE LA DESCRIPCION DEL RENGLON. INVOCADO AL CARGAR
136500*         CADA RENGLON DESDE 1820-CARGA-UNA-LINEA.
136600*------------------------------------------------------------
136700 2245-CLASIFICA-UNA-LINEA SECTION.
136800     MOVE SPACES TO WKS-CAMPO-GENERICO
136900     MOVE WKS-LIN-DESCRIPCION (WKS-IX-TL)
137000                              TO WKS-CAMPO-GENERICO (1:40)
137100     INSPECT WKS-CAMPO-GENERICO
137200        CONVERTING
137300        'abcdefghijklmnopqrstuvwxyz'
137400        TO
137500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
137600
137700     MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
137800     SET WKS-IX-CATEGORIA TO 1
137900     PERFORM 2246-PRUEBA-UNA-PALABRA-CLAVE
138000        VARYING WKS-IX-CATEGORIA FROM 1 BY 1
138100           UNTIL WKS-IX-CATEGORIA > WKS-CATEGORIA-CONTADOR
138200                  OR CAT-ENCONTRADA.
138300 2245-CLASIFICA-UNA-LINEA-E. EXIT.
138400
138500 2246-PRUEBA-UNA-PALABRA-CLAVE SECTION.
138600     MOVE SPACES TO WKS-SEGUNDO-CAMPO
138700     MOVE WKS-CAT-PALABRA (WKS-IX-CATEGORIA)
138800                          TO WKS-SEGUNDO-CAMPO (1:15)
138900     INSPECT WKS-SEGUNDO-CAMPO
139000        CONVERTING
139100        'abcdefghijklmnopqrstuvwxyz'
139200        TO
139300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
139400
139500     MOVE SPACES TO WKS-CAMPO-GENERICO-COPIA
139600     MOVE WKS-CAMPO-GENERICO TO WKS-CAMPO-GENERICO-COPIA
139700     MOVE WKS-SEGUNDO-CAMPO  TO WKS-CAMPO-GENERICO
139800     PERFORM 2049-LARGO-CAMPO-GENERICO
139900     MOVE WKS-LONG-DATO      TO WKS-LEN-PALABRA-CLAVE
140000     MOVE WKS-CAMPO-GENERICO-COPIA TO WKS-CAMPO-GENERICO
140100
140200     IF WKS-LEN-PALABRA-CLAVE > 0
140300        COMPUTE WKS-LIMITE = 41 - WKS-LEN-PALABRA-CLAVE
140400        IF WKS-LIMITE > 0
140500           MOVE 1 TO WKS-SUBI
140600           PERFORM 2247-PRUEBA-UNA-POSICION
140700              VARYING WKS-SUBI FROM 1 BY 1
140800                 UNTIL WKS-SUBI > WKS-LIMITE OR CAT-ENCONTRADA
140900        END-IF
141000        IF CAT-ENCONTRADA
141100           MOVE WKS-CAT-CATEGORIA (WKS-IX-CATEGORIA) TO
141200                WKS-LIN-CATEGORIA (WKS-IX-TL)
141300        END-IF
141400     END-IF.
141500 2246-PRUEBA-UNA-PALABRA-CLAVE-E. EXIT.
141600
141700 2247-PRUEBA-UNA-POSICION SECTION.
141800     IF WKS-CAMPO-GENERICO (WKS-SUBI:WKS-LEN-PALABRA-CLAVE) =
141900        WKS-SEGUNDO-CAMPO (1:WKS-LEN-PALABRA-CLAVE)
142000        SET CAT-ENCONTRADA TO TRUE
142100     END-IF.
142200 2247-PRUEBA-UNA-POSICION-E. EXIT.
142300
142400*------------------------------------------------------------
142500*   2049  LARGO REAL (SIN ESPACIOS FINALES) DE
142600*         WKS-CAMPO-GENERICO, DEVUELTO EN WKS-LONG-DATO.
142700*         RUTINA GENERICA REUTILIZADA POR EL SANEADOR DE
142800*         NOMBRES Y EL CLASIFICADOR DE CATEGORIAS.
142900*------------------------------------------------------------
143000 2049-LARGO-CAMPO-GENERICO SECTION.
143100     MOVE 40 TO WKS-SUBK
143200     PERFORM 2048-RETROCEDE-CAMPO-GENERICO
143300        UNTIL WKS-SUBK < 1
143400               OR WKS-CG-CARACTER (WKS-SUBK) NOT = SPACE
143500     MOVE WKS-SUBK TO WKS-LONG-DATO.
143600 2049-LARGO-CAMPO-GENERICO-E. EXIT.
143700
143800 2048-RETROCEDE-CAMPO-GENERICO SECTION.
143900     SUBTRACT 1 FROM WKS-SUBK.
144000 2048-RETROCEDE-CAMPO-GENERICO-E. EXIT.
144100
144200*------------------------------------------------------------
144300*   2250  PAIS (POR MONEDA) Y TIPO DE IMPUESTO ESPERADO.
144400*------------------------------------------------------------
144500 2250-DETERMINA-PAIS-IMPUESTO SECTION.
144600     EVALUATE NGDC-CURRENCY
144700        WHEN 'USD' MOVE 'US' TO WKS-DT-PAIS
144800        WHEN 'EUR' MOVE 'EU' TO WKS-DT-PAIS
144900        WHEN 'GBP' MOVE 'GB' TO WKS-DT-PAIS
145000        WHEN 'ILS' MOVE 'IL' TO WKS-DT-PAIS
145100        WHEN 'JPY' MOVE 'JP' TO WKS-DT-PAIS
145200        WHEN 'CAD' MOVE 'CA' TO WKS-DT-PAIS
145300        WHEN 'AUD' MOVE 'AU' TO WKS-DT-PAIS
145400        WHEN 'CHF' MOVE 'CH' TO WKS-DT-PAIS
145500        WHEN 'INR' MOVE 'IN' TO WKS-DT-PAIS
145600        WHEN 'CNY' MOVE 'CN' TO WKS-DT-PAIS
145700        WHEN 'MXN' MOVE 'MX' TO WKS-DT-PAIS
145800        WHEN 'BRL' MOVE 'BR' TO WKS-DT-PAIS
145900        WHEN OTHER MOVE SPACES TO WKS-DT-PAIS
146000     END-EVALUATE
146100
146200     EVALUATE TRUE
146300        WHEN NGDC-TAX-AMOUNT = 0
146400           MOVE 'None     ' TO WKS-DT-TIPO-IMPUESTO
146500        WHEN WKS-DT-PAIS = 'EU' OR WKS-DT-PAIS = 'GB'
146600                                OR WKS-DT-PAIS = 'IL'
146700           MOVE 'VAT      ' TO WKS-DT-TIPO-IMPUESTO
146800        WHEN WKS-DT-PAIS = 'IN' OR WKS-DT-PAIS = 'AU'
146900           MOVE 'GST      ' TO WKS-DT-TIPO-IMPUESTO
147000        WHEN WKS-DT-PAIS = 'US' OR WKS-DT-PAIS = 'CA'
147100           MOVE 'SalesTax ' TO WKS-DT-TIPO-IMPUESTO
147200        WHEN OTHER
147300           MOVE SPACES TO WKS-DT-TIPO-IMPUESTO
147400     END-EVALUATE.
147500 2250-DETERMINA-PAIS-IMPUESTO-E. EXIT.
147600
147700*==============================================================
147800*   2300  SISTEMA DE ARCHIVADO - CARPETA, NOMBRE DE ARCHIVO Y
147900*         ESTADO INICIAL DEL DOCUMENTO.
148000*==============================================================
148100 2300-SISTEMA-ARCHIVADO SECTION.
148200     PERFORM 2340-DETERMINA-ESTADO-INICIAL
148300     PERFORM 2320-SANEA-NOMBRE-VENDEDOR
148400     PERFORM 2310-CONSTRUYE-RUTA-CARPETA
148500     PERFORM 2330-CONSTRUYE-NOMBRE-ARCHIVO.
148600 2300-SISTEMA-ARCHIVADO-E. EXIT.
148700
148800*------------------------------------------------------------
148900*   2340  ESTADO INICIAL: NEEDS_REVIEW SI HAY BANDERA ALTA O
149000*         MEDIA, DRAFT EN CUALQUIER OTRO CASO.
149100*------------------------------------------------------------
149200 2340-DETERMINA-ESTADO-INICIAL SECTION.
149300     IF WKS-FLAG-ALTAS > 0 OR WKS-FLAG-MEDIAS > 0
149400        MOVE 'N' TO WKS-DT-ESTADO
149500     ELSE
149600        MOVE 'D' TO WKS-DT-ESTADO
149700     END-IF.
149800 2340-DETERMINA-ESTADO-INICIAL-E. EXIT.
149900
150000*------------------------------------------------------------
150100*   2320  NOMBRE DE VENDEDOR Y NUMERO DE FACTURA SANEADOS
150200*         (MINUSCULAS, ESPACIOS A GUION BAJO, SOLO ALFANUM).
150300*------------------------------------------------------------
150400 2320-SANEA-NOMBRE-VENDEDOR SECTION.
150500     MOVE SPACES TO WKS-CAMPO-GENERICO
150600     MOVE NGDC-VENDOR-NAME TO WKS-CAMPO-GENERICO (1:30)
150700     INSPECT WKS-CAMPO-GENERICO
150800        CONVERTING
150900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
151000        TO
151100        'abcdefghijklmnopqrstuvwxyz'
151200     PERFORM 2049-LARGO-CAMPO-GENERICO
151300     MOVE SPACES TO WKS-RESULTADO-GENERICO
151400     MOVE 0      TO WKS-RESULTADO-LONGITUD
151500     IF WKS-LONG-DATO > 0
151600        MOVE 1 TO WKS-SUBI
151700        PERFORM 2321-SANEA-UN-CARACTER
151800           VARYING WKS-SUBI FROM 1 BY 1
151900              UNTIL WKS-SUBI > WKS-LONG-DATO
152000     END-IF
152100     MOVE SPACES TO WKS-DT-VENDOR-SANEADO
152200     MOVE WKS-RESULTADO-LONGITUD TO WKS-DT-VENDOR-SAN-LARGO
152300     IF WKS-DT-VENDOR-SAN-LARGO > 30
152400        MOVE 30 TO WKS-DT-VENDOR-SAN-LARGO
152500     END-IF
152600     IF WKS-DT-VENDOR-SAN-LARGO = 0
152700        MOVE 1 TO WKS-DT-VENDOR-SAN-LARGO
152800     ELSE
152900        MOVE WKS-RESULTADO-GENERICO (1:WKS-DT-VENDOR-SAN-LARGO)
153000                                    TO
153100             WKS-DT-VENDOR-SANEADO (1:WKS-DT-VENDOR-SAN-LARGO)
153200     END-IF
153300
153400     MOVE SPACES TO WKS-DT-INVOICE-SANEADO
153500     MOVE 0      TO WKS-DT-INVOICE-SAN-LARGO
153600     IF NGDC-INVOICE-NUMBER NOT = SPACES
153700        MOVE SPACES TO WKS-CAMPO-GENERICO
153800        MOVE NGDC-INVOICE-NUMBER TO WKS-CAMPO-GENERICO (1:15)
153900        INSPECT WKS-CAMPO-GENERICO
154000           CONVERTING
154100           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
154200           TO
154300           'abcdefghijklmnopqrstuvwxyz'
154400        PERFORM 2049-LARGO-CAMPO-GENERICO
154500        MOVE SPACES TO WKS-RESULTADO-GENERICO
154600        MOVE 0      TO WKS-RESULTADO-LONGITUD
154700        IF WKS-LONG-DATO > 0
154800           MOVE 1 TO WKS-SUBI
154900           PERFORM 2321-SANEA-UN-CARACTER
155000              VARYING WKS-SUBI FROM 1 BY 1
155100                 UNTIL WKS-SUBI > WKS-LONG-DATO
155200        END-IF
155300        MOVE WKS-RESULTADO-LONGITUD TO WKS-DT-INVOICE-SAN-LARGO
155400        IF WKS-DT-INVOICE-SAN-LARGO > 20
155500           MOVE 20 TO WKS-DT-INVOICE-SAN-LARGO
155600        END-IF
155700        IF WKS-DT-INVOICE-SAN-LARGO > 0
155800           MOVE
155900              WKS-RESULTADO-GENERICO (1:WKS-DT-INVOICE-SAN-LARGO)
156000              TO
156100              WKS-DT-INVOICE-SANEADO (1:WKS-DT-INVOICE-SAN-LARGO)
156200        END-IF
156300     END-IF.
156400 2320-SANEA-NOMBRE-VENDEDOR-E. EXIT.
156500
156600 2321-SANEA-UN-CARACTER SECTION.
156700     EVALUATE TRUE
156800        WHEN (WKS-CG-CARACTER (WKS-SUBI) >= 'a' AND
156900              WKS-CG-CARACTER (WKS-SUBI) <= 'z') OR
157000             (WKS-CG-CARACTER (WKS-SUBI) >= '0' AND
157100              WKS-CG-CARACTER (WKS-SUBI) <= '9')
157200           ADD 1 TO WKS-RESULTADO-LONGITUD
157300           MOVE WKS-CG-CARACTER (WKS-SUBI) TO
157400                WKS-RG-CARACTER (WKS-RESULTADO-LONGITUD)
157500        WHEN WKS-CG-CARACTER (WKS-SUBI) = SPACE
157600           ADD 1 TO WKS-RESULTADO-LONGITUD
157700           MOVE '_' TO
157800                WKS-RG-CARACTER (WKS-RESULTADO-LONGITUD)
157900        WHEN OTHER
158000           CONTINUE
158100     END-EVALUATE.
158200 2321-SANEA-UN-CARACTER-E. EXIT.
158300
158400*------------------------------------------------------------
158500*   2310  RUTA DE CARPETA: EJERCICIO/PROYECTO/GRANT/VENDOR/TIPO
158600*------------------------------------------------------------
158700 2310-CONSTRUYE-RUTA-CARPETA SECTION.
158800     PERFORM 2311-SEGMENTO-PROYECTO
158900     PERFORM 2312-SEGMENTO-GRANT
159000
159100     EVALUATE NGDC-DOC-TYPE
159200        WHEN 'I' MOVE 'Invoice'    TO WKS-DT-DOCTYPE-NOMBRE
159300        WHEN 'R' MOVE 'Receipt'    TO WKS-DT-DOCTYPE-NOMBRE
159400        WHEN 'C' MOVE 'CreditNote' TO WKS-DT-DOCTYPE-NOMBRE
159500        WHEN 'P' MOVE 'Proforma'   TO WKS-DT-DOCTYPE-NOMBRE
159600        WHEN OTHER MOVE 'Other'    TO WKS-DT-DOCTYPE-NOMBRE
159700     END-EVALUATE
159800
159900     MOVE SPACES TO WKS-CAMPO-GENERICO
160000     MOVE WKS-DT-PROY-SEGMENTO TO WKS-CAMPO-GENERICO (1:30)
160100     PERFORM 2049-LARGO-CAMPO-GENERICO
160200     MOVE WKS-LONG-DATO TO WKS-LEN-PROY
160300
160400     MOVE SPACES TO WKS-CAMPO-GENERICO
160500     MOVE WKS-DT-GRANT-SEGMENTO TO WKS-CAMPO-GENERICO (1:25)
160600     PERFORM 2049-LARGO-CAMPO-GENERICO
160700     MOVE WKS-LONG-DATO TO WKS-LEN-GRANT
160800
160900     MOVE SPACES TO WKS-CAMPO-GENERICO
161000     MOVE WKS-DT-DOCTYPE-NOMBRE TO WKS-CAMPO-GENERICO (1:10)
161100     PERFORM 2049-LARGO-CAMPO-GENERICO
161200     MOVE WKS-LONG-DATO TO WKS-LEN-DOCTYPE
161300
161400     MOVE SPACES TO WKS-DT-FOLDER-PATH
161500     STRING WKS-DT-FISCAL-YEAR                DELIMITED BY SIZE
161600            '/'                                DELIMITED BY SIZE
161700            WKS-DT-PROY-SEGMENTO (1:WKS-LEN-PROY)
161800                                               DELIMITED BY SIZE
161900            '/'                                DELIMITED BY SIZE
162000            WKS-DT-GRANT-SEGMENTO (1:WKS-LEN-GRANT)
162100                                               DELIMITED BY SIZE
162200            '/'                                DELIMITED BY SIZE
162300            WKS-DT-VENDOR-SANEADO (1:WKS-DT-VENDOR-SAN-LARGO)
162400                                               DELIMITED BY SIZE
162500            '/'                                DELIMITED BY SIZE
162600            WKS-DT-DOCTYPE-NOMBRE (1:WKS-LEN-DOCTYPE)
162700                                               DELIMITED BY SIZE
162800            INTO WKS-DT-FOLDER-PATH.
162900 2310-CONSTRUYE-RUTA-CARPETA-E. EXIT.
163000
163100 2311-SEGMENTO-PROYECTO SECTION.
163200     MOVE SPACES TO WKS-DT-PROY-SEGMENTO
163300     IF WKS-DT-PROYECTO = SPACES
163400        MOVE 'NoProject' TO WKS-DT-PROY-SEGMENTO
163500     ELSE
163600        MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
163700        MOVE SPACES TO WKS-DT-PROY-NOMBRE
163800        SET WKS-IX-PROYECTO TO 1
163900        SEARCH WKS-PROYECTO-RENGLON
164000           AT END CONTINUE
164100           WHEN WKS-PROYECTO-CODIGO (WKS-IX-PROYECTO) =
164200                WKS-DT-PROYECTO
164300              MOVE WKS-PROYECTO-NOMBRE (WKS-IX-PROYECTO) (1:20)
164400                                       TO WKS-DT-PROY-NOMBRE
164500              SET CAT-ENCONTRADA TO TRUE
164600        END-SEARCH
164700        IF NOT CAT-ENCONTRADA
164800           MOVE 'Unknown' TO WKS-DT-PROY-NOMBRE
164900        END-IF
165000        STRING WKS-DT-PROYECTO   DELIMITED BY SPACE
165100               '-'               DELIMITED BY SIZE
165200               WKS-DT-PROY-NOMBRE DELIMITED BY SIZE
165300               INTO WKS-DT-PROY-SEGMENTO
165400     END-IF.
165500 2311-SEGMENTO-PROYECTO-E. EXIT.
165600
165700 2312-SEGMENTO-GRANT SECTION.
165800     MOVE SPACES TO WKS-DT-GRANT-SEGMENTO
165900     IF WKS-DT-GRANT = SPACES
166000        MOVE 'NoGrant' TO WKS-DT-GRANT-SEGMENTO
166100     ELSE
166200        MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
166300        MOVE SPACES TO WKS-DT-GRANT-DONANTE-TRUNC
166400        SET WKS-IX-GRANT TO 1
166500        SEARCH WKS-GRANT-RENGLON
166600           AT END CONTINUE
166700           WHEN WKS-GRANT-CODIGO (WKS-IX-GRANT) = WKS-DT-GRANT
166800              MOVE WKS-GRANT-DONANTE (WKS-IX-GRANT) (1:15)
166900                                 TO WKS-DT-GRANT-DONANTE-TRUNC
167000              SET CAT-ENCONTRADA TO TRUE
167100        END-SEARCH
167200        IF NOT CAT-ENCONTRADA
167300           MOVE 'Unknown' TO WKS-DT-GRANT-DONANTE-TRUNC
167400        END-IF
167500        STRING WKS-DT-GRANT                DELIMITED BY SPACE
167600               '-'                         DELIMITED BY SIZE
167700               WKS-DT-GRANT-DONANTE-TRUNC  DELIMITED BY SIZE
167800               INTO WKS-DT-GRANT-SEGMENTO
167900     END-IF.
168000 2312-SEGMENTO-GRANT-E. EXIT.
168100
168200*------------------------------------------------------------
168300*   2330  NOMBRE DE ARCHIVO:
168400*         FECHA__VENDOR__FACTURA__PROYECTO__GRANT__MONTOMON__
168500*         ESTADO.PDF
168600*------------------------------------------------------------
168700 2330-CONSTRUYE-NOMBRE-ARCHIVO SECTION.
168800     IF NGDC-ISSUE-DATE NOT = 0
168900        MOVE NGDC-ISSUE-YYYY TO WKS-DT-FECHA-STR (1:4)
169000        MOVE '-'             TO WKS-DT-FECHA-STR (5:1)
169100        MOVE NGDC-ISSUE-MM   TO WKS-DT-FECHA-STR (6:2)
169200        MOVE '-'             TO WKS-DT-FECHA-STR (8:1)
169300        MOVE NGDC-ISSUE-DD   TO WKS-DT-FECHA-STR (9:2)
169400     ELSE
169500        MOVE WKS-FP-ANO TO WKS-DT-FECHA-STR (1:4)
169600        MOVE '-'        TO WKS-DT-FECHA-STR (5:1)
169700        MOVE WKS-FP-MES TO WKS-DT-FECHA-STR (6:2)
169800        MOVE '-'        TO WKS-DT-FECHA-STR (8:1)
169900        MOVE WKS-FP-DIA TO WKS-DT-FECHA-STR (9:2)
170000     END-IF
170100
170200     IF WKS-DT-INVOICE-SAN-LARGO = 0
170300        MOVE 'NOREF' TO WKS-DT-INVOICE-SANEADO
170400        MOVE 5       TO WKS-LEN-INVNUM
170500     ELSE
170600        MOVE WKS-DT-INVOICE-SAN-LARGO TO WKS-LEN-INVNUM
170700     END-IF
170800
170900     MOVE NGDC-GRAND-TOTAL TO WKS-MONTO-SIN-SIGNO
171000     IF NGDC-GRAND-TOTAL < 0
171100        COMPUTE WKS-MONTO-SIN-SIGNO = NGDC-GRAND-TOTAL * -1
171200     END-IF
171300     MOVE WKS-MS-ENTERO TO WKS-DT-MONTO-ENTERO
171400
171500     MOVE SPACES TO WKS-CAMPO-GENERICO
171600     MOVE WKS-DT-MONTO-ENTERO TO WKS-CAMPO-GENERICO (1:9)
171700     MOVE 1 TO WKS-SUBK
171800     PERFORM 2331-AVANZA-CERO
171900        UNTIL WKS-SUBK = 9
172000               OR WKS-CG-CARACTER (WKS-SUBK) NOT = '0'
172100     COMPUTE WKS-LEN-MONTO = 10 - WKS-SUBK
172200     MOVE SPACES TO WKS-DT-MONTO-ENTERO-TXT
172300     MOVE WKS-CAMPO-GENERICO (WKS-SUBK:WKS-LEN-MONTO) TO
172400          WKS-DT-MONTO-ENTERO-TXT (1:WKS-LEN-MONTO)
172500
172600     EVALUATE WKS-DT-ESTADO
172700        WHEN 'D' MOVE 'draft'        TO WKS-DT-ESTADO-TEXTO
172800        WHEN 'N' MOVE 'needs_review' TO WKS-DT-ESTADO-TEXTO
172900        WHEN 'A' MOVE 'approved'     TO WKS-DT-ESTADO-TEXTO
173000        WHEN 'P' MOVE 'posted'       TO WKS-DT-ESTADO-TEXTO
173100     END-EVALUATE
173200
173300     IF WKS-DT-PROYECTO = SPACES
173400        MOVE 'NOPROJ' TO WKS-DT-PROY-O-NOPROJ
173500     ELSE
173600        MOVE WKS-DT-PROYECTO TO WKS-DT-PROY-O-NOPROJ
173700     END-IF
173800     IF WKS-DT-GRANT = SPACES
173900        MOVE 'NOGRANT' TO WKS-DT-GRANT-O-NOGRANT
174000     ELSE
174100        MOVE WKS-DT-GRANT TO WKS-DT-GRANT-O-NOGRANT
174200     END-IF
174300
174400     MOVE SPACES TO WKS-DT-FILE-NAME
174500     STRING WKS-DT-FECHA-STR                  DELIMITED BY SIZE
174600            '__'                               DELIMITED BY SIZE
174700            WKS-DT-VENDOR-SANEADO (1:WKS-DT-VENDOR-SAN-LARGO)
174800                                               DELIMITED BY SIZE
174900            '__'                               DELIMITED BY SIZE
175000            WKS-DT-INVOICE-SANEADO (1:WKS-LEN-INVNUM)
175100                                               DELIMITED BY SIZE
175200            '__'                               DELIMITED BY SIZE
175300            WKS-DT-PROY-O-NOPROJ              DELIMITED BY SPACE
175400            '__'                               DELIMITED BY SIZE
175500            WKS-DT-GRANT-O-NOGRANT             DELIMITED BY SPACE
175600            '__'                               DELIMITED BY SIZE
175700            WKS-DT-MONTO-ENTERO-TXT (1:WKS-LEN-MONTO)
175800                                               DELIMITED BY SIZE
175900            NGDC-CURRENCY                      DELIMITED BY SIZE
176000            '__'                               DELIMITED BY SIZE
176100            WKS-DT-ESTADO-TEXTO                DELIMITED BY SPACE
176200            '.pdf'                              DELIMITED BY SIZE
176300            INTO WKS-DT-FILE-NAME.
176400 2330-CONSTRUYE-NOMBRE-ARCHIVO-E. EXIT.
176500
176600 2331-AVANZA-CERO SECTION.
176700     ADD 1 TO WKS-SUBK.
176800 2331-AVANZA-CERO-E. EXIT.
176900
177000*==============================================================
177100*   2400  LIBRO MAYOR - ACTUALIZA (INSERTA O REEMPLAZA) EL
177200*         RENGLON DEL DOCUMENTO ACTUAL EN LA TABLA EN MEMORIA.
177300*==============================================================
177400 2410-ACTUALIZA-LIBRO-MAYOR SECTION.
177500     MOVE 0 TO WKS-IX-LEDGER-ENCONTRADO
177600     IF WKS-LEDGER-RENGLONES > 0
177700        SET WKS-IX-LEDGER TO 1
177800        SEARCH WKS-LG-RENGLON
177900           AT END CONTINUE
178000           WHEN WKS-LG-DOC-ID (WKS-IX-LEDGER) = NGDC-DOC-ID
178100              SET WKS-IX-LEDGER-ENCONTRADO TO WKS-IX-LEDGER
178200        END-SEARCH
178300     END-IF
178400     IF WKS-IX-LEDGER-ENCONTRADO = 0
178500        ADD 1 TO WKS-LEDGER-RENGLONES
178600        SET WKS-IX-LEDGER TO WKS-LEDGER-RENGLONES
178700     ELSE
178800        SET WKS-IX-LEDGER TO WKS-IX-LEDGER-ENCONTRADO
178900     END-IF
179000     MOVE NGDC-DOC-ID          TO WKS-LG-DOC-ID (WKS-IX-LEDGER)
179100     MOVE NGDC-ISSUE-DATE      TO
179150          WKS-LG-ISSUE-DATE (WKS-IX-LEDGER)
179200     MOVE NGDC-DUE-DATE        TO WKS-LG-DUE-DATE (WKS-IX-LEDGER)
179300     MOVE NGDC-VENDOR-NAME     TO WKS-LG-VENDOR (WKS-IX-LEDGER)
179400     MOVE NGDC-INVOICE-NUMBER  TO
179500          WKS-LG-INVOICE-NUMBER (WKS-IX-LEDGER)
179600     MOVE NGDC-CURRENCY        TO WKS-LG-CURRENCY (WKS-IX-LEDGER)
179700     MOVE NGDC-SUBTOTAL        TO WKS-LG-SUBTOTAL (WKS-IX-LEDGER)
179800     MOVE NGDC-TAX-AMOUNT      TO
179850          WKS-LG-TAX-AMOUNT (WKS-IX-LEDGER)
179900     MOVE NGDC-GRAND-TOTAL     TO
179950          WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER)
180000     MOVE WKS-DT-PROYECTO      TO
180100          WKS-LG-PROJECT-CODE (WKS-IX-LEDGER)
180200     MOVE WKS-DT-GRANT         TO
180300          WKS-LG-GRANT-CODE (WKS-IX-LEDGER)
180400     MOVE WKS-DT-FONDO-TIPO    TO WKS-LG-FUND-TYPE (WKS-IX-LEDGER)
180500     MOVE WKS-DT-CATEGORIA-PRIMARIA TO
180600          WKS-LG-CATEGORY-PRIM (WKS-IX-LEDGER)
180700     MOVE WKS-DT-ESTADO        TO WKS-LG-STATUS (WKS-IX-LEDGER)
180800     MOVE WKS-DT-FISCAL-YEAR   TO
180900          WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER)
181000     MOVE WKS-DT-FOLDER-PATH   TO
181100          WKS-LG-FOLDER-PATH (WKS-IX-LEDGER)
181200     MOVE WKS-DT-FILE-NAME     TO WKS-LG-FILE-NAME (WKS-IX-LEDGER)
181300     MOVE WKS-DT-DEDUPE-STATUS TO
181400          WKS-LG-DEDUPE-STATUS (WKS-IX-LEDGER)
181500     MOVE NGDC-CHECKSUM        TO WKS-LG-CHECKSUM (WKS-IX-LEDGER)
181600     MOVE WKS-DT-FINGERPRINT (1:60) TO
181700          WKS-LG-FINGERPRINT (WKS-IX-LEDGER)
181800     IF WKS-IX-LEDGER-ENCONTRADO = 0
181900        MOVE SPACES TO WKS-LG-APPROVER (WKS-IX-LEDGER)
182000        MOVE 0      TO WKS-LG-APPROVED-DATE (WKS-IX-LEDGER)
182100     END-IF.
182200 2410-ACTUALIZA-LIBRO-MAYOR-E. EXIT.
182300
182400*------------------------------------------------------------
182500*   2430  REGRABA EL LIBRO MAYOR COMPLETO A DISCO, DESDE LA
182600*         TABLA EN MEMORIA, AL TERMINAR DE PROCESAR EL LOTE.
182700*------------------------------------------------------------
182800 2430-REGRABA-LIBRO-MAYOR SECTION.
182900     CLOSE NGO-LEDGER
183000     OPEN OUTPUT NGO-LEDGER
183100     IF WKS-LEDGER-RENGLONES > 0
183200        PERFORM 2431-GRABA-UN-RENGLON-LEDGER
183300           VARYING WKS-IX-LEDGER FROM 1 BY 1
183400              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
183500     END-IF
183600     CLOSE NGO-LEDGER.
183700 2430-REGRABA-LIBRO-MAYOR-E. EXIT.
183800
183900 2431-GRABA-UN-RENGLON-LEDGER SECTION.
184000     MOVE WKS-LG-RENGLON (WKS-IX-LEDGER) TO NGLG-RENGLON
184100     WRITE NGLG-RENGLON.
184200 2431-GRABA-UN-RENGLON-LEDGER-E. EXIT.
184300
184400*==============================================================
184500*   2500  EXPORTACION CSV DEL LIBRO MAYOR PARA EL SISTEMA
184600*         CONTABLE EXTERNO (VER TICKET 241512).
184700*==============================================================
184800 2500-EXPORTA-CSV SECTION.
184900     MOVE SPACES TO WKS-CSV-ENCABEZADO
185000     STRING 'DOC_ID,ISSUE_DATE,DUE_DATE,VENDOR,'
185100            'INVOICE_NUMBER,CURRENCY,SUBTOTAL,'
185200            'TAX_AMOUNT,GRAND_TOTAL,PROJECT_CODE,'
185300            'GRANT_CODE,FUND_TYPE,CATEGORY_PRIMARY,'
185400            'STATUS,FISCAL_YEAR,FOLDER_PATH,FILE_NAME,'
185500            'DEDUPE_STATUS,APPROVER,APPROVED_DATE'
185600            DELIMITED BY SIZE
185700            INTO WKS-CSV-ENCABEZADO
185800     WRITE NGEX-LINEA-CSV FROM WKS-CSV-ENCABEZADO
185900     IF WKS-LEDGER-RENGLONES > 0
186000        PERFORM 2510-EXPORTA-UN-RENGLON
186100           VARYING WKS-IX-LEDGER FROM 1 BY 1
186200              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
186300     END-IF.
186400 2500-EXPORTA-CSV-E. EXIT.
186500
186600 2510-EXPORTA-UN-RENGLON SECTION.
186700     MOVE WKS-LG-DOC-ID (WKS-IX-LEDGER)      TO NGEX-DOC-ID
186800     MOVE WKS-LG-ISSUE-DATE (WKS-IX-LEDGER)  TO NGEX-ISSUE-DATE
186900     MOVE WKS-LG-DUE-DATE (WKS-IX-LEDGER)    TO NGEX-DUE-DATE
187000     MOVE WKS-LG-VENDOR (WKS-IX-LEDGER)      TO NGEX-VENDOR
187100     MOVE WKS-LG-INVOICE-NUMBER (WKS-IX-LEDGER)
187200                                        TO NGEX-INVOICE-NUMBER
187300     MOVE WKS-LG-CURRENCY (WKS-IX-LEDGER)    TO NGEX-CURRENCY
187400     MOVE WKS-LG-SUBTOTAL (WKS-IX-LEDGER)    TO NGEX-SUBTOTAL
187500     MOVE WKS-LG-TAX-AMOUNT (WKS-IX-LEDGER)  TO NGEX-TAX-AMOUNT
187600     MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER) TO NGEX-GRAND-TOTAL
187700     MOVE WKS-LG-PROJECT-CODE (WKS-IX-LEDGER)
187800                                              TO NGEX-PROJECT-CODE
187900     MOVE WKS-LG-GRANT-CODE (WKS-IX-LEDGER)  TO NGEX-GRANT-CODE
188000     MOVE WKS-LG-FUND-TYPE (WKS-IX-LEDGER)   TO NGEX-FUND-TYPE
188100     MOVE WKS-LG-CATEGORY-PRIM (WKS-IX-LEDGER)
188200                                              TO
188300          NGEX-CATEGORY-PRIMARY
188400     MOVE WKS-LG-STATUS (WKS-IX-LEDGER)      TO NGEX-STATUS
188500     MOVE WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER) TO NGEX-FISCAL-YEAR
188600     MOVE WKS-LG-FOLDER-PATH (WKS-IX-LEDGER) TO NGEX-FOLDER-PATH
188700     MOVE WKS-LG-FILE-NAME (WKS-IX-LEDGER)   TO NGEX-FILE-NAME
188800     MOVE WKS-LG-DEDUPE-STATUS (WKS-IX-LEDGER)
188900                                              TO
189000          NGEX-DEDUPE-STATUS
189100     MOVE WKS-LG-APPROVER (WKS-IX-LEDGER)    TO NGEX-APPROVER
189200     MOVE WKS-LG-APPROVED-DATE (WKS-IX-LEDGER)
189300                                              TO
189400          NGEX-APPROVED-DATE
189500     WRITE NGEX-LINEA-CSV.
189600 2510-EXPORTA-UN-RENGLON-E. EXIT.
189700
189800*==============================================================
189900*   1900  RESUMEN DEL DOCUMENTO PROCESADO - LINEA DE DETALLE
190000*         DEL REPORTE, BANDERAS Y CONTACTO ENMASCARADO.
190100*==============================================================
190200 1900-ESCRIBE-RESUMEN SECTION.
190300     MOVE SPACES TO WKS-LIN-RESUMEN-DOC
190400     EVALUATE NGDC-DOC-TYPE
190500        WHEN 'I' MOVE 'INVOICE'    TO WKS-RD-TIPO
190600        WHEN 'R' MOVE 'RECEIPT'    TO WKS-RD-TIPO
190700        WHEN 'C' MOVE 'CREDITNOTE' TO WKS-RD-TIPO
190800        WHEN 'P' MOVE 'PROFORMA'   TO WKS-RD-TIPO
190900        WHEN OTHER MOVE 'OTHER'    TO WKS-RD-TIPO
191000     END-EVALUATE
191100     MOVE NGDC-VENDOR-NAME    TO WKS-RD-VENDOR
191200     IF NGDC-ISSUE-DATE NOT = 0
191300        MOVE NGDC-ISSUE-DATE  TO WKS-RD-FECHA
191400     END-IF
191500     MOVE NGDC-GRAND-TOTAL    TO WKS-RD-MONTO
191600     MOVE NGDC-CURRENCY       TO WKS-RD-MONEDA
191700     MOVE WKS-DT-ESTADO-TEXTO TO WKS-RD-ESTADO
191800     IF WKS-DT-PROYECTO = SPACES
191900        MOVE 'unassigned' TO WKS-RD-PROYECTO
192000     ELSE
192100        MOVE WKS-DT-PROYECTO TO WKS-RD-PROYECTO
192200     END-IF
192300     IF WKS-DT-GRANT = SPACES
192400        MOVE 'unassigned' TO WKS-RD-GRANT
192500     ELSE
192600        MOVE WKS-DT-GRANT TO WKS-RD-GRANT
192700     END-IF
192750     IF WKS-FLAG-ALTAS > 0
192760        MOVE WKS-FLAG-ALTAS TO WKS-RD-BANDERAS-ALTAS-ED
192770        STRING ', HIGH-SEV FLAGS: '     DELIMITED BY SIZE
192780               WKS-RD-BANDERAS-ALTAS-ED DELIMITED BY SIZE
192790               INTO WKS-RD-BANDERAS
192800     END-IF
192900     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RESUMEN-DOC
192950
193000     IF HAY-FLAG-INICIAL
193100        PERFORM 1930-ESCRIBE-BANDERAS-DETALLE
193200     END-IF
193300     PERFORM 1950-ESCRIBE-CONTACTO-VENDEDOR.
193400 1900-ESCRIBE-RESUMEN-E. EXIT.
193500
193600*------------------------------------------------------------
193700*   1930  DETALLE DE CADA BANDERA LEVANTADA PARA EL DOCUMENTO.
193800*------------------------------------------------------------
193900 1930-ESCRIBE-BANDERAS-DETALLE SECTION.
194000     IF WKS-BANDERAS-DOC-CONTADOR > 0
194100        PERFORM 1935-ESCRIBE-UNA-BANDERA
194200           VARYING WKS-IX-BD FROM 1 BY 1
194300              UNTIL WKS-IX-BD > WKS-BANDERAS-DOC-CONTADOR
194400     END-IF.
194500 1930-ESCRIBE-BANDERAS-DETALLE-E. EXIT.
194600
194700 1935-ESCRIBE-UNA-BANDERA SECTION.
194800     MOVE SPACES TO WKS-LIN-BANDERA-DET
194900     MOVE WKS-BD-SEV (WKS-IX-BD) TO WKS-BD-SEVERIDAD
195000     MOVE WKS-BD-MSG (WKS-IX-BD) TO WKS-BD-MENSAJE
195100     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-BANDERA-DET.
195200 1935-ESCRIBE-UNA-BANDERA-E. EXIT.
195300
195400*------------------------------------------------------------
195500*   1950  CONTACTO DEL VENDEDOR ENMASCARADO (IBAN, TAX-ID,
195600*         E-MAIL Y TELEFONO) - PROTECCION DE DATOS PERSONALES,
195700*         VER TICKET 241512.
195800*------------------------------------------------------------
195900 1950-ESCRIBE-CONTACTO-VENDEDOR SECTION.
196000     MOVE SPACES TO WKS-LIN-CONTACTO-DET
196100
196200     MOVE 'ENMASCARA' TO WKS-CALL-ACCION
196300     MOVE 'IBAN'      TO WKS-CALL-TIPO
196400     MOVE SPACES      TO WKS-CALL-ENTRADA
196500     MOVE NGDC-VENDOR-IBAN TO WKS-CALL-ENTRADA (1:24)
196600     CALL 'NGOSEG0' USING WKS-CALL-ACCION, WKS-CALL-TIPO,
196700                          WKS-CALL-ENTRADA, WKS-CALL-SALIDA,
196800                          WKS-CALL-ROL, WKS-CALL-ACCION-SOL,
196900                          WKS-CALL-PERMISO
197000     MOVE WKS-CALL-SALIDA (1:24) TO WKS-CD-IBAN
197100
197200     MOVE 'ENMASCARA' TO WKS-CALL-ACCION
197300     MOVE 'TAXID'     TO WKS-CALL-TIPO
197400     MOVE SPACES      TO WKS-CALL-ENTRADA
197500     MOVE NGDC-VENDOR-TAX-ID TO WKS-CALL-ENTRADA (1:15)
197600     CALL 'NGOSEG0' USING WKS-CALL-ACCION, WKS-CALL-TIPO,
197700                          WKS-CALL-ENTRADA, WKS-CALL-SALIDA,
197800                          WKS-CALL-ROL, WKS-CALL-ACCION-SOL,
197900                          WKS-CALL-PERMISO
198000     MOVE WKS-CALL-SALIDA (1:15) TO WKS-CD-TAXID
198100
198200     MOVE 'ENMASCARA' TO WKS-CALL-ACCION
198300     MOVE 'EMAIL'     TO WKS-CALL-TIPO
198400     MOVE SPACES      TO WKS-CALL-ENTRADA
198500     MOVE NGDC-VENDOR-EMAIL TO WKS-CALL-ENTRADA (1:30)
198600     CALL 'NGOSEG0' USING WKS-CALL-ACCION, WKS-CALL-TIPO,
198700                          WKS-CALL-ENTRADA, WKS-CALL-SALIDA,
198800                          WKS-CALL-ROL, WKS-CALL-ACCION-SOL,
198900                          WKS-CALL-PERMISO
199000     MOVE WKS-CALL-SALIDA (1:30) TO WKS-CD-EMAIL
199100
199200     MOVE 'ENMASCARA' TO WKS-CALL-ACCION
199300     MOVE 'TELEFONO'  TO WKS-CALL-TIPO
199400     MOVE SPACES      TO WKS-CALL-ENTRADA
199500     MOVE NGDC-VENDOR-PHONE TO WKS-CALL-ENTRADA (1:15)
199600     CALL 'NGOSEG0' USING WKS-CALL-ACCION, WKS-CALL-TIPO,
199700                          WKS-CALL-ENTRADA, WKS-CALL-SALIDA,
199800                          WKS-CALL-ROL, WKS-CALL-ACCION-SOL,
199900                          WKS-CALL-PERMISO
200000     MOVE WKS-CALL-SALIDA (1:15) TO WKS-CD-TEL
200100
200200     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-CONTACTO-DET.
200300 1950-ESCRIBE-CONTACTO-VENDEDOR-E. EXIT.
200400
200500*------------------------------------------------------------
200600*   1960  ACUMULACION DE TOTALES DE CONTROL DEL LOTE.
200700*------------------------------------------------------------
200800 1960-ACUMULA-TOTALES SECTION.
200900     IF HAY-FLAG-INICIAL
201000        ADD 1 TO WKS-DOCS-CON-BANDERA
201100     END-IF.
201800 1960-ACUMULA-TOTALES-E. EXIT.
201900
202000*==============================================================
202100*   3000  GENERADOR DE REPORTES - EJERCICIO FISCAL, PROYECTO
202200*         Y TOTALES DE CONTROL, AL TERMINAR DE LEER EL LOTE.
202300*==============================================================
202400 3000-REPORTES SECTION.
202500     PERFORM 3010-COLECTA-FISCAL-YEARS
202600     PERFORM 3020-COLECTA-PROYECTOS
202700     IF WKS-FY-DISTINCT-CONTADOR > 0
202800        PERFORM 3100-REPORTE-EJERCICIO-FISCAL
202900           VARYING WKS-IX-FY FROM 1 BY 1
203000              UNTIL WKS-IX-FY > WKS-FY-DISTINCT-CONTADOR
203100     END-IF
203200     IF WKS-PROY-DISTINCT-CONTADOR > 0
203300        PERFORM 3200-REPORTE-PROYECTO
203400           VARYING WKS-IX-PRD FROM 1 BY 1
203500              UNTIL WKS-IX-PRD > WKS-PROY-DISTINCT-CONTADOR
203600     END-IF
203700     PERFORM 3900-TOTALES-CONTROL.
203800 3000-REPORTES-E. EXIT.
203900
204000*------------------------------------------------------------
204100*   3010  LISTA DE EJERCICIOS FISCALES DISTINTOS EN EL LIBRO
204200*         MAYOR (PARA GENERAR UN REPORTE POR EJERCICIO).
204300*------------------------------------------------------------
204400 3010-COLECTA-FISCAL-YEARS SECTION.
204500     MOVE 0 TO WKS-FY-DISTINCT-CONTADOR
204600     IF WKS-LEDGER-RENGLONES > 0
204700        PERFORM 3011-AGREGA-FY-SI-NUEVO
204800           VARYING WKS-IX-LEDGER FROM 1 BY 1
204900              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
205000     END-IF.
205100 3010-COLECTA-FISCAL-YEARS-E. EXIT.
205200
205300 3011-AGREGA-FY-SI-NUEVO SECTION.
205400     MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
205500     IF WKS-FY-DISTINCT-CONTADOR > 0
205600        SET WKS-IX-FY TO 1
205700        SEARCH WKS-FY-RENGLON
205800           AT END CONTINUE
205900           WHEN WKS-FY-VALOR (WKS-IX-FY) =
206000                WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER)
206100              SET CAT-ENCONTRADA TO TRUE
206200        END-SEARCH
206300     END-IF
206400     IF NOT CAT-ENCONTRADA
206500        AND WKS-FY-DISTINCT-CONTADOR < 30
206600        ADD 1 TO WKS-FY-DISTINCT-CONTADOR
206700        MOVE WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER) TO
206800             WKS-FY-VALOR (WKS-FY-DISTINCT-CONTADOR)
206900     END-IF.
207000 3011-AGREGA-FY-SI-NUEVO-E. EXIT.
207100
207200*------------------------------------------------------------
207300*   3020  LISTA DE PROYECTOS DISTINTOS PRESENTES EN EL LIBRO
207400*         MAYOR (SOLO LOS QUE TIENEN AL MENOS UN DOCUMENTO).
207500*------------------------------------------------------------
207600 3020-COLECTA-PROYECTOS SECTION.
207700     MOVE 0 TO WKS-PROY-DISTINCT-CONTADOR
207800     IF WKS-LEDGER-RENGLONES > 0
207900        PERFORM 3021-AGREGA-PROY-SI-NUEVO
208000           VARYING WKS-IX-LEDGER FROM 1 BY 1
208100              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
208200     END-IF.
208300 3020-COLECTA-PROYECTOS-E. EXIT.
208400
208500 3021-AGREGA-PROY-SI-NUEVO SECTION.
208600     IF WKS-LG-PROJECT-CODE (WKS-IX-LEDGER) NOT = SPACES
208700        MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
208800        IF WKS-PROY-DISTINCT-CONTADOR > 0
208900           SET WKS-IX-PRD TO 1
209000           SEARCH WKS-PRD-RENGLON
209100              AT END CONTINUE
209200              WHEN WKS-PRD-VALOR (WKS-IX-PRD) =
209300                   WKS-LG-PROJECT-CODE (WKS-IX-LEDGER)
209400                 SET CAT-ENCONTRADA TO TRUE
209500           END-SEARCH
209600        END-IF
209700        IF NOT CAT-ENCONTRADA
209800           AND WKS-PROY-DISTINCT-CONTADOR < 30
209900           ADD 1 TO WKS-PROY-DISTINCT-CONTADOR
210000           MOVE WKS-LG-PROJECT-CODE (WKS-IX-LEDGER) TO
210100                WKS-PRD-VALOR (WKS-PROY-DISTINCT-CONTADOR)
210200        END-IF
210300     END-IF.
210400 3021-AGREGA-PROY-SI-NUEVO-E. EXIT.
210500
210600*==============================================================
210700*   3100  REPORTE POR EJERCICIO FISCAL: RESUMEN, DESGLOSE POR
210800*         PROYECTO, POR GRANT, POR STATUS Y TOP-10 VENDEDORES.
210900*==============================================================
211000 3100-REPORTE-EJERCICIO-FISCAL SECTION.
211100     MOVE WKS-FY-VALOR (WKS-IX-FY) TO WKS-FY-ACTUAL
211200     MOVE SPACES TO WKS-LIN-RFY-TITULO
211300     MOVE WKS-FY-ACTUAL TO WKS-RFY-EJERCICIO
211400     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR
211500     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-TITULO
211600     PERFORM 3110-RESUMEN-EJERCICIO-FISCAL
211700     PERFORM 3120-DESGLOSE-POR-PROYECTO-FY
211800     PERFORM 3125-DESGLOSE-POR-GRANT-FY
211900     PERFORM 3127-ACUMULA-VENDEDORES-FY
212000     PERFORM 3140-ORDENA-VENDEDORES
212100     PERFORM 3150-ESCRIBE-TOP-VENDEDORES.
212200 3100-REPORTE-EJERCICIO-FISCAL-E. EXIT.
212300
212400 3110-RESUMEN-EJERCICIO-FISCAL SECTION.
212500     MOVE 0 TO WKS-RFY-CANTIDAD-ACUM WKS-RFY-TOTAL-ACUM
212600     IF WKS-LEDGER-RENGLONES > 0
212700        PERFORM 3111-ACUMULA-UN-DOC-FY
212800           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
212900              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
213000     END-IF
213100     MOVE 0 TO WKS-RFY-PROMEDIO-CALC
213200     IF WKS-RFY-CANTIDAD-ACUM > 0
213300        DIVIDE WKS-RFY-TOTAL-ACUM BY WKS-RFY-CANTIDAD-ACUM
213400           GIVING WKS-RFY-PROMEDIO-CALC ROUNDED
213500     END-IF
213600     MOVE SPACES TO WKS-LIN-RFY-RESUMEN
213700     MOVE WKS-RFY-CANTIDAD-ACUM TO WKS-RFY-CANTIDAD
213800     MOVE WKS-RFY-TOTAL-ACUM    TO WKS-RFY-TOTAL
213900     MOVE WKS-RFY-PROMEDIO-CALC TO WKS-RFY-PROMEDIO
214000     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-RESUMEN
214100     PERFORM 3126-ESCRIBE-STATUS.
214200 3110-RESUMEN-EJERCICIO-FISCAL-E. EXIT.
214300
214400 3111-ACUMULA-UN-DOC-FY SECTION.
214500     IF WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) = WKS-FY-ACTUAL
214600        ADD 1 TO WKS-RFY-CANTIDAD-ACUM
214700        ADD WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2)
214800                                      TO WKS-RFY-TOTAL-ACUM
214900     END-IF.
215000 3111-ACUMULA-UN-DOC-FY-E. EXIT.
215100
215200*------------------------------------------------------------
215300*   3120/3125  DESGLOSE DEL EJERCICIO FISCAL POR PROYECTO Y
215400*         POR GRANT, REUTILIZANDO LA TABLA GENERICA DE
215500*         DESGLOSE (WKS-TABLA-DESGLOSE) Y SU IMPRESION.
215600*------------------------------------------------------------
215700 3120-DESGLOSE-POR-PROYECTO-FY SECTION.
215800     MOVE 0 TO WKS-DESGLOSE-CONTADOR
215900     IF WKS-LEDGER-RENGLONES > 0
216000        PERFORM 3121-ACUMULA-PROYECTO-FY
216100           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
216200              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
216300     END-IF
216400     IF WKS-DESGLOSE-CONTADOR > 0
216500        MOVE 'BY PROJECT:    '   TO WKS-ETIQUETA-DESGLOSE
216600        PERFORM 3124-ESCRIBE-DESGLOSE
216700           VARYING WKS-IX-DG FROM 1 BY 1
216800              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
216900     END-IF.
217000 3120-DESGLOSE-POR-PROYECTO-FY-E. EXIT.
217100
217200 3121-ACUMULA-PROYECTO-FY SECTION.
217300     IF WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) = WKS-FY-ACTUAL
217400        MOVE SPACES TO WKS-DESG-CLAVE-TEMP
217500        MOVE WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) TO
217600             WKS-DESG-CLAVE-TEMP (1:8)
217700        MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
217800             WKS-DESG-MONTO-TEMP
217900        PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE
218000     END-IF.
218100 3121-ACUMULA-PROYECTO-FY-E. EXIT.
218200
218300 3122-BUSCA-O-AGREGA-DESGLOSE SECTION.
218400     MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
218500     IF WKS-DESGLOSE-CONTADOR > 0
218600        SET WKS-IX-DG TO 1
218700        SEARCH WKS-DESG-RENGLON
218800           AT END CONTINUE
218900           WHEN WKS-DESG-CLAVE (WKS-IX-DG) = WKS-DESG-CLAVE-TEMP
219000              ADD WKS-DESG-MONTO-TEMP TO
219100                  WKS-DESG-MONTO (WKS-IX-DG)
219200              ADD 1 TO WKS-DESG-CONTADOR (WKS-IX-DG)
219300              SET CAT-ENCONTRADA TO TRUE
219400        END-SEARCH
219500     END-IF
219600     IF NOT CAT-ENCONTRADA AND WKS-DESGLOSE-CONTADOR < 40
219700        ADD 1 TO WKS-DESGLOSE-CONTADOR
219800        MOVE WKS-DESG-CLAVE-TEMP TO
219900             WKS-DESG-CLAVE (WKS-DESGLOSE-CONTADOR)
220000        MOVE WKS-DESG-MONTO-TEMP TO
220100             WKS-DESG-MONTO (WKS-DESGLOSE-CONTADOR)
220200        MOVE 1 TO WKS-DESG-CONTADOR (WKS-DESGLOSE-CONTADOR)
220300     END-IF.
220400 3122-BUSCA-O-AGREGA-DESGLOSE-E. EXIT.
220500
220600 3123-ACUMULA-GRANT-FY SECTION.
220700     IF WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) = WKS-FY-ACTUAL
220800        MOVE SPACES TO WKS-DESG-CLAVE-TEMP
220850        IF WKS-LG-GRANT-CODE (WKS-IX-LEDGER2) = SPACES
220870           MOVE 'NoGrant' TO WKS-DESG-CLAVE-TEMP (1:8)
220890        ELSE
220900           MOVE WKS-LG-GRANT-CODE (WKS-IX-LEDGER2) TO
220950                WKS-DESG-CLAVE-TEMP (1:8)
220970        END-IF
221100        MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
221200             WKS-DESG-MONTO-TEMP
221300        PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE
221400     END-IF.
221500 3123-ACUMULA-GRANT-FY-E. EXIT.
221600
221700 3124-ESCRIBE-DESGLOSE SECTION.
221800     MOVE SPACES TO WKS-LIN-RFY-DETALLE
221900     MOVE WKS-ETIQUETA-DESGLOSE TO WKS-RFYD-ETIQUETA
222000     MOVE WKS-DESG-CLAVE (WKS-IX-DG) TO WKS-RFYD-CODIGO
222100     MOVE WKS-DESG-MONTO (WKS-IX-DG) TO WKS-RFYD-MONTO
222200     MOVE WKS-DESG-CONTADOR (WKS-IX-DG) TO WKS-RFYD-CONTADOR
222300     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-DETALLE.
222400 3124-ESCRIBE-DESGLOSE-E. EXIT.
222500
222600 3125-DESGLOSE-POR-GRANT-FY SECTION.
222700     MOVE 0 TO WKS-DESGLOSE-CONTADOR
222800     IF WKS-LEDGER-RENGLONES > 0
222900        PERFORM 3123-ACUMULA-GRANT-FY
223000           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
223100              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
223200     END-IF
223300     IF WKS-DESGLOSE-CONTADOR > 0
223400        MOVE 'BY GRANT:      '   TO WKS-ETIQUETA-DESGLOSE
223500        PERFORM 3124-ESCRIBE-DESGLOSE
223600           VARYING WKS-IX-DG FROM 1 BY 1
223700              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
223800     END-IF.
223900 3125-DESGLOSE-POR-GRANT-FY-E. EXIT.
224000
224100*------------------------------------------------------------
224200*   3126  DESGLOSE DEL EJERCICIO FISCAL POR STATUS DE
224300*         APROBACION (DRAFT/NEEDS_REVIEW/APPROVED/POSTED).
224400*------------------------------------------------------------
224500 3126-ESCRIBE-STATUS SECTION.
224600     MOVE 0 TO WKS-RFY-SC-DRAFT WKS-RFY-SC-NEEDS
224700               WKS-RFY-SC-APPROVED WKS-RFY-SC-POSTED
224800     IF WKS-LEDGER-RENGLONES > 0
224900        PERFORM 3129-ACUMULA-UN-STATUS-FY
225000           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
225100              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
225200     END-IF
225300     MOVE SPACES TO WKS-LIN-RFY-DETALLE
225400     MOVE 'STATUS DRAFT:       ' TO WKS-RFYD-ETIQUETA
225500     MOVE WKS-RFY-SC-DRAFT TO WKS-RFYD-CONTADOR
225600     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-DETALLE
225700     MOVE SPACES TO WKS-LIN-RFY-DETALLE
225800     MOVE 'STATUS NEEDS_REVIEW:' TO WKS-RFYD-ETIQUETA
225900     MOVE WKS-RFY-SC-NEEDS TO WKS-RFYD-CONTADOR
226000     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-DETALLE
226100     MOVE SPACES TO WKS-LIN-RFY-DETALLE
226200     MOVE 'STATUS APPROVED:    ' TO WKS-RFYD-ETIQUETA
226300     MOVE WKS-RFY-SC-APPROVED TO WKS-RFYD-CONTADOR
226400     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-DETALLE
226500     MOVE SPACES TO WKS-LIN-RFY-DETALLE
226600     MOVE 'STATUS POSTED:      ' TO WKS-RFYD-ETIQUETA
226700     MOVE WKS-RFY-SC-POSTED TO WKS-RFYD-CONTADOR
226800     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-DETALLE.
226900 3126-ESCRIBE-STATUS-E. EXIT.
227000
227100 3129-ACUMULA-UN-STATUS-FY SECTION.
227200     IF WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) = WKS-FY-ACTUAL
227300        EVALUATE WKS-LG-STATUS (WKS-IX-LEDGER2)
227400           WHEN 'D' ADD 1 TO WKS-RFY-SC-DRAFT
227500           WHEN 'N' ADD 1 TO WKS-RFY-SC-NEEDS
227600           WHEN 'A' ADD 1 TO WKS-RFY-SC-APPROVED
227700           WHEN 'P' ADD 1 TO WKS-RFY-SC-POSTED
227800        END-EVALUATE
227900     END-IF.
228000 3129-ACUMULA-UN-STATUS-FY-E. EXIT.
228100
228200*------------------------------------------------------------
228300*   3127  ACUMULA MONTO POR VENDEDOR DENTRO DEL EJERCICIO
228400*         FISCAL, PARA EL TOP-10 DE VENDEDORES (3140/3150).
228500*------------------------------------------------------------
228600 3127-ACUMULA-VENDEDORES-FY SECTION.
228700     MOVE 0 TO WKS-VENDOR-DESG-CONTADOR
228800     IF WKS-LEDGER-RENGLONES > 0
228900        PERFORM 3128-ACUMULA-UN-VENDEDOR-FY
229000           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
229100              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
229200     END-IF.
229300 3127-ACUMULA-VENDEDORES-FY-E. EXIT.
229400
229500 3128-ACUMULA-UN-VENDEDOR-FY SECTION.
229600     IF WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) = WKS-FY-ACTUAL
229700        MOVE 'N' TO WKS-SW-CAT-ENCONTRADA
229800        IF WKS-VENDOR-DESG-CONTADOR > 0
229900           SET WKS-IX-VD TO 1
230000           SEARCH WKS-VD-RENGLON
230100              AT END CONTINUE
230200              WHEN WKS-VD-NOMBRE (WKS-IX-VD) =
230300                   WKS-LG-VENDOR (WKS-IX-LEDGER2)
230400                 ADD WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
230500                     WKS-VD-MONTO (WKS-IX-VD)
230600                 SET CAT-ENCONTRADA TO TRUE
230700           END-SEARCH
230800        END-IF
230900        IF NOT CAT-ENCONTRADA AND WKS-VENDOR-DESG-CONTADOR < 200
231000           ADD 1 TO WKS-VENDOR-DESG-CONTADOR
231100           MOVE WKS-LG-VENDOR (WKS-IX-LEDGER2) TO
231200                WKS-VD-NOMBRE (WKS-VENDOR-DESG-CONTADOR)
231300           MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
231400                WKS-VD-MONTO (WKS-VENDOR-DESG-CONTADOR)
231500        END-IF
231600     END-IF.
231700 3128-ACUMULA-UN-VENDEDOR-FY-E. EXIT.
231800
231900*------------------------------------------------------------
232000*   3140  ORDENAMIENTO BURBUJA DESCENDENTE DE VENDEDORES POR
232100*         MONTO ACUMULADO (PARA IMPRIMIR SOLO LOS PRIMEROS 10).
232200*------------------------------------------------------------
232300 3140-ORDENA-VENDEDORES SECTION.
232400     IF WKS-VENDOR-DESG-CONTADOR > 1
232500        PERFORM 3141-PASADA-ORDENA
232600           VARYING WKS-SUBI FROM 1 BY 1
232700              UNTIL WKS-SUBI >= WKS-VENDOR-DESG-CONTADOR
232800     END-IF.
232900 3140-ORDENA-VENDEDORES-E. EXIT.
233000
233100 3141-PASADA-ORDENA SECTION.
233200     PERFORM 3142-COMPARA-Y-CAMBIA
233300        VARYING WKS-SUBJ FROM 1 BY 1
233400           UNTIL WKS-SUBJ > WKS-VENDOR-DESG-CONTADOR - WKS-SUBI.
233500 3141-PASADA-ORDENA-E. EXIT.
233600
233700 3142-COMPARA-Y-CAMBIA SECTION.
233800     IF WKS-VD-MONTO (WKS-SUBJ) < WKS-VD-MONTO (WKS-SUBJ + 1)
233900        MOVE WKS-VD-NOMBRE (WKS-SUBJ)     TO WKS-VD-TEMP-NOMBRE
234000        MOVE WKS-VD-MONTO  (WKS-SUBJ)     TO WKS-VD-TEMP-MONTO
234100        MOVE WKS-VD-NOMBRE (WKS-SUBJ + 1) TO
234200             WKS-VD-NOMBRE (WKS-SUBJ)
234300        MOVE WKS-VD-MONTO  (WKS-SUBJ + 1) TO
234400             WKS-VD-MONTO (WKS-SUBJ)
234500        MOVE WKS-VD-TEMP-NOMBRE TO WKS-VD-NOMBRE (WKS-SUBJ + 1)
234600        MOVE WKS-VD-TEMP-MONTO  TO WKS-VD-MONTO (WKS-SUBJ + 1)
234700     END-IF.
234800 3142-COMPARA-Y-CAMBIA-E. EXIT.
234900
235000 3150-ESCRIBE-TOP-VENDEDORES SECTION.
235100     IF WKS-VENDOR-DESG-CONTADOR > 0
235200        PERFORM 3151-ESCRIBE-UN-VENDEDOR
235300           VARYING WKS-SUBI FROM 1 BY 1
235400              UNTIL WKS-SUBI > WKS-VENDOR-DESG-CONTADOR
235500                 OR WKS-SUBI > 10
235600     END-IF.
235700 3150-ESCRIBE-TOP-VENDEDORES-E. EXIT.
235800
235900 3151-ESCRIBE-UN-VENDEDOR SECTION.
236000     MOVE SPACES TO WKS-LIN-RFY-VENDOR
236100     MOVE WKS-SUBI TO WKS-RFYV-RANGO
236200     MOVE WKS-VD-NOMBRE (WKS-SUBI) TO WKS-RFYV-NOMBRE
236300     MOVE WKS-VD-MONTO  (WKS-SUBI) TO WKS-RFYV-MONTO
236400     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RFY-VENDOR.
236500 3151-ESCRIBE-UN-VENDEDOR-E. EXIT.
236600
236700*==============================================================
236800*   3200  REPORTE POR PROYECTO: RESUMEN, DESGLOSE POR GRANT Y
236900*         POR CATEGORIA PRIMARIA DE GASTO.
237000*==============================================================
237100 3200-REPORTE-PROYECTO SECTION.
237200     MOVE WKS-PRD-VALOR (WKS-IX-PRD) TO WKS-PROY-ACTUAL
237300     MOVE SPACES TO WKS-LIN-RPR-TITULO
237400     MOVE WKS-PROY-ACTUAL TO WKS-RPR-CODIGO
237500     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR
237600     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RPR-TITULO
237700     PERFORM 3210-RESUMEN-PROYECTO
237800     PERFORM 3220-DESGLOSE-GRANT-PROYECTO
237900     PERFORM 3230-DESGLOSE-CATEGORIA-PROYECTO.
238000 3200-REPORTE-PROYECTO-E. EXIT.
238100
238200 3210-RESUMEN-PROYECTO SECTION.
238300     MOVE 0 TO WKS-RPR-CANTIDAD-ACUM WKS-RPR-TOTAL-ACUM
238400     IF WKS-LEDGER-RENGLONES > 0
238500        PERFORM 3211-ACUMULA-UN-DOC-PROYECTO
238600           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
238700              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
238800     END-IF
238900     MOVE SPACES TO WKS-LIN-RPR-RESUMEN
239000     MOVE WKS-RPR-CANTIDAD-ACUM TO WKS-RPR-CANTIDAD
239100     MOVE WKS-RPR-TOTAL-ACUM    TO WKS-RPR-TOTAL
239200     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-RPR-RESUMEN.
239300 3210-RESUMEN-PROYECTO-E. EXIT.
239400
239500 3211-ACUMULA-UN-DOC-PROYECTO SECTION.
239600     IF WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) = WKS-PROY-ACTUAL
239700        ADD 1 TO WKS-RPR-CANTIDAD-ACUM
239800        ADD WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2)
239900                                      TO WKS-RPR-TOTAL-ACUM
240000     END-IF.
240100 3211-ACUMULA-UN-DOC-PROYECTO-E. EXIT.
240200
240300 3220-DESGLOSE-GRANT-PROYECTO SECTION.
240400     MOVE 0 TO WKS-DESGLOSE-CONTADOR
240500     IF WKS-LEDGER-RENGLONES > 0
240600        PERFORM 3221-ACUMULA-GRANT-PROYECTO
240700           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
240800              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
240900     END-IF
241000     IF WKS-DESGLOSE-CONTADOR > 0
241100        MOVE 'BY GRANT:      '   TO WKS-ETIQUETA-DESGLOSE
241200        PERFORM 3124-ESCRIBE-DESGLOSE
241300           VARYING WKS-IX-DG FROM 1 BY 1
241400              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
241500     END-IF.
241600 3220-DESGLOSE-GRANT-PROYECTO-E. EXIT.
241700
241800 3221-ACUMULA-GRANT-PROYECTO SECTION.
241900     IF WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) = WKS-PROY-ACTUAL
242000        MOVE SPACES TO WKS-DESG-CLAVE-TEMP
242100        MOVE WKS-LG-GRANT-CODE (WKS-IX-LEDGER2) TO
242200             WKS-DESG-CLAVE-TEMP (1:8)
242300        MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
242400             WKS-DESG-MONTO-TEMP
242500        PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE
242600     END-IF.
242700 3221-ACUMULA-GRANT-PROYECTO-E. EXIT.
242800
242900 3230-DESGLOSE-CATEGORIA-PROYECTO SECTION.
243000     MOVE 0 TO WKS-DESGLOSE-CONTADOR
243100     IF WKS-LEDGER-RENGLONES > 0
243200        PERFORM 3231-ACUMULA-CATEGORIA-PROYECTO
243300           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
243400              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
243500     END-IF
243600     IF WKS-DESGLOSE-CONTADOR > 0
243700        MOVE 'BY CATEGORY:   '   TO WKS-ETIQUETA-DESGLOSE
243800        PERFORM 3124-ESCRIBE-DESGLOSE
243900           VARYING WKS-IX-DG FROM 1 BY 1
244000              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
244100     END-IF.
244200 3230-DESGLOSE-CATEGORIA-PROYECTO-E. EXIT.
244300
244400 3231-ACUMULA-CATEGORIA-PROYECTO SECTION.
244500     IF WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) = WKS-PROY-ACTUAL
244600        MOVE SPACES TO WKS-DESG-CLAVE-TEMP
244620        IF WKS-LG-CATEGORY-PRIM (WKS-IX-LEDGER2) = SPACES
244640           MOVE 'Uncategorized' TO WKS-DESG-CLAVE-TEMP (1:15)
244660        ELSE
244680           MOVE WKS-LG-CATEGORY-PRIM (WKS-IX-LEDGER2) TO
244690                WKS-DESG-CLAVE-TEMP (1:15)
244695        END-IF
244900        MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
245000             WKS-DESG-MONTO-TEMP
245100        PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE
245200     END-IF.
245300 3231-ACUMULA-CATEGORIA-PROYECTO-E. EXIT.
245310
245320*------------------------------------------------------------
245330*   3905  ESTADISTICAS DEL LIBRO MAYOR COMPLETO (TODOS LOS
245340*         RENGLONES DE WKS-TABLA-LEDGER, NO SOLO LOS DE ESTA
245350*         CORRIDA): CONTEO POR STATUS Y MONTO TOTAL.
245360*------------------------------------------------------------
245370 3905-ACUMULA-STATUS-LEDGER SECTION.
245380     MOVE 0 TO WKS-SC-DRAFT WKS-SC-NEEDS WKS-SC-APPROVED
245390                WKS-SC-POSTED
245400     MOVE 0 TO WKS-LC-MONTO-TOTAL-LEDGER
245410     IF WKS-LEDGER-RENGLONES > 0
245420        PERFORM 3906-ACUMULA-UN-STATUS-LEDGER
245430           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
245440              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
245450     END-IF.
245460 3905-ACUMULA-STATUS-LEDGER-E. EXIT.
245470
245480 3906-ACUMULA-UN-STATUS-LEDGER SECTION.
245490     ADD WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
245500         WKS-LC-MONTO-TOTAL-LEDGER
245510     EVALUATE WKS-LG-STATUS (WKS-IX-LEDGER2)
245520        WHEN 'D' ADD 1 TO WKS-SC-DRAFT
245530        WHEN 'N' ADD 1 TO WKS-SC-NEEDS
245540        WHEN 'A' ADD 1 TO WKS-SC-APPROVED
245550        WHEN 'P' ADD 1 TO WKS-SC-POSTED
245560     END-EVALUATE.
245570 3906-ACUMULA-UN-STATUS-LEDGER-E. EXIT.
245580
245590*------------------------------------------------------------
245600*   3910  MONTO DEL LIBRO MAYOR COMPLETO DESGLOSADO POR
245610*         PROYECTO (RENGLON SIN PROYECTO VA A "NoProject").
245620*------------------------------------------------------------
245630 3910-ACUMULA-PROYECTO-LEDGER SECTION.
245640     MOVE 0 TO WKS-DESGLOSE-CONTADOR
245650     IF WKS-LEDGER-RENGLONES > 0
245660        PERFORM 3911-ACUMULA-UN-PROYECTO-LEDGER
245670           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
245680              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
245690     END-IF.
245700 3910-ACUMULA-PROYECTO-LEDGER-E. EXIT.
245710
245720 3911-ACUMULA-UN-PROYECTO-LEDGER SECTION.
245730     MOVE SPACES TO WKS-DESG-CLAVE-TEMP
245740     IF WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) = SPACES
245750        MOVE 'NoProject' TO WKS-DESG-CLAVE-TEMP (1:9)
245760     ELSE
245770        MOVE WKS-LG-PROJECT-CODE (WKS-IX-LEDGER2) TO
245780             WKS-DESG-CLAVE-TEMP (1:8)
245790     END-IF
245800     MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
245810          WKS-DESG-MONTO-TEMP
245820     PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE.
245830 3911-ACUMULA-UN-PROYECTO-LEDGER-E. EXIT.
245840
245850*------------------------------------------------------------
245860*   3920  MONTO DEL LIBRO MAYOR COMPLETO DESGLOSADO POR
245870*         EJERCICIO FISCAL (TOTAL SIN FILTRAR POR UN SOLO
245880*         EJERCICIO, A DIFERENCIA DE 3110-RESUMEN-EJERCICIO).
245890*------------------------------------------------------------
245900 3920-ACUMULA-FY-LEDGER SECTION.
245910     MOVE 0 TO WKS-DESGLOSE-CONTADOR
245920     IF WKS-LEDGER-RENGLONES > 0
245930        PERFORM 3921-ACUMULA-UN-FY-LEDGER
245940           VARYING WKS-IX-LEDGER2 FROM 1 BY 1
245950              UNTIL WKS-IX-LEDGER2 > WKS-LEDGER-RENGLONES
245960     END-IF.
245970 3920-ACUMULA-FY-LEDGER-E. EXIT.
245980
245990 3921-ACUMULA-UN-FY-LEDGER SECTION.
246000     MOVE SPACES TO WKS-DESG-CLAVE-TEMP
246010     MOVE WKS-LG-FISCAL-YEAR (WKS-IX-LEDGER2) TO
246020          WKS-DESG-CLAVE-TEMP (1:9)
246030     MOVE WKS-LG-GRAND-TOTAL (WKS-IX-LEDGER2) TO
246040          WKS-DESG-MONTO-TEMP
246050     PERFORM 3122-BUSCA-O-AGREGA-DESGLOSE.
246060 3921-ACUMULA-UN-FY-LEDGER-E. EXIT.
246070
246080*==============================================================
246090*   3900  TOTALES DE CONTROL DEL LOTE COMPLETO.
246100*==============================================================
246110 3900-TOTALES-CONTROL SECTION.
246120     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR
246130     MOVE SPACES TO WKS-LIN-TOTALES
246140     MOVE WKS-DOCS-LEIDOS TO WKS-TC-DOCS
246150     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES
246160     MOVE SPACES TO WKS-LIN-TOTALES-2
246170     MOVE WKS-DOCS-CON-BANDERA TO WKS-TC-FLAGGED
246180     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-2
246190     MOVE SPACES TO WKS-LIN-TOTALES-3
246200     MOVE WKS-TOTAL-MONTO-PROCESADO TO WKS-TC-MONTO
246210     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-3
246220     PERFORM 3905-ACUMULA-STATUS-LEDGER
246230     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER
246240     MOVE 'LEDGER TOTAL DOCS.....: ' TO WKS-TL-ETIQUETA
246250     MOVE WKS-LEDGER-RENGLONES TO WKS-TL-VALOR
246260     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER
246270     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER-MTO
246280     MOVE 'LEDGER TOTAL AMOUNT...: ' TO WKS-TLM-ETIQUETA
246290     MOVE WKS-LC-MONTO-TOTAL-LEDGER TO WKS-TLM-MONTO
246300     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER-MTO
246310     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER
246320     MOVE 'LEDGER DRAFT..........: ' TO WKS-TL-ETIQUETA
246330     MOVE WKS-SC-DRAFT TO WKS-TL-VALOR
246340     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER
246350     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER
246360     MOVE 'LEDGER NEEDS REVIEW...: ' TO WKS-TL-ETIQUETA
246370     MOVE WKS-SC-NEEDS TO WKS-TL-VALOR
246380     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER
246390     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER
246400     MOVE 'LEDGER APPROVED.......: ' TO WKS-TL-ETIQUETA
246410     MOVE WKS-SC-APPROVED TO WKS-TL-VALOR
246420     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER
246430     MOVE SPACES TO WKS-LIN-TOTALES-LEDGER
246440     MOVE 'LEDGER POSTED.........: ' TO WKS-TL-ETIQUETA
246450     MOVE WKS-SC-POSTED TO WKS-TL-VALOR
246460     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-LEDGER
246470     PERFORM 3910-ACUMULA-PROYECTO-LEDGER
246480     IF WKS-DESGLOSE-CONTADOR > 0
246490        MOVE 'LEDGER BY PROJECT:'  TO WKS-ETIQUETA-DESGLOSE
246500        PERFORM 3124-ESCRIBE-DESGLOSE
246510           VARYING WKS-IX-DG FROM 1 BY 1
246520              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
246530     END-IF
246540     PERFORM 3920-ACUMULA-FY-LEDGER
246550     IF WKS-DESGLOSE-CONTADOR > 0
246560        MOVE 'LEDGER BY FY:'       TO WKS-ETIQUETA-DESGLOSE
246570        PERFORM 3124-ESCRIBE-DESGLOSE
246580           VARYING WKS-IX-DG FROM 1 BY 1
246590              UNTIL WKS-IX-DG > WKS-DESGLOSE-CONTADOR
246600     END-IF.
246610 3900-TOTALES-CONTROL-E. EXIT.
247000
247100*==============================================================
247200*   1990  CIERRE DE ARCHIVOS AL TERMINAR EL LOTE (EL LIBRO
247300*         MAYOR SE CIERRA EN 2430-REGRABA-LIBRO-MAYOR).
247400*==============================================================
247500 1990-CIERRA-ARCHIVOS SECTION.
247600     CLOSE NGO-DOCS
247700     CLOSE NGO-LINEAS
247800     CLOSE NGO-FLAGS
247900     CLOSE NGO-EXPORT
248000     CLOSE NGO-REPORTE.
248100 1990-CIERRA-ARCHIVOS-E. EXIT.
