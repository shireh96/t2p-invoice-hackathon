000100******************************************************************
000200* FECHA       : 08/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FILEDO ONG                                       *
000500* PROGRAMA    : NGOSEG0                                          *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : RUTINA DE SEGURIDAD DEL SISTEMA DE ARCHIVADO DE  *
000800*             : FACTURAS ONG.  ATIENDE DOS SERVICIOS SEGUN LA    *
000900*             : ACCION RECIBIDA EN LA LINKAGE:                   *
001000*             :   ENMASCARA = OFUSCA UN DATO DE CONTACTO DEL     *
001100*             :               VENDEDOR (IBAN/TAX-ID/EMAIL/TEL)   *
001200*             :               PARA EL RENGLON DE AUDITORIA DEL   *
001300*             :               REPORTE DE PROCESO.                *
001400*             :   VERIFICA  = CONSULTA LA TABLA DE PERMISOS POR  *
001500*             :               ROL PARA UNA ACCION DEL FLUJO DE   *
001600*             :               APROBACION (NGOB200).              *
001700* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN ARCHIVOS PROPIOS)     *
001800* ACCION (ES) : E=ENMASCARA, V=VERIFICA                          *
001900* INSTALADO   : 08/03/2024                                       *
002000* BPM/RATIONAL: 241190                                           *
002100* NOMBRE      : SEGURIDAD Y PII - FILEDO                         *
002200******************************************************************
002300*                    HISTORIAL DE CAMBIOS
002400*----------------------------------------------------------------
002420* 30/12/1999  PEDR  990045   REVISION Y2K DE CAMPOS DE FECHA EN
002440*                            EL ENCABEZADO. SIN CAMBIOS DE LOGICA,
002460*                            EL PROGRAMA NO MANEJA FECHAS.
002500* 08/03/2024  PEDR  241190   VERSION INICIAL. ENMASCARADO DE
002600*                            IBAN Y TAX-ID.
002700* 14/03/2024  PEDR  241344   SE AGREGA ENMASCARADO DE EMAIL Y
002800*                            TELEFONO.
002900* 02/04/2024  PEDR  241344   SE AGREGA VERIFICACION DE PERMISOS
003000*                            POR ROL PARA NGOB200.
003400* 22/04/2024  PEDR  241560   SE REEMPLAZA LA TABLA DE PERMISOS
003500*                            POR LOS 4 ROLES Y 6 ACCIONES DEL
003600*                            ESTANDAR DE CONTROL DE ACCESO DE
003700*                            FILEDO (VIEWER/CONTRIBUTOR/APPROVER/
003800*                            ADMIN), SOLICITADO POR AUDITORIA.
003820* 10/05/2024  MGLV  241560   SE CORRIGE EL ENMASCARADO DE IBAN
003840*                            CUANDO EL NUMERO TIENE MENOS DE 12
003860*                            DIGITOS (QUEDABA SIN ENMASCARAR).
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    NGOSEG0.
004200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.  FILEDO ONG - DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.  03/02/1985.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    SUBPROGRAMA NO POSEE ARCHIVOS PROPIOS.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
005900******************************************************************
006000 01  WKS-CONTADORES.
006100     05  WKS-SUBI                    PIC S9(04) COMP VALUE 0.
006200     05  WKS-LIMITE                  PIC S9(04) COMP VALUE 0.
006300     05  WKS-LONG-DATO               PIC S9(04) COMP VALUE 0.
006400     05  WKS-POS-ARROBA              PIC S9(04) COMP VALUE 0.
006500     05  WKS-LONG-DOMINIO            PIC S9(04) COMP VALUE 0.
006600     05  WKS-LONG-DIGITOS            PIC S9(04) COMP VALUE 0.
006700     05  WKS-POS-ACCION               PIC S9(04) COMP VALUE 0.
006800
006900 01  WKS-DATO-TRABAJO                PIC X(40) VALUE SPACES.
007000 01  WKS-DATO-TRABAJO-R REDEFINES WKS-DATO-TRABAJO.
007100     05  WKS-DATO-CARACTER           PIC X(01) OCCURS 40 TIMES.
007200
007300 01  WKS-RESULTADO-TRABAJO           PIC X(40) VALUE SPACES.
007400 01  WKS-RESULTADO-R REDEFINES WKS-RESULTADO-TRABAJO.
007500     05  WKS-RESULTADO-CARACTER      PIC X(01) OCCURS 40 TIMES.
007600
007700 01  WKS-DIGITOS-TRABAJO             PIC X(40) VALUE SPACES.
007800 01  WKS-DIGITOS-R REDEFINES WKS-DIGITOS-TRABAJO.
007900     05  WKS-DIGITOS-CARACTER        PIC X(01) OCCURS 40 TIMES.
008000
008100*----------------------------------------------------------------
008200*    TABLA DE PERMISOS POR ROL (ACCESS CONTROL)
008300*    ROL: V=VIEWER, C=CONTRIBUTOR, P=APPROVER, A=ADMIN
008400*    ACCIONES (POSICIONAL): R=LEER C=CREAR U=ACTUALIZAR
008500*                           A=APROBAR D=BORRAR X=EXPORTAR
008600*    'S'=PERMITIDO  'N'=NO PERMITIDO, EN ESE ORDEN DE COLUMNA.
008700*----------------------------------------------------------------
008800 01  WKS-TABLA-PERMISOS-DATOS.
008900     05  FILLER                      PIC X(07) VALUE 'VSNNNNN'.
009000     05  FILLER                      PIC X(07) VALUE 'CSSSNNN'.
009100     05  FILLER                      PIC X(07) VALUE 'PSSSSNN'.
009200     05  FILLER                      PIC X(07) VALUE 'ASSSSSS'.
009300 01  WKS-TABLA-PERMISOS REDEFINES WKS-TABLA-PERMISOS-DATOS.
009400     05  WKS-PERM-RENGLON  OCCURS 4 TIMES
009500                            INDEXED BY WKS-IX-PERM.
009600         10  WKS-PERM-ROL            PIC X(01).
009700         10  WKS-PERM-ACCIONES       PIC X(06).
009800 01  WKS-PERMISOS-CONTADOR            PIC S9(04) COMP VALUE 4.
009900 01  WKS-PERM-ENCONTRADO              PIC X(01) VALUE 'N'.
010000     88  PERM-SI-ENCONTRADO                    VALUE 'S'.
010100     88  PERM-NO-ENCONTRADO                    VALUE 'N'.
010200
010300 LINKAGE SECTION.
010400 01  LK-ACCION                       PIC X(09).
010500     88  LK-ES-ENMASCARA                       VALUE 'ENMASCARA'.
010600     88  LK-ES-VERIFICA                        VALUE 'VERIFICA'.
010700 01  LK-TIPO-DATO                    PIC X(08).
010800     88  LK-TIPO-IBAN                          VALUE 'IBAN'.
010900     88  LK-TIPO-TAXID                         VALUE 'TAXID'.
011000     88  LK-TIPO-EMAIL                         VALUE 'EMAIL'.
011100     88  LK-TIPO-TELEFONO                      VALUE 'TELEFONO'.
011200 01  LK-DATO-ENTRADA                 PIC X(40).
011300 01  LK-DATO-SALIDA                  PIC X(40).
011400 01  LK-ROL                          PIC X(01).
011500 01  LK-ACCION-SOLICITADA            PIC X(01).
011600 01  LK-PERMISO-CONCEDIDO            PIC X(01).
011700     88  LK-PERMISO-SI                         VALUE 'S'.
011800     88  LK-PERMISO-NO                         VALUE 'N'.
011900******************************************************************
012000 PROCEDURE DIVISION USING LK-ACCION, LK-TIPO-DATO,
012050                           LK-DATO-ENTRADA, LK-DATO-SALIDA,
012075                           LK-ROL, LK-ACCION-SOLICITADA,
012100                           LK-PERMISO-CONCEDIDO.
012400******************************************************************
012500*               S E C C I O N    P R I N C I P A L
012600******************************************************************
012700 0000-MAIN SECTION.
012800     MOVE SPACES TO LK-DATO-SALIDA
012900     MOVE 'N'     TO LK-PERMISO-CONCEDIDO
013000
013100     EVALUATE TRUE
013200        WHEN LK-ES-ENMASCARA
013300           PERFORM 1000-ENMASCARA-DATO
013400        WHEN LK-ES-VERIFICA
013500           PERFORM 2000-VERIFICA-PERMISO
013600        WHEN OTHER
013700           CONTINUE
013800     END-EVALUATE
013900
014000     GOBACK.
014100 0000-MAIN-E. EXIT.
014200
014300*------------------------------------------------------------
014400*   1000  DESPACHADOR DE ENMASCARADO SEGUN TIPO DE DATO
014500*------------------------------------------------------------
014600 1000-ENMASCARA-DATO SECTION.
014700     EVALUATE TRUE
014800        WHEN LK-TIPO-IBAN
014900           PERFORM 1010-ENMASCARA-IBAN
015000        WHEN LK-TIPO-TAXID
015100           PERFORM 1100-ENMASCARA-TAX-ID
015200        WHEN LK-TIPO-EMAIL
015300           PERFORM 1200-ENMASCARA-EMAIL
015400        WHEN LK-TIPO-TELEFONO
015500           PERFORM 1300-ENMASCARA-TELEFONO
015600        WHEN OTHER
015700           MOVE LK-DATO-ENTRADA TO LK-DATO-SALIDA
015800     END-EVALUATE.
015900 1000-ENMASCARA-DATO-E. EXIT.
016000
016100*------------------------------------------------------------
016200*   1010  IBAN: SI LA LONGITUD ES MENOR A 10, NO SE ALTERA.
016300*         DE LO CONTRARIO SE CONSERVAN LOS PRIMEROS 6 Y LOS
016400*         ULTIMOS 4 CARACTERES; EL RESTO SE CUBRE CON '*'.
016500*------------------------------------------------------------
016600 1010-ENMASCARA-IBAN SECTION.
016700     MOVE SPACES TO WKS-DATO-TRABAJO WKS-RESULTADO-TRABAJO
016800     MOVE LK-DATO-ENTRADA TO WKS-DATO-TRABAJO
016900     PERFORM 1015-LARGO-DATO
017000     MOVE WKS-DATO-TRABAJO TO WKS-RESULTADO-TRABAJO
017100
017200     IF WKS-LONG-DATO >= 10
017300        MOVE 7 TO WKS-SUBI
017400        COMPUTE WKS-LIMITE = WKS-LONG-DATO - 4
017500        PERFORM 1011-CUBRE-UN-CARACTER
017600           UNTIL WKS-SUBI > WKS-LIMITE
017700     END-IF
017800
017900     MOVE WKS-RESULTADO-TRABAJO TO LK-DATO-SALIDA.
018000 1010-ENMASCARA-IBAN-E. EXIT.
018100
018200 1011-CUBRE-UN-CARACTER SECTION.
018300     MOVE '*' TO WKS-RESULTADO-CARACTER (WKS-SUBI)
018400     ADD 1 TO WKS-SUBI.
018500 1011-CUBRE-UN-CARACTER-E. EXIT.
018600
018700*------------------------------------------------------------
018800*   1015  DETERMINA LA LONGITUD OCUPADA DEL DATO (SIN BLANCOS
018900*         A LA DERECHA), RECORRIENDO CARACTER POR CARACTER DE
019000*         DERECHA A IZQUIERDA.
019100*------------------------------------------------------------
019200 1015-LARGO-DATO SECTION.
019300     MOVE 40 TO WKS-SUBI
019400     PERFORM 1016-RETROCEDE-UN-CARACTER
019500        UNTIL WKS-SUBI < 1
019600               OR WKS-DATO-CARACTER (WKS-SUBI) NOT = SPACE
019700     MOVE WKS-SUBI TO WKS-LONG-DATO.
019800 1015-LARGO-DATO-E. EXIT.
019900
020000 1016-RETROCEDE-UN-CARACTER SECTION.
020100     SUBTRACT 1 FROM WKS-SUBI.
020200 1016-RETROCEDE-UN-CARACTER-E. EXIT.
020300
020400*------------------------------------------------------------
020500*   1100  TAX-ID: SI LA LONGITUD ES MENOR A 4 EL RESULTADO ES
020600*         SIEMPRE "****".  DE LO CONTRARIO SE CUBRE TODO CON
020700*         '*' EXCEPTO LOS ULTIMOS 4 CARACTERES.
020800*------------------------------------------------------------
020900 1100-ENMASCARA-TAX-ID SECTION.
021000     MOVE SPACES TO WKS-DATO-TRABAJO WKS-RESULTADO-TRABAJO
021100     MOVE LK-DATO-ENTRADA TO WKS-DATO-TRABAJO
021200     PERFORM 1015-LARGO-DATO
021300
021400     IF WKS-LONG-DATO < 4
021500        MOVE '****' TO WKS-RESULTADO-TRABAJO
021600     ELSE
021700        MOVE WKS-DATO-TRABAJO TO WKS-RESULTADO-TRABAJO
021800        MOVE 1 TO WKS-SUBI
021900        COMPUTE WKS-LIMITE = WKS-LONG-DATO - 4
022000        PERFORM 1011-CUBRE-UN-CARACTER
022100           UNTIL WKS-SUBI > WKS-LIMITE
022200     END-IF
022300
022400     MOVE WKS-RESULTADO-TRABAJO TO LK-DATO-SALIDA.
022500 1100-ENMASCARA-TAX-ID-E. EXIT.
022600
022700*------------------------------------------------------------
022800*   1200  EMAIL: SI LA PARTE LOCAL TIENE UN SOLO CARACTER, EL
022900*         VALOR NO SE ALTERA.  DE LO CONTRARIO EL RESULTADO ES
023000*         EL PRIMER CARACTER DE LA PARTE LOCAL + "***@" + EL
023100*         DOMINIO COMPLETO (A PARTIR DE LA ARROBA).
023200*------------------------------------------------------------
023300 1200-ENMASCARA-EMAIL SECTION.
023400     MOVE SPACES TO WKS-DATO-TRABAJO WKS-RESULTADO-TRABAJO
023500     MOVE LK-DATO-ENTRADA TO WKS-DATO-TRABAJO
023600     MOVE 0 TO WKS-POS-ARROBA
023700     PERFORM 1015-LARGO-DATO
023800
023900     MOVE 1 TO WKS-SUBI
024000     PERFORM 1210-BUSCA-ARROBA
024100        UNTIL WKS-SUBI > WKS-LONG-DATO
024200               OR WKS-POS-ARROBA NOT = 0
024300
024400     IF WKS-POS-ARROBA = 0 OR WKS-POS-ARROBA = 2
024500        MOVE WKS-DATO-TRABAJO TO WKS-RESULTADO-TRABAJO
024600     ELSE
024700        COMPUTE WKS-LONG-DOMINIO =
024800                WKS-LONG-DATO - WKS-POS-ARROBA
024900        MOVE WKS-DATO-CARACTER (1)      TO
025000                WKS-RESULTADO-CARACTER (1)
025100        MOVE '***@'                     TO
025200                WKS-RESULTADO-TRABAJO (2:4)
025300        MOVE WKS-DATO-TRABAJO (WKS-POS-ARROBA + 1:
025400                               WKS-LONG-DOMINIO)  TO
025500                WKS-RESULTADO-TRABAJO (6:WKS-LONG-DOMINIO)
025600     END-IF
025700
025800     MOVE WKS-RESULTADO-TRABAJO TO LK-DATO-SALIDA.
025900 1200-ENMASCARA-EMAIL-E. EXIT.
026000
026100 1210-BUSCA-ARROBA SECTION.
026200     IF WKS-DATO-CARACTER (WKS-SUBI) = '@'
026300        MOVE WKS-SUBI TO WKS-POS-ARROBA
026400     END-IF
026500     ADD 1 TO WKS-SUBI.
026600 1210-BUSCA-ARROBA-E. EXIT.
026700
026800*------------------------------------------------------------
026900*   1300  TELEFONO: SE EXTRAEN SOLO LOS DIGITOS DEL DATO DE
027000*         ENTRADA.  SI QUEDAN MENOS DE 4, EL RESULTADO ES
027100*         "****".  DE LO CONTRARIO EL RESULTADO ES "****" +
027200*         LOS ULTIMOS 4 DIGITOS.
027300*------------------------------------------------------------
027400 1300-ENMASCARA-TELEFONO SECTION.
027500     MOVE SPACES TO WKS-DATO-TRABAJO WKS-RESULTADO-TRABAJO
027600                    WKS-DIGITOS-TRABAJO
027700     MOVE LK-DATO-ENTRADA TO WKS-DATO-TRABAJO
027800     PERFORM 1015-LARGO-DATO
027900     MOVE 0 TO WKS-LONG-DIGITOS
028000     MOVE 1 TO WKS-SUBI
028100     PERFORM 1310-EXTRAE-UN-DIGITO
028200        UNTIL WKS-SUBI > WKS-LONG-DATO
028300
028400     IF WKS-LONG-DIGITOS < 4
028500        MOVE '****' TO WKS-RESULTADO-TRABAJO
028600     ELSE
028700        MOVE '****' TO WKS-RESULTADO-TRABAJO
028800        MOVE WKS-DIGITOS-TRABAJO (WKS-LONG-DIGITOS - 3:4) TO
028900                WKS-RESULTADO-TRABAJO (5:4)
029000     END-IF
029100
029200     MOVE WKS-RESULTADO-TRABAJO TO LK-DATO-SALIDA.
029300 1300-ENMASCARA-TELEFONO-E. EXIT.
029400
029500 1310-EXTRAE-UN-DIGITO SECTION.
029600     IF WKS-DATO-CARACTER (WKS-SUBI) IS NUMERIC
029700        ADD 1 TO WKS-LONG-DIGITOS
029800        MOVE WKS-DATO-CARACTER (WKS-SUBI) TO
029900                WKS-DIGITOS-CARACTER (WKS-LONG-DIGITOS)
030000     END-IF
030100     ADD 1 TO WKS-SUBI.
030200 1310-EXTRAE-UN-DIGITO-E. EXIT.
030300
030400*------------------------------------------------------------
030500*   2000  VERIFICA-PERMISO: BUSCA EL ROL EN LA TABLA Y
030600*         REVISA SI LA ACCION SOLICITADA (R/C/U/A/D/X, VER
030700*         BANNER DE LA TABLA) APARECE PERMITIDA ('S') EN LA
030800*         COLUMNA POSICIONAL QUE LE CORRESPONDE PARA ESE ROL.
030900*------------------------------------------------------------
031000 2000-VERIFICA-PERMISO SECTION.
031100     MOVE 'N' TO WKS-PERM-ENCONTRADO
031200     MOVE 'N' TO LK-PERMISO-CONCEDIDO
031300     MOVE 0   TO WKS-POS-ACCION
031400
031500     SET WKS-IX-PERM TO 1
031600     SEARCH WKS-PERM-RENGLON
031700        AT END
031800           SET PERM-NO-ENCONTRADO TO TRUE
031900        WHEN WKS-PERM-ROL (WKS-IX-PERM) = LK-ROL
032000           SET PERM-SI-ENCONTRADO TO TRUE
032100     END-SEARCH
032200
032300     EVALUATE LK-ACCION-SOLICITADA
032400        WHEN 'R'  MOVE 1 TO WKS-POS-ACCION
032500        WHEN 'C'  MOVE 2 TO WKS-POS-ACCION
032600        WHEN 'U'  MOVE 3 TO WKS-POS-ACCION
032700        WHEN 'A'  MOVE 4 TO WKS-POS-ACCION
032800        WHEN 'D'  MOVE 5 TO WKS-POS-ACCION
032900        WHEN 'X'  MOVE 6 TO WKS-POS-ACCION
033000        WHEN OTHER MOVE 0 TO WKS-POS-ACCION
033100     END-EVALUATE
033200
033300     IF PERM-SI-ENCONTRADO AND WKS-POS-ACCION > 0
033400        IF WKS-PERM-ACCIONES (WKS-IX-PERM)
033500                             (WKS-POS-ACCION:1) = 'S'
033600           MOVE 'S' TO LK-PERMISO-CONCEDIDO
033700        END-IF
033800     END-IF.
033900 2000-VERIFICA-PERMISO-E. EXIT.
