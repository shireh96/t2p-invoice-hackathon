000100******************************************************************
000200* FECHA       : 18/04/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FILEDO ONG                                       *
000500* PROGRAMA    : NGOB200                                          *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000700* DESCRIPCION : MANTENIMIENTO DEL FLUJO DE APROBACION DEL        *
000800*             : ARCHIVADOR DE FACTURAS.  LEE UN LOTE DE          *
000900*             : SOLICITUDES DE TRANSICION DE ESTADO (DRAFT /     *
001000*             : NEEDS_REVIEW / APPROVED / POSTED), VALIDA CADA   *
001100*             : UNA CONTRA LA MAQUINA DE ESTADOS Y CONTRA EL     *
001200*             : PERMISO DEL ROL SOLICITANTE (VIA CALL A          *
001300*             : NGOSEG0), APLICA LAS TRANSICIONES VALIDAS AL     *
001400*             : LIBRO MAYOR EN MEMORIA -- REGISTRANDO APROBADOR  *
001500*             : Y FECHA DE APROBACION CUANDO CORRESPONDE Y       *
001600*             : REESCRIBIENDO EL TOKEN DE ESTADO DEL NOMBRE DE   *
001700*             : ARCHIVO -- Y AL FINALIZAR REGRABA EL LIBRO MAYOR *
001800*             : COMPLETO Y EMITE EL REPORTE DE RESULTADOS.       *
001900* ARCHIVOS    : REQCTL (ENTRADA), LEDGMTR (ENTRADA/SALIDA),      *
002000*             : FLAGOUT (ENTRADA), RPTAPRB (SALIDA - IMPRESO)    *
002100* INSTALADO   : 18/04/2024                                       *
002200* BPM/RATIONAL: 241560                                           *
002300* NOMBRE      : FLUJO DE APROBACION - FILEDO                     *
002400******************************************************************
002500*                    HISTORIAL DE CAMBIOS
002600*----------------------------------------------------------------
002620* 30/12/1999  PEDR  990045   REVISION Y2K: LOS CAMPOS DE FECHA
002640*                            YA ERAN DE 4 DIGITOS DE ANO
002660*                            (9(08) AAAAMMDD) DESDE EL DISEÑO
002680*                            ORIGINAL. SIN CAMBIOS DE LOGICA.
002700* 18/04/2024  PEDR  241560   VERSION INICIAL. MAQUINA DE ESTADOS
002800*                            (DRAFT/NEEDS_REVIEW/APPROVED/
002900*                            POSTED) Y REESCRITURA DEL TOKEN DE
003000*                            ESTADO EN EL NOMBRE DE ARCHIVO.
003100* 22/04/2024  PEDR  241560   SE AGREGA LA VALIDACION DE PERMISO
003200*                            POR ROL (CALL A NGOSEG0, ACCION
003300*                            VERIFICA) ANTES DE APLICAR CUALQUIER
003400*                            TRANSICION.
003500* 26/04/2024  PEDR  241560   SE AGREGA EL BLOQUEO DE LA
003600*                            TRANSICION A POSTED CUANDO EL
003700*                            DOCUMENTO TIENE UNA BANDERA DE
003800*                            SEVERIDAD ALTA PENDIENTE EN EL
003900*                            ARCHIVO DE BANDERAS.
004000* 02/05/2024  PEDR  241611   SE EXIGE NOMBRE DE APROBADOR NO EN
004100*                            BLANCO PARA LA TRANSICION A
004200*                            APPROVED, SOLICITADO POR AUDITORIA.
004300* 09/05/2024  MGLV  241611   SE CORRIGE MENSAJE DE RECHAZO PARA
004400*                            QUE MUESTRE EL ESTADO ANTERIOR, NO
004500*                            EL ESTADO SOLICITADO.
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    NGOB200.
005000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005100 INSTALLATION.  FILEDO ONG - DEPARTAMENTO DE SISTEMAS.
005200 DATE-WRITTEN.  22/09/1991.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT NGO-SOLICIT   ASSIGN TO REQCTL
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-SOLICIT.
006500     SELECT NGO-LEDGER    ASSIGN TO LEDGMTR
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-LEDGER.
006800     SELECT NGO-FLAGS     ASSIGN TO FLAGOUT
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-FLAGS.
007100     SELECT NGO-REPORTE   ASSIGN TO RPTAPRB
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-REPORTE.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  NGO-SOLICIT
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY NGREQT.
008100
008200 FD  NGO-LEDGER
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY NGLEDG.
008600
008700 FD  NGO-FLAGS
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY NGFLAG.
009100
009200 FD  NGO-REPORTE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 01  WKS-RENGLON-REPORTE         PIC X(132).
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*              INDICADORES DE ARCHIVO Y DE FIN DE ARCHIVO        *
010000******************************************************************
010100 01  WKS-INDICADORES.
010200     05  FS-SOLICIT                  PIC X(02) VALUE '00'.
010300     05  FS-LEDGER                   PIC X(02) VALUE '00'.
010400     05  FS-FLAGS                    PIC X(02) VALUE '00'.
010500     05  FS-REPORTE                  PIC X(02) VALUE '00'.
010600     05  WKS-SW-FIN-SOLICIT          PIC X(01) VALUE 'N'.
010700         88  FIN-SOLICIT                       VALUE 'S'.
010800     05  WKS-SW-FIN-LEDGER           PIC X(01) VALUE 'N'.
010900         88  FIN-LEDGER                        VALUE 'S'.
011000     05  WKS-SW-FIN-FLAGS            PIC X(01) VALUE 'N'.
011100         88  FIN-FLAGS                         VALUE 'S'.
011200     05  WKS-SW-CONTINUA             PIC X(01) VALUE 'S'.
011300         88  CONTINUA-SI                       VALUE 'S'.
011400         88  CONTINUA-NO                       VALUE 'N'.
011500     05  WKS-SW-TRANSICION           PIC X(01) VALUE 'N'.
011600         88  TRANSICION-VALIDA                 VALUE 'S'.
011700         88  TRANSICION-INVALIDA               VALUE 'N'.
011800
011900*----------------------------------------------------------------
012000*    FECHA DE PROCESO (PARAMETRO DE CORRIDA)
012100*----------------------------------------------------------------
012200 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE 0.
012300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012400     05  WKS-FP-ANO                  PIC 9(04).
012500     05  WKS-FP-MES                  PIC 9(02).
012600     05  WKS-FP-DIA                  PIC 9(02).
012700 01  WKS-FECHA-SISTEMA               PIC 9(06).
012800 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012900     05  WKS-FS-ANO2                 PIC 9(02).
013000     05  WKS-FS-MES                  PIC 9(02).
013100     05  WKS-FS-DIA                  PIC 9(02).
013200
013300*----------------------------------------------------------------
013400*    CONTADORES Y ACUMULADORES (COMP)
013500*----------------------------------------------------------------
013600 01  WKS-CONTADORES.
013700     05  WKS-SOLICITUDES-LEIDAS      PIC S9(07) COMP VALUE 0.
013800     05  WKS-SOLICITUDES-APLICADAS   PIC S9(07) COMP VALUE 0.
013900     05  WKS-SOLICITUDES-RECHAZADAS  PIC S9(07) COMP VALUE 0.
014000     05  WKS-LEDGER-RENGLONES        PIC S9(07) COMP VALUE 0.
014100     05  WKS-IX-LEDGER               PIC S9(07) COMP VALUE 0.
014200     05  WKS-IX-LEDGER-ENCONTRADO    PIC S9(07) COMP VALUE 0.
014300     05  WKS-BANDERA-ALTA-CONTADOR   PIC S9(07) COMP VALUE 0.
014400     05  WKS-SUBI                    PIC S9(04) COMP VALUE 0.
014500     05  WKS-SUBK                    PIC S9(04) COMP VALUE 0.
014600     05  WKS-LARGO-ARCHIVO           PIC S9(04) COMP VALUE 0.
014700     05  WKS-POS-DBL-GUION           PIC S9(04) COMP VALUE 0.
014800
014900*----------------------------------------------------------------
015000*    LIBRO MAYOR EN MEMORIA (ESPEJO DEL RENGLON NGLG-RENGLON,
015100*    MISMO ORDEN Y ANCHO DE CAMPOS QUE EN NGOB100)
015200*----------------------------------------------------------------
015300 01  WKS-TABLA-LEDGER.
015400     05  WKS-LG-RENGLON  OCCURS 5000 TIMES
015500                          INDEXED BY WKS-IX-LG.
015600         10  WKS-LG-DOC-ID           PIC X(12).
015700         10  WKS-LG-ISSUE-DATE       PIC 9(08).
015800         10  WKS-LG-DUE-DATE         PIC 9(08).
015900         10  WKS-LG-VENDOR           PIC X(30).
016000         10  WKS-LG-INVOICE-NUMBER   PIC X(15).
016100         10  WKS-LG-CURRENCY         PIC X(03).
016200         10  WKS-LG-SUBTOTAL         PIC S9(09)V99.
016300         10  WKS-LG-TAX-AMOUNT       PIC S9(09)V99.
016400         10  WKS-LG-GRAND-TOTAL      PIC S9(09)V99.
016500         10  WKS-LG-PROJECT-CODE     PIC X(08).
016600         10  WKS-LG-GRANT-CODE       PIC X(08).
016700         10  WKS-LG-FUND-TYPE        PIC X(01).
016800         10  WKS-LG-CATEGORY-PRIM    PIC X(15).
016900         10  WKS-LG-STATUS           PIC X(01).
017000         10  WKS-LG-FISCAL-YEAR      PIC X(09).
017100         10  WKS-LG-FOLDER-PATH      PIC X(80).
017200         10  WKS-LG-FILE-NAME        PIC X(120).
017300         10  WKS-LG-DEDUPE-STATUS    PIC X(01).
017400         10  WKS-LG-CHECKSUM         PIC X(16).
017500         10  WKS-LG-FINGERPRINT      PIC X(60).
017600         10  WKS-LG-APPROVER         PIC X(20).
017700         10  WKS-LG-APPROVED-DATE    PIC 9(08).
017800
017900*----------------------------------------------------------------
018000*    TABLA DE DOCUMENTOS CON BANDERA DE SEVERIDAD ALTA PENDIENTE
018100*    (CARGADA UNA SOLA VEZ DESDE FLAGOUT AL INICIO DE LA CORRIDA)
018200*----------------------------------------------------------------
018300 01  WKS-TABLA-BANDERA-ALTA.
018400     05  WKS-BALTA-RENGLON  OCCURS 3000 TIMES
018500                             INDEXED BY WKS-IX-BALTA.
018600         10  WKS-BALTA-DOC-ID        PIC X(12).
018700
018800*----------------------------------------------------------------
018900*    TABLA DE TRANSICIONES VALIDAS (MAQUINA DE ESTADOS)
019000*    D=DRAFT  N=NEEDS_REVIEW  A=APPROVED  P=POSTED
019100*----------------------------------------------------------------
019200 01  WKS-TABLA-TRANSICION-DATOS.
019300     05  FILLER                      PIC X(02) VALUE 'DN'.
019400     05  FILLER                      PIC X(02) VALUE 'DA'.
019500     05  FILLER                      PIC X(02) VALUE 'ND'.
019600     05  FILLER                      PIC X(02) VALUE 'NA'.
019700     05  FILLER                      PIC X(02) VALUE 'AP'.
019800 01  WKS-TABLA-TRANSICION REDEFINES WKS-TABLA-TRANSICION-DATOS.
019900     05  WKS-TRANS-RENGLON  OCCURS 5 TIMES
020000                             INDEXED BY WKS-IX-TRANS.
020100         10  WKS-TRANS-DESDE         PIC X(01).
020200         10  WKS-TRANS-HACIA         PIC X(01).
020300
020400*----------------------------------------------------------------
020500*    CAMPOS DE TRABAJO DE LA SOLICITUD QUE SE ESTA PROCESANDO
020600*----------------------------------------------------------------
020700 01  WKS-SOLICITUD-TRABAJO.
020800     05  WKS-ESTADO-ACTUAL           PIC X(01) VALUE SPACE.
020900     05  WKS-ESTADO-NUEVO            PIC X(01) VALUE SPACE.
021000     05  WKS-PALABRA-ESTADO-NUEVO    PIC X(12) VALUE SPACES.
021100     05  WKS-MENSAJE-RESULTADO       PIC X(60) VALUE SPACES.
021200
021300*----------------------------------------------------------------
021400*    ESPEJO DE LA LINKAGE DE NGOSEG0 (ACCION = VERIFICA)
021500*----------------------------------------------------------------
021600 01  WKS-CALL-PARAMETROS.
021700     05  WKS-CALL-ACCION             PIC X(09) VALUE SPACES.
021800     05  WKS-CALL-TIPO               PIC X(08) VALUE SPACES.
021900     05  WKS-CALL-ENTRADA            PIC X(40) VALUE SPACES.
022000     05  WKS-CALL-SALIDA             PIC X(40) VALUE SPACES.
022100     05  WKS-CALL-ROL                PIC X(01) VALUE SPACE.
022200     05  WKS-CALL-ACCION-SOL         PIC X(01) VALUE SPACE.
022300     05  WKS-CALL-PERMISO            PIC X(01) VALUE SPACE.
022400
022500*----------------------------------------------------------------
022600*    CAMPO GENERICO PARA LOCALIZAR EL TOKEN DE ESTADO DENTRO
022700*    DEL NOMBRE DE ARCHIVO (RECORRIDO CARACTER POR CARACTER)
022800*----------------------------------------------------------------
022900 01  WKS-CAMPO-ARCHIVO               PIC X(120) VALUE SPACES.
023000 01  WKS-CAMPO-ARCHIVO-R REDEFINES WKS-CAMPO-ARCHIVO.
023100     05  WKS-CA-CARACTER             PIC X(01) OCCURS 120 TIMES.
023200 01  WKS-CAMPO-ARCHIVO-NUEVO         PIC X(120) VALUE SPACES.
023300
023400*----------------------------------------------------------------
023500*    LINEAS DEL REPORTE DE RESULTADOS
023600*----------------------------------------------------------------
023700 01  WKS-LIN-TITULO-1.
023800     05  FILLER                      PIC X(40) VALUE
023900         'FILEDO ONG - FLUJO DE APROBACION'.
024000     05  FILLER                      PIC X(92) VALUE SPACES.
024100 01  WKS-LIN-TITULO-2.
024200     05  FILLER                      PIC X(20) VALUE
024300         'FECHA DE PROCESO : '.
024400     05  WKS-T2-FECHA                PIC 9999/99/99.
024500     05  FILLER                      PIC X(102) VALUE SPACES.
024600 01  WKS-LIN-SEPARADOR               PIC X(132) VALUE ALL '-'.
024700 01  WKS-LIN-DETALLE.
024800     05  WKS-LD-DOC-ID               PIC X(12) VALUE SPACES.
024900     05  FILLER                      PIC X(01) VALUE SPACES.
025000     05  WKS-LD-DESDE                PIC X(12) VALUE SPACES.
025100     05  FILLER                      PIC X(04) VALUE ' -> '.
025200     05  WKS-LD-HACIA                PIC X(12) VALUE SPACES.
025300     05  FILLER                      PIC X(01) VALUE SPACES.
025400     05  WKS-LD-RESULTADO            PIC X(09) VALUE SPACES.
025500     05  FILLER                      PIC X(01) VALUE SPACES.
025600     05  WKS-LD-MENSAJE              PIC X(60) VALUE SPACES.
025700     05  FILLER                      PIC X(19) VALUE SPACES.
025800 01  WKS-LIN-TOTALES.
025900     05  FILLER                      PIC X(24) VALUE
026000         'REQUESTS READ.........: '.
026100     05  WKS-TC-LEIDAS               PIC ZZZ,ZZ9.
026200     05  FILLER                      PIC X(94) VALUE SPACES.
026300 01  WKS-LIN-TOTALES-2.
026400     05  FILLER                      PIC X(24) VALUE
026500         'REQUESTS APPLIED......: '.
026600     05  WKS-TC-APLICADAS            PIC ZZZ,ZZ9.
026700     05  FILLER                      PIC X(94) VALUE SPACES.
026800 01  WKS-LIN-TOTALES-3.
026900     05  FILLER                      PIC X(24) VALUE
027000         'REQUESTS REJECTED.....: '.
027100     05  WKS-TC-RECHAZADAS           PIC ZZZ,ZZ9.
027200     05  FILLER                      PIC X(94) VALUE SPACES.
027300******************************************************************
027400 PROCEDURE DIVISION.
027500******************************************************************
027600*               S E C C I O N    P R I N C I P A L
027700******************************************************************
027800 1000-MAIN SECTION.
027900     PERFORM 1100-APERTURA-ARCHIVOS
028000     PERFORM 1150-CARGA-LIBRO-MAYOR
028100     PERFORM 1170-CARGA-BANDERAS-ALTAS
028200     PERFORM 1200-LEE-PRIMERA-SOLICITUD
028300     PERFORM 1800-PROCESA-SOLICITUD UNTIL FIN-SOLICIT
028400     PERFORM 2430-REGRABA-LIBRO-MAYOR
028500     PERFORM 3900-TOTALES-CONTROL
028600     PERFORM 1990-CIERRA-ARCHIVOS
028700     STOP RUN.
028800 1000-MAIN-E. EXIT.
028900
029000*------------------------------------------------------------
029100*   1100  ABRE TODOS LOS ARCHIVOS DEL PROCESO Y OBTIENE LA
029200*         FECHA DE PROCESO DEL RELOJ DEL SISTEMA.
029300*------------------------------------------------------------
029400 1100-APERTURA-ARCHIVOS SECTION.
029500     ACCEPT WKS-FECHA-SISTEMA FROM DATE
029600     IF WKS-FS-ANO2 < 50
029700        COMPUTE WKS-FP-ANO = 2000 + WKS-FS-ANO2
029800     ELSE
029900        COMPUTE WKS-FP-ANO = 1900 + WKS-FS-ANO2
030000     END-IF
030100     MOVE WKS-FS-MES TO WKS-FP-MES
030200     MOVE WKS-FS-DIA TO WKS-FP-DIA
030300
030400     OPEN INPUT  NGO-SOLICIT
030500     OPEN INPUT  NGO-LEDGER
030600     OPEN INPUT  NGO-FLAGS
030700     OPEN OUTPUT NGO-REPORTE
030800
030900     EVALUATE TRUE
031000        WHEN FS-SOLICIT NOT = '00' AND FS-SOLICIT NOT = '10'
031100           DISPLAY 'NGOB200 - ERROR AL ABRIR REQCTL  ' FS-SOLICIT
031200                    UPON CONSOLE
031300        WHEN FS-LEDGER NOT = '00' AND FS-LEDGER NOT = '10'
031400           DISPLAY 'NGOB200 - ERROR AL ABRIR LEDGMTR ' FS-LEDGER
031500                    UPON CONSOLE
031600        WHEN OTHER
031700           CONTINUE
031800     END-EVALUATE
031900
032000     MOVE WKS-FECHA-PROCESO TO WKS-T2-FECHA
032100     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TITULO-1
032200     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TITULO-2
032300     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR.
032400 1100-APERTURA-ARCHIVOS-E. EXIT.
032500
032600*------------------------------------------------------------
032700*   1150  CARGA EL LIBRO MAYOR COMPLETO A MEMORIA (ES EL
032800*         MISMO ESQUEMA DE CARGA/REGRABADO USADO EN NGOB100,
032900*         PUES EL ARCHIVO ES LINE SEQUENTIAL Y NO ADMITE
033000*         REWRITE DIRECTO DE UN RENGLON).
033100*------------------------------------------------------------
033200 1150-CARGA-LIBRO-MAYOR SECTION.
033300     MOVE 0 TO WKS-LEDGER-RENGLONES
033400     READ NGO-LEDGER
033500        AT END SET FIN-LEDGER TO TRUE
033600     END-READ
033700     PERFORM 1160-CARGA-UN-RENGLON UNTIL FIN-LEDGER.
033800 1150-CARGA-LIBRO-MAYOR-E. EXIT.
033900
034000 1160-CARGA-UN-RENGLON SECTION.
034100     ADD 1 TO WKS-LEDGER-RENGLONES
034200     SET WKS-IX-LEDGER TO WKS-LEDGER-RENGLONES
034300     MOVE NGLG-RENGLON TO WKS-LG-RENGLON (WKS-IX-LEDGER)
034400     READ NGO-LEDGER
034500        AT END SET FIN-LEDGER TO TRUE
034600     END-READ.
034700 1160-CARGA-UN-RENGLON-E. EXIT.
034800
034900*------------------------------------------------------------
035000*   1170  CARGA A MEMORIA LOS DOC-ID QUE TIENEN AL MENOS UNA
035100*         BANDERA DE SEVERIDAD ALTA PENDIENTE, PARA EL CHEQUEO
035200*         DE 2060 SIN TENER QUE RELEER FLAGOUT POR CADA
035300*         SOLICITUD DE TRANSICION A POSTED.
035400*------------------------------------------------------------
035500 1170-CARGA-BANDERAS-ALTAS SECTION.
035600     READ NGO-FLAGS
035700        AT END SET FIN-FLAGS TO TRUE
035800     END-READ
035900     PERFORM 1175-CARGA-UNA-BANDERA-ALTA UNTIL FIN-FLAGS
036000     CLOSE NGO-FLAGS.
036100 1170-CARGA-BANDERAS-ALTAS-E. EXIT.
036200
036300 1175-CARGA-UNA-BANDERA-ALTA SECTION.
036400     IF VF-SEVERIDAD-ALTA
036500        AND WKS-BANDERA-ALTA-CONTADOR < 3000
036600        ADD 1 TO WKS-BANDERA-ALTA-CONTADOR
036700        SET WKS-IX-BALTA TO WKS-BANDERA-ALTA-CONTADOR
036800        MOVE VF-DOC-ID TO WKS-BALTA-DOC-ID (WKS-IX-BALTA)
036900     END-IF
037000     READ NGO-FLAGS
037100        AT END SET FIN-FLAGS TO TRUE
037200     END-READ.
037300 1175-CARGA-UNA-BANDERA-ALTA-E. EXIT.
037400
037500*------------------------------------------------------------
037600*   1200  LEE LA PRIMERA SOLICITUD DEL LOTE.
037700*------------------------------------------------------------
037800 1200-LEE-PRIMERA-SOLICITUD SECTION.
037900     READ NGO-SOLICIT
038000        AT END SET FIN-SOLICIT TO TRUE
038100     END-READ.
038200 1200-LEE-PRIMERA-SOLICITUD-E. EXIT.
038300
038400*------------------------------------------------------------
038500*   1800  PROCESA UNA SOLICITUD DE TRANSICION: VALIDA, APLICA
038600*         SI ES VALIDA, REESCRIBE EL TOKEN DE ESTADO DEL
038700*         NOMBRE DE ARCHIVO Y ESCRIBE EL RENGLON DE RESULTADO.
038800*------------------------------------------------------------
038900 1800-PROCESA-SOLICITUD SECTION.
039000     ADD 1 TO WKS-SOLICITUDES-LEIDAS
039100     PERFORM 2000-VALIDA-TRANSICION
039200     IF TRANSICION-VALIDA
039300        PERFORM 2100-APLICA-TRANSICION
039400        PERFORM 2200-REESCRIBE-TOKEN-ESTADO
039500        ADD 1 TO WKS-SOLICITUDES-APLICADAS
039600     ELSE
039700        ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
039800     END-IF
039900     PERFORM 1900-ESCRIBE-RESULTADO
040000     READ NGO-SOLICIT
040100        AT END SET FIN-SOLICIT TO TRUE
040200     END-READ.
040300 1800-PROCESA-SOLICITUD-E. EXIT.
040400
040500*------------------------------------------------------------
040600*   1900  ESCRIBE EL RENGLON DE RESULTADO DE LA SOLICITUD.
040700*------------------------------------------------------------
040800 1900-ESCRIBE-RESULTADO SECTION.
040900     MOVE SPACES         TO WKS-LIN-DETALLE
041000     MOVE RQ-DOC-ID      TO WKS-LD-DOC-ID
041100     MOVE WKS-ESTADO-ACTUAL TO WKS-LD-DESDE
041200     MOVE RQ-ESTADO-SOLICITADO TO WKS-LD-HACIA
041300     MOVE WKS-MENSAJE-RESULTADO TO WKS-LD-MENSAJE
041400     IF TRANSICION-VALIDA
041500        MOVE 'APPLIED  ' TO WKS-LD-RESULTADO
041600     ELSE
041700        MOVE 'REJECTED ' TO WKS-LD-RESULTADO
041800     END-IF
041900     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-DETALLE.
042000 1900-ESCRIBE-RESULTADO-E. EXIT.
042100
042200*------------------------------------------------------------
042300*   2000  VALIDA-TRANSICION: CORRE, EN ORDEN, TODOS LOS
042400*         CHEQUEOS QUE UNA SOLICITUD DEBE PASAR ANTES DE
042500*         PODER APLICARSE.  CUALQUIER CHEQUEO QUE FALLE
042600*         DETIENE LA CADENA (WKS-SW-CONTINUA = 'N') Y DEJA
042700*         EL MOTIVO EN WKS-MENSAJE-RESULTADO.
042800*------------------------------------------------------------
042900 2000-VALIDA-TRANSICION SECTION.
043000     SET TRANSICION-INVALIDA TO TRUE
043100     SET CONTINUA-SI         TO TRUE
043200     MOVE SPACES TO WKS-MENSAJE-RESULTADO
043300
043400     PERFORM 2010-BUSCA-DOCUMENTO
043500     IF CONTINUA-SI
043600        PERFORM 2020-TRADUCE-ESTADO-SOLICITADO
043700     END-IF
043800     IF CONTINUA-SI
043900        PERFORM 2030-VERIFICA-PERMISO-ROL
044000     END-IF
044100     IF CONTINUA-SI
044200        PERFORM 2040-VERIFICA-TABLA-TRANSICION
044300     END-IF
044400     IF CONTINUA-SI
044500        PERFORM 2050-VERIFICA-REGLAS-ESPECIALES
044600     END-IF
044700     IF CONTINUA-SI
044800        SET TRANSICION-VALIDA TO TRUE
044900        MOVE 'TRANSICION APLICADA CORRECTAMENTE' TO
045000             WKS-MENSAJE-RESULTADO
045100     END-IF.
045200 2000-VALIDA-TRANSICION-E. EXIT.
045300
045400*------------------------------------------------------------
045500*   2010  BUSCA EL DOC-ID DE LA SOLICITUD EN EL LIBRO MAYOR
045600*         EN MEMORIA.
045700*------------------------------------------------------------
045800 2010-BUSCA-DOCUMENTO SECTION.
045900     SET WKS-IX-LG TO 1
046000     SEARCH WKS-LG-RENGLON
046100        AT END
046200           SET CONTINUA-NO TO TRUE
046300           MOVE 'DOCUMENTO NO EXISTE EN EL LIBRO MAYOR' TO
046400                WKS-MENSAJE-RESULTADO
046500        WHEN WKS-LG-DOC-ID (WKS-IX-LG) = RQ-DOC-ID
046600           MOVE WKS-IX-LG TO WKS-IX-LEDGER-ENCONTRADO
046700     END-SEARCH.
046800 2010-BUSCA-DOCUMENTO-E. EXIT.
046900
047000*------------------------------------------------------------
047100*   2020  TRADUCE LA PALABRA DE ESTADO SOLICITADA A SU CODIGO
047200*         DE UN CARACTER (D/N/A/P, MISMO CODIGO DE LG-STATUS)
047300*         Y RESCATA EL ESTADO ACTUAL DEL DOCUMENTO.
047400*------------------------------------------------------------
047500 2020-TRADUCE-ESTADO-SOLICITADO SECTION.
047600     EVALUATE TRUE
047700        WHEN RQ-PIDE-DRAFT
047800           MOVE 'D' TO WKS-ESTADO-NUEVO
047900        WHEN RQ-PIDE-NEEDS-REVIEW
048000           MOVE 'N' TO WKS-ESTADO-NUEVO
048100        WHEN RQ-PIDE-APPROVED
048200           MOVE 'A' TO WKS-ESTADO-NUEVO
048300        WHEN RQ-PIDE-POSTED
048400           MOVE 'P' TO WKS-ESTADO-NUEVO
048500        WHEN OTHER
048600           MOVE SPACE TO WKS-ESTADO-NUEVO
048700           SET CONTINUA-NO TO TRUE
048800           MOVE 'ESTADO SOLICITADO NO RECONOCIDO' TO
048900                WKS-MENSAJE-RESULTADO
049000     END-EVALUATE
049100     MOVE WKS-LG-STATUS (WKS-IX-LEDGER-ENCONTRADO) TO
049200          WKS-ESTADO-ACTUAL.
049300 2020-TRADUCE-ESTADO-SOLICITADO-E. EXIT.
049400
049500*------------------------------------------------------------
049600*   2030  VERIFICA EL PERMISO DEL ROL SOLICITANTE VIA CALL A
049700*         NGOSEG0 (ACCION VERIFICA).  LA TRANSICION A
049800*         APPROVED REQUIERE LA ACCION DE APROBAR (A); CUALQUIER
049900*         OTRA TRANSICION REQUIERE LA ACCION DE ACTUALIZAR (U).
050000*------------------------------------------------------------
050100 2030-VERIFICA-PERMISO-ROL SECTION.
050200     MOVE 'VERIFICA' TO WKS-CALL-ACCION
050300     MOVE SPACES     TO WKS-CALL-TIPO
050400     MOVE SPACES     TO WKS-CALL-ENTRADA
050500     MOVE SPACES     TO WKS-CALL-SALIDA
050600     MOVE RQ-ROL     TO WKS-CALL-ROL
050700     IF WKS-ESTADO-NUEVO = 'A'
050800        MOVE 'A' TO WKS-CALL-ACCION-SOL
050900     ELSE
051000        MOVE 'U' TO WKS-CALL-ACCION-SOL
051100     END-IF
051200     MOVE 'N' TO WKS-CALL-PERMISO
051300
051400     CALL 'NGOSEG0' USING WKS-CALL-ACCION, WKS-CALL-TIPO,
051500                           WKS-CALL-ENTRADA, WKS-CALL-SALIDA,
051600                           WKS-CALL-ROL, WKS-CALL-ACCION-SOL,
051700                           WKS-CALL-PERMISO
051800
051900     IF WKS-CALL-PERMISO NOT = 'S'
052000        SET CONTINUA-NO TO TRUE
052100        MOVE 'ROL SIN PERMISO PARA ESTA ACCION' TO
052200             WKS-MENSAJE-RESULTADO
052300     END-IF.
052400 2030-VERIFICA-PERMISO-ROL-E. EXIT.
052500
052600*------------------------------------------------------------
052700*   2040  VERIFICA QUE EL PAR (ESTADO ACTUAL, ESTADO NUEVO)
052800*         APAREZCA EN LA TABLA DE TRANSICIONES VALIDAS.
052900*------------------------------------------------------------
053000 2040-VERIFICA-TABLA-TRANSICION SECTION.
053100     SET WKS-IX-TRANS TO 1
053200     SEARCH WKS-TRANS-RENGLON
053300        AT END
053400           SET CONTINUA-NO TO TRUE
053500           MOVE 'TRANSICION DE ESTADO NO PERMITIDA' TO
053600                WKS-MENSAJE-RESULTADO
053700        WHEN WKS-TRANS-DESDE (WKS-IX-TRANS) = WKS-ESTADO-ACTUAL
053800             AND WKS-TRANS-HACIA (WKS-IX-TRANS) = WKS-ESTADO-NUEVO
053900           CONTINUE
054000     END-SEARCH.
054100 2040-VERIFICA-TABLA-TRANSICION-E. EXIT.
054200
054300*------------------------------------------------------------
054400*   2050  REGLAS ESPECIALES: LA TRANSICION A POSTED SE
054500*         RECHAZA SI HAY UNA BANDERA DE SEVERIDAD ALTA
054600*         PENDIENTE; LA TRANSICION A APPROVED EXIGE UN
054700*         NOMBRE DE APROBADOR NO EN BLANCO.
054800*------------------------------------------------------------
054900 2050-VERIFICA-REGLAS-ESPECIALES SECTION.
055000     IF WKS-ESTADO-NUEVO = 'P'
055100        PERFORM 2060-VERIFICA-BANDERA-ALTA
055200     END-IF
055300     IF CONTINUA-SI AND WKS-ESTADO-NUEVO = 'A'
055400        IF RQ-APROBADOR = SPACES
055500           SET CONTINUA-NO TO TRUE
055600           MOVE 'SE REQUIERE NOMBRE DE APROBADOR' TO
055700                WKS-MENSAJE-RESULTADO
055800        END-IF
055900     END-IF.
056000 2050-VERIFICA-REGLAS-ESPECIALES-E. EXIT.
056100
056200 2060-VERIFICA-BANDERA-ALTA SECTION.
056300     IF WKS-BANDERA-ALTA-CONTADOR > 0
056400        SET WKS-IX-BALTA TO 1
056500        SEARCH WKS-BALTA-RENGLON
056600           AT END
056700              CONTINUE
056800           WHEN WKS-BALTA-DOC-ID (WKS-IX-BALTA) = RQ-DOC-ID
056900              SET CONTINUA-NO TO TRUE
057000              MOVE
057100              'NO SE PUEDE PUBLICAR: BANDERA ALTA PENDIENTE' TO
057200                 WKS-MENSAJE-RESULTADO
057300        END-SEARCH
057400     END-IF.
057500 2060-VERIFICA-BANDERA-ALTA-E. EXIT.
057600
057700*------------------------------------------------------------
057800*   2100  APLICA LA TRANSICION AL RENGLON DEL LIBRO MAYOR EN
057900*         MEMORIA.  SI EL NUEVO ESTADO ES APPROVED, REGISTRA
058000*         EL APROBADOR Y LA FECHA DE APROBACION.
058100*------------------------------------------------------------
058200 2100-APLICA-TRANSICION SECTION.
058300     MOVE WKS-ESTADO-NUEVO TO
058400          WKS-LG-STATUS (WKS-IX-LEDGER-ENCONTRADO)
058500     IF WKS-ESTADO-NUEVO = 'A'
058600        MOVE RQ-APROBADOR      TO
058700             WKS-LG-APPROVER (WKS-IX-LEDGER-ENCONTRADO)
058800        MOVE WKS-FECHA-PROCESO TO
058900             WKS-LG-APPROVED-DATE (WKS-IX-LEDGER-ENCONTRADO)
059000     END-IF.
059100 2100-APLICA-TRANSICION-E. EXIT.
059200
059300*------------------------------------------------------------
059400*   2200  REESCRIBE EL TOKEN DE ESTADO DEL NOMBRE DE ARCHIVO
059500*         (EL ULTIMO SEGMENTO SEPARADO POR DOBLE GUION BAJO,
059600*         ANTES DE LA EXTENSION .PDF) CON LA PALABRA DEL
059700*         NUEVO ESTADO.
059800*------------------------------------------------------------
059900 2200-REESCRIBE-TOKEN-ESTADO SECTION.
060000     MOVE WKS-LG-FILE-NAME (WKS-IX-LEDGER-ENCONTRADO) TO
060100          WKS-CAMPO-ARCHIVO
060200     PERFORM 2210-LARGO-CAMPO-ARCHIVO
060300     MOVE 0 TO WKS-POS-DBL-GUION
060400
060500     IF WKS-LARGO-ARCHIVO > 6
060600        COMPUTE WKS-SUBI = WKS-LARGO-ARCHIVO - 5
060700        PERFORM 2220-BUSCA-DOBLE-GUION
060800           UNTIL WKS-SUBI < 1 OR WKS-POS-DBL-GUION NOT = 0
060900     END-IF
061000
061100     IF WKS-POS-DBL-GUION > 0
061200        PERFORM 2230-DETERMINA-PALABRA-ESTADO
061300        MOVE SPACES TO WKS-CAMPO-ARCHIVO-NUEVO
061400        STRING WKS-CAMPO-ARCHIVO (1:WKS-POS-DBL-GUION + 1)
061500                  DELIMITED BY SIZE
061600               WKS-PALABRA-ESTADO-NUEVO
061700                  DELIMITED BY SPACE
061800               '.pdf'
061900                  DELIMITED BY SIZE
062000               INTO WKS-CAMPO-ARCHIVO-NUEVO
062100        MOVE WKS-CAMPO-ARCHIVO-NUEVO TO
062200             WKS-LG-FILE-NAME (WKS-IX-LEDGER-ENCONTRADO)
062300     END-IF.
062400 2200-REESCRIBE-TOKEN-ESTADO-E. EXIT.
062500
062600*------------------------------------------------------------
062700*   2210  DETERMINA LA LONGITUD OCUPADA (SIN BLANCOS A LA
062800*         DERECHA) DEL NOMBRE DE ARCHIVO.
062900*------------------------------------------------------------
063000 2210-LARGO-CAMPO-ARCHIVO SECTION.
063100     MOVE 120 TO WKS-SUBK
063200     PERFORM 2211-RETROCEDE-CAMPO-ARCHIVO
063300        UNTIL WKS-SUBK < 1
063400               OR WKS-CA-CARACTER (WKS-SUBK) NOT = SPACE
063500     MOVE WKS-SUBK TO WKS-LARGO-ARCHIVO.
063600 2210-LARGO-CAMPO-ARCHIVO-E. EXIT.
063700
063800 2211-RETROCEDE-CAMPO-ARCHIVO SECTION.
063900     SUBTRACT 1 FROM WKS-SUBK.
064000 2211-RETROCEDE-CAMPO-ARCHIVO-E. EXIT.
064100
064200*------------------------------------------------------------
064300*   2220  RETROCEDE DESDE ANTES DE LA EXTENSION .PDF BUSCANDO
064400*         EL PAR DE GUIONES BAJOS QUE SEPARA EL TOKEN DE
064500*         ESTADO DEL RESTO DEL NOMBRE DE ARCHIVO.
064600*------------------------------------------------------------
064700 2220-BUSCA-DOBLE-GUION SECTION.
064800     IF WKS-CA-CARACTER (WKS-SUBI) = '_'
064900        AND WKS-CA-CARACTER (WKS-SUBI + 1) = '_'
065000        MOVE WKS-SUBI TO WKS-POS-DBL-GUION
065100     END-IF
065200     SUBTRACT 1 FROM WKS-SUBI.
065300 2220-BUSCA-DOBLE-GUION-E. EXIT.
065400
065500*------------------------------------------------------------
065600*   2230  TRADUCE EL CODIGO DE UN CARACTER DEL NUEVO ESTADO A
065700*         LA PALABRA QUE VA EN EL NOMBRE DE ARCHIVO.
065800*------------------------------------------------------------
065900 2230-DETERMINA-PALABRA-ESTADO SECTION.
066000     EVALUATE WKS-ESTADO-NUEVO
066100        WHEN 'D'
066200           MOVE 'draft'        TO WKS-PALABRA-ESTADO-NUEVO
066300        WHEN 'N'
066400           MOVE 'needs_review' TO WKS-PALABRA-ESTADO-NUEVO
066500        WHEN 'A'
066600           MOVE 'approved'     TO WKS-PALABRA-ESTADO-NUEVO
066700        WHEN 'P'
066800           MOVE 'posted'       TO WKS-PALABRA-ESTADO-NUEVO
066900        WHEN OTHER
067000           MOVE SPACES         TO WKS-PALABRA-ESTADO-NUEVO
067100     END-EVALUATE.
067200 2230-DETERMINA-PALABRA-ESTADO-E. EXIT.
067300
067400*------------------------------------------------------------
067500*   2430  REGRABA EL LIBRO MAYOR COMPLETO A PARTIR DE LA
067600*         TABLA EN MEMORIA (LINE SEQUENTIAL NO ADMITE REWRITE
067700*         DIRECTO DE UN SOLO RENGLON).
067800*------------------------------------------------------------
067900 2430-REGRABA-LIBRO-MAYOR SECTION.
068000     CLOSE NGO-LEDGER
068100     OPEN OUTPUT NGO-LEDGER
068200     IF WKS-LEDGER-RENGLONES > 0
068300        PERFORM 2431-GRABA-UN-RENGLON-LEDGER
068400           VARYING WKS-IX-LEDGER FROM 1 BY 1
068500              UNTIL WKS-IX-LEDGER > WKS-LEDGER-RENGLONES
068600     END-IF
068700     CLOSE NGO-LEDGER.
068800 2430-REGRABA-LIBRO-MAYOR-E. EXIT.
068900
069000 2431-GRABA-UN-RENGLON-LEDGER SECTION.
069100     MOVE WKS-LG-RENGLON (WKS-IX-LEDGER) TO NGLG-RENGLON
069200     WRITE NGLG-RENGLON.
069300 2431-GRABA-UN-RENGLON-LEDGER-E. EXIT.
069400
069500*------------------------------------------------------------
069600*   3900  TOTALES DE CONTROL DE LA CORRIDA.
069700*------------------------------------------------------------
069800 3900-TOTALES-CONTROL SECTION.
069900     MOVE WKS-SOLICITUDES-LEIDAS TO WKS-TC-LEIDAS
070000     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-SEPARADOR
070100     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES
070200     MOVE WKS-SOLICITUDES-APLICADAS TO WKS-TC-APLICADAS
070300     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-2
070400     MOVE WKS-SOLICITUDES-RECHAZADAS TO WKS-TC-RECHAZADAS
070500     WRITE WKS-RENGLON-REPORTE FROM WKS-LIN-TOTALES-3.
070600 3900-TOTALES-CONTROL-E. EXIT.
070700
070800*------------------------------------------------------------
070900*   1990  CIERRA LOS ARCHIVOS RESTANTES DE LA CORRIDA
071000*         (NGO-LEDGER YA FUE CERRADO EN 2430, NGO-FLAGS YA
071100*         FUE CERRADO EN 1170).
071200*------------------------------------------------------------
071300 1990-CIERRA-ARCHIVOS SECTION.
071400     CLOSE NGO-SOLICIT
071500     CLOSE NGO-REPORTE.
071600 1990-CIERRA-ARCHIVOS-E. EXIT.
